000100*-----------------------------------------------------------------        
000200*  VTANZPRD                                                               
000300*  ANALISIS DE PRODUCTOS Y CATEGORIAS DE PRECIO                           
000400*-----------------------------------------------------------------        
000500*  AUTOR ORIGINAL. R. BALSIMELLI                                          
000600*  INSTALACION.    DEPTO. DE SISTEMAS - ANALISIS DE VENTAS                
000700*  ESCRITO.        04/1991                                                
000800*  COMPILADO.                                                             
000900*  SEGURIDAD.      USO INTERNO - DEPTO SISTEMAS                           
001000*-----------------------------------------------------------------        
001100*  HISTORIAL DE CAMBIOS                                                   
001200*  FECHA     AUTOR  TICKET    DESCRIPCION                                 
001300*  --------  -----  --------  --------------------                        
001400*  11/04/91  RBA    TP-0074   VERSION INICIAL, RANKING PRODUCTOS          
001500*  19/11/91  CPE    TP-0089   RUPTURA DE CONTROL POR CLAVE        VA001   
001600*                   DE GRUPO (CODIGO+DESC+CATEGORIA)              VA001   
001700*  25/05/93  RGA    TP-0117   ESTADISTICA POR CATEGORIA           VA002   
001800*  30/01/95  NBE    TP-0148   FACTURAS DISTINTAS SIN SORT,        VA003   
001900*                   TABLAS DE BUSQUEDA LOCALES AL GRUPO           VA003   
002000*  12/08/96  SUR    TP-0170   ORDEN DESCENDENTE POR INGRESO       VA004   
002100*  06/02/98  RBA    TP-0195   REVISION GENERAL PRE-Y2K            VA005   
002200*  19/11/98  CPE    Y2K-009   SIN CAMPOS DE ANIO EN ESTE MODULO   VA006   
002300*  24/06/99  RGA    Y2K-018   PRUEBAS DE TRANSICION DE SIGLO      VA007   
002400*  08/09/04  NBE    TP-0263   SE INVOCA DESDE VENCARGA            VA008   
002500*  14/03/06  SUR    TP-0301   AREA DE INTERCAMBIO PARA            VA009   
002600*                   CATEGORIAS, BYTES DE RESERVA Y VISTA          VA009   
002700*                   EN BYTES PARA DUMP DE TABLAS                  VA009   
002800*  04/02/08  RGA    TP-0325   FALTABA DECLARAR EL ACUMULADOR      VA010   
002900*                   DEL GRUPO ACTUAL, NO COMPILABA                VA010   
003000*-----------------------------------------------------------------        
003100 IDENTIFICATION DIVISION.                                                 
003200    PROGRAM-ID.    VTANZPRD.                                              
003300    AUTHOR.        R. BALSIMELLI.                                         
003400    INSTALLATION.  DEPTO. DE SISTEMAS - ANALISIS DE VENTAS.               
003500    DATE-WRITTEN.  04/1991.                                               
003600    DATE-COMPILED.                                                        
003700    SECURITY.      USO INTERNO - DEPTO SISTEMAS.                          
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200        C01 IS TOP-OF-FORM.                                               
004300                                                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600                                                                          
004700 SELECT ENT-LIMPIO                                                        
004800        ASSIGN TO VENLIMP                                                 
004900        ORGANIZATION IS LINE SEQUENTIAL                                   
005000        FILE STATUS IS FS-LIMPIO.                                         
005100                                                                          
005200 SELECT SAL-TOPPROD                                                       
005300        ASSIGN TO TOPPROD                                                 
005400        ORGANIZATION IS LINE SEQUENTIAL                                   
005500        FILE STATUS IS FS-TOPPROD.                                        
005600                                                                          
005700 SELECT SAL-PRECATG                                                       
005800        ASSIGN TO PRECATG                                                 
005900        ORGANIZATION IS LINE SEQUENTIAL                                   
006000        FILE STATUS IS FS-PRECATG.                                        
006100                                                                          
006200*-----------------------------------------------------------------        
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500                                                                          
006600 FD  ENT-LIMPIO.                                                          
006700 01  WS-FD-REG-LIMPIO                     PIC X(180).                     
006800                                                                          
006900 FD  SAL-TOPPROD.                                                         
007000 01  WS-FD-REG-TOPPROD                    PIC X(104).                     
007100                                                                          
007200 FD  SAL-PRECATG.                                                         
007300 01  WS-FD-REG-PRECATG                    PIC X(87).                      
007400                                                                          
007500*-----------------------------------------------------------------        
007600 WORKING-STORAGE SECTION.                                                 
007700        COPY CLNTRN.                                                      
007800        COPY RPTOUT.                                                      
007900                                                                          
008000 01  FS-STATUS.                                                           
008100    05  FS-LIMPIO                       PIC X(2).                         
008200        88  FS-LIMPIO-OK                      VALUE '00'.                 
008300        88  FS-LIMPIO-EOF                     VALUE '10'.                 
008400    05  FS-TOPPROD                      PIC X(2).                         
008500        88  FS-TOPPROD-OK                     VALUE '00'.                 
008600    05  FS-PRECATG                      PIC X(2).                         
008700        88  FS-PRECATG-OK                     VALUE '00'.                 
008800    05  FILLER                          PIC X(02).                        
008900                                                                          
009000*-----------------------------------------------------------------        
009100*    *** TABLA DE LINEAS LIMPIAS EN MEMORIA (SOLO LOS CAMPOS QUE          
009200*    *** HACEN FALTA PARA EL ANALISIS); SE ORDENA POR LA CLAVE DE         
009300*    *** GRUPO ANTES DE LA RUPTURA DE CONTROL, SIN SORT                   
009400*-----------------------------------------------------------------        
009500 01  WS-TABLA-VENTAS.                                                     
009600    05  WS-VTA-ENTRADA OCCURS 20000 TIMES.                                
009700        10  WS-VTA-CLAVE.                                                 
009800            15  WS-VTA-STOCKCODE             PIC X(12).                   
009900            15  WS-VTA-DESC                  PIC X(35).                   
010000            15  WS-VTA-CATEGORIA             PIC X(07).                   
010100        10  WS-VTA-FACTURA                   PIC X(10).                   
010200        10  WS-VTA-CANTIDAD                  PIC S9(07).                  
010300        10  WS-VTA-PRECIO                    PIC S9(07)V9(02).            
010400        10  WS-VTA-IMPORTE                   PIC S9(09)V9(02).            
010500        10  FILLER                           PIC X(05).                   
010600                                                                          
010700*    *** vista en bytes de la tabla de ventas, dump manual                
010800 01  WS-TABLA-VENTAS-R REDEFINES WS-TABLA-VENTAS.                         
010900    05  WS-VTAR-ENTRADA                      PIC X(96)                    
011000                                           OCCURS 20000 TIMES.            
011100                                                                          
011200*    *** registro temporal usado al intercambiar dos entradas             
011300 01  WS-VTA-ENTRADA-TEMP.                                                 
011400    05  WS-VTT-CLAVE.                                                     
011500        10  WS-VTT-STOCKCODE                 PIC X(12).                   
011600        10  WS-VTT-DESC                      PIC X(35).                   
011700        10  WS-VTT-CATEGORIA                 PIC X(07).                   
011800    05  WS-VTT-FACTURA                       PIC X(10).                   
011900    05  WS-VTT-CANTIDAD                      PIC S9(07).                  
012000    05  WS-VTT-PRECIO                        PIC S9(07)V9(02).            
012100    05  WS-VTT-IMPORTE                       PIC S9(09)V9(02).            
012200    05  FILLER                               PIC X(05).                   
012300                                                                          
012400 77  WS-CANT-VENTAS                        PIC 9(05) COMP.                
012500 77  WS-SUB-I                              PIC 9(05) COMP.                
012600 77  WS-SUB-J                              PIC 9(05) COMP.                
012700                                                                          
012800*-----------------------------------------------------------------        
012900*    *** TABLA DE GRUPOS DE PRODUCTO (UNA ENTRADA POR STOCKCODE +         
013000*    *** DESCRIPCION + CATEGORIA DE PRECIO)                               
013100*-----------------------------------------------------------------        
013200 01  WS-TABLA-GRUPOS.                                                     
013300    05  WS-GRP-ENTRADA OCCURS 4000 TIMES.                                 
013400        10  WS-GRP-STOCKCODE                 PIC X(12).                   
013500        10  WS-GRP-DESC                      PIC X(35).                   
013600        10  WS-GRP-CATEGORIA                 PIC X(07).                   
013700        10  WS-GRP-REVENUE                   PIC S9(11)V9(02).            
013800        10  WS-GRP-CANTIDAD                  PIC S9(09).                  
013900        10  WS-GRP-NUM-FACTURAS              PIC 9(07).                   
014000        10  WS-GRP-SUMA-PRECIO               PIC S9(09)V9(02).            
014100        10  WS-GRP-LINEAS                    PIC 9(07).                   
014200        10  WS-GRP-PRECIO-PROM               PIC S9(07)V9(02).            
014300        10  FILLER                           PIC X(06).                   
014400                                                                          
014500*    *** vista en bytes de la tabla de grupos, dump manual                
014600 01  WS-TABLA-GRUPOS-R REDEFINES WS-TABLA-GRUPOS.                         
014700    05  WS-GRP-BYTES                         PIC X(116)                   
014800                                           OCCURS 4000 TIMES.             
014900                                                                          
015000 77  WS-CANT-GRUPOS                        PIC 9(05) COMP.                
015100 77  WS-SUB-GRP                            PIC 9(05) COMP.                
015200 01  WS-GRP-ENTRADA-TEMP.                                                 
015300    05  WS-GRT-STOCKCODE                      PIC X(12).                  
015400    05  WS-GRT-DESC                           PIC X(35).                  
015500    05  WS-GRT-CATEGORIA                      PIC X(07).                  
015600    05  WS-GRT-REVENUE                        PIC S9(11)V9(02).           
015700    05  WS-GRT-CANTIDAD                       PIC S9(09).                 
015800    05  WS-GRT-NUM-FACTURAS                   PIC 9(07).                  
015900    05  WS-GRT-SUMA-PRECIO                    PIC S9(09)V9(02).           
016000    05  WS-GRT-LINEAS                         PIC 9(07).                  
016100    05  WS-GRT-PRECIO-PROM                    PIC S9(07)V9(02).           
016200    05  FILLER                                PIC X(06).                  
016300                                                                          
016400*    *** acumuladores DEL GRUPO DE PRODUCTO ACTUAL, se vuelcan a          
016500*    *** WS-TABLA-GRUPOS y se reinician en cada ruptura de control        
016600 01  WS-GRP-ACUMULADOR-ACTUAL.                                            
016700    05  WS-GRP-REVENUE-ACT                    PIC S9(11)V9(02).           
016800    05  WS-GRP-CANTIDAD-ACT                   PIC S9(09).                 
016900    05  WS-GRP-SUMA-PRECIO-ACT                PIC S9(09)V9(02).           
017000    05  WS-GRP-LINEAS-ACT                     PIC 9(07).                  
017100    05  FILLER                                PIC X(06).                  
017200                                                                          
017300*    *** facturas distintas vistas DENTRO del grupo de producto           
017400*    *** actual; se reinicia en cada ruptura de control                   
017500 01  WS-FACTURAS-GRUPO.                                                   
017600    05  WS-FACTURA-GRUPO                     PIC X(10)                    
017700                                           OCCURS 2000 TIMES.             
017800 77  WS-CANT-FACTURAS-GRUPO                PIC 9(05) COMP.                
017900                                                                          
018000*-----------------------------------------------------------------        
018100*    *** ACUMULADORES POR CATEGORIA DE PRECIO (1=BAS 2=MOYEN              
018200*    *** 3=PREMIUM), CALCULADOS EN LA MISMA PASADA                        
018300*-----------------------------------------------------------------        
018400 01  WS-TABLA-CATEGORIAS.                                                 
018500    05  WS-CAT-ENTRADA OCCURS 3 TIMES.                                    
018600        10  WS-CAT-NOMBRE                    PIC X(07).                   
018700        10  WS-CAT-REVENUE                   PIC S9(11)V9(02).            
018800        10  WS-CAT-CANTIDAD                  PIC S9(09).                  
018900        10  WS-CAT-SUMA-PRECIO                PIC S9(09)V9(02).           
019000        10  WS-CAT-LINEAS                    PIC 9(07).                   
019100        10  WS-CAT-NUM-FACTURAS               PIC 9(07).                  
019200        10  WS-CAT-NUM-PRODUCTOS              PIC 9(07).                  
019300        10  WS-CAT-PRECIO-PROM                PIC S9(07)V9(02).           
019400        10  FILLER                           PIC X(04).                   
019500                                                                          
019600*    *** vista en bytes de la tabla de categorias, dump manual            
019700 01  WS-TABLA-CATEGORIAS-R REDEFINES WS-TABLA-CATEGORIAS.                 
019800    05  WS-CATR-ENTRADA                      PIC X(74)                    
019900                                           OCCURS 3 TIMES.                
020000                                                                          
020100*    *** registro temporal usado al intercambiar dos categorias           
020200 01  WS-CAT-ENTRADA-TEMP.                                                 
020300    05  WS-CTT-NOMBRE                        PIC X(07).                   
020400    05  WS-CTT-REVENUE                       PIC S9(11)V9(02).            
020500    05  WS-CTT-CANTIDAD                      PIC S9(09).                  
020600    05  WS-CTT-SUMA-PRECIO                   PIC S9(09)V9(02).            
020700    05  WS-CTT-LINEAS                        PIC 9(07).                   
020800    05  WS-CTT-NUM-FACTURAS                  PIC 9(07).                   
020900    05  WS-CTT-NUM-PRODUCTOS                 PIC 9(07).                   
021000    05  WS-CTT-PRECIO-PROM                   PIC S9(07)V9(02).            
021100    05  FILLER                               PIC X(04).                   
021200                                                                          
021300 77  WS-SUB-CAT                            PIC 9(01) COMP.                
021400                                                                          
021500*    *** facturas y productos distintos vistos por categoria,             
021600*    *** acumulados durante toda la pasada (no se reinician)              
021700 01  WS-FACTURAS-CATEGORIA.                                               
021800    05  WS-FACTURAS-CAT-ENTRADA OCCURS 3 TIMES.                           
021900        10  WS-FACTURA-CAT                  PIC X(10)                     
022000                                         OCCURS 6000 TIMES.               
022100 01  WS-CANT-FACTURAS-CAT-TBL.                                            
022200    05  WS-CANT-FACTURAS-CAT             PIC 9(05) COMP                   
022300                                             OCCURS 3 TIMES.              
022400                                                                          
022500 01  WS-PRODUCTOS-CATEGORIA.                                              
022600    05  WS-PRODUCTOS-CAT-ENTRADA OCCURS 3 TIMES.                          
022700        10  WS-PRODUCTO-CAT                  PIC X(12)                    
022800                                         OCCURS 4000 TIMES.               
022900 01  WS-CANT-PRODUCTOS-CAT-TBL.                                           
023000    05  WS-CANT-PRODUCTOS-CAT            PIC 9(05) COMP                   
023100                                             OCCURS 3 TIMES.              
023200                                                                          
023300 01  WS-SUB-FC                             PIC 9(05) COMP.                
023400 01  WS-SUB-PC                             PIC 9(05) COMP.                
023500 01  WS-SW-ENCONTRADO                      PIC X(01) VALUE 'N'.           
023600    88  CLAVE-ENCONTRADA                      VALUE 'S'.                  
023700    88  CLAVE-NO-ENCONTRADA                   VALUE 'N'.                  
023800                                                                          
023900*-----------------------------------------------------------------        
024000 PROCEDURE DIVISION.                                                      
024100*-----------------------------------------------------------------        
024200        PERFORM 1000-INICIAR-PROGRAMA                                     
024300            THRU 1000-INICIAR-PROGRAMA-FIN.                               
024400                                                                          
024500        PERFORM 2000-CARGAR-VENTAS                                        
024600            THRU 2000-CARGAR-VENTAS-FIN                                   
024700           UNTIL FS-LIMPIO-EOF.                                           
024800                                                                          
024900        PERFORM 2800-ORDENAR-VENTAS                                       
025000            THRU 2800-ORDENAR-VENTAS-FIN.                                 
025100                                                                          
025200        PERFORM 3000-PROCESAR-GRUPOS                                      
025300            THRU 3000-PROCESAR-GRUPOS-FIN                                 
025400           VARYING WS-SUB-I FROM 1 BY 1                                   
025500             UNTIL WS-SUB-I > WS-CANT-VENTAS.                             
025600                                                                          
025700        IF WS-CANT-VENTAS > ZERO                                          
025800            PERFORM 3800-FINALIZAR-ULTIMO-GRUPO                           
025900                THRU 3800-FINALIZAR-ULTIMO-GRUPO-FIN                      
026000        END-IF.                                                           
026100                                                                          
026200        PERFORM 4000-ORDENAR-GRUPOS                                       
026300            THRU 4000-ORDENAR-GRUPOS-FIN.                                 
026400                                                                          
026500        PERFORM 4300-GRABAR-TOPPROD                                       
026600            THRU 4300-GRABAR-TOPPROD-FIN.                                 
026700                                                                          
026800        PERFORM 4500-CALC-CATEGORIAS                                      
026900            THRU 4500-CALC-CATEGORIAS-FIN.                                
027000                                                                          
027100        PERFORM 4600-ORDENAR-CATEGORIAS                                   
027200            THRU 4600-ORDENAR-CATEGORIAS-FIN.                             
027300                                                                          
027400        PERFORM 4700-GRABAR-PRECATG                                       
027500            THRU 4700-GRABAR-PRECATG-FIN.                                 
027600                                                                          
027700        PERFORM 5000-FINALIZAR-PROGRAMA                                   
027800            THRU 5000-FINALIZAR-PROGRAMA-FIN.                             
027900                                                                          
028000        DISPLAY 'VTANZPRD - LINEAS CARGADAS:   ' WS-CANT-VENTAS.          
028100        DISPLAY 'VTANZPRD - GRUPOS DE PRODUCTO: ' WS-CANT-GRUPOS.         
028200                                                                          
028300        GOBACK.                                                           
028400                                                                          
028500*-----------------------------------------------------------------        
028600    1000-INICIAR-PROGRAMA.                                                
028700                                                                          
028800        OPEN INPUT ENT-LIMPIO.                                            
028900        IF NOT FS-LIMPIO-OK                                               
029000            DISPLAY 'ERROR AL ABRIR VENLIMP: ' FS-LIMPIO                  
029100            STOP RUN                                                      
029200        END-IF.                                                           
029300                                                                          
029400        OPEN OUTPUT SAL-TOPPROD.                                          
029500        IF NOT FS-TOPPROD-OK                                              
029600            DISPLAY 'ERROR AL ABRIR TOPPROD: ' FS-TOPPROD                 
029700            STOP RUN                                                      
029800        END-IF.                                                           
029900                                                                          
030000        OPEN OUTPUT SAL-PRECATG.                                          
030100        IF NOT FS-PRECATG-OK                                              
030200            DISPLAY 'ERROR AL ABRIR PRECATG: ' FS-PRECATG                 
030300            STOP RUN                                                      
030400        END-IF.                                                           
030500                                                                          
030600        MOVE ZERO                  TO WS-CANT-VENTAS.                     
030700        MOVE ZERO                  TO WS-CANT-GRUPOS.                     
030800        MOVE 'bas'                 TO WS-CAT-NOMBRE (1).                  
030900        MOVE 'moyen'               TO WS-CAT-NOMBRE (2).                  
031000        MOVE 'premium'             TO WS-CAT-NOMBRE (3).                  
031100        INITIALIZE WS-CANT-FACTURAS-CAT-TBL.                              
031200        INITIALIZE WS-CANT-PRODUCTOS-CAT-TBL.                             
031300                                                                          
031400    1000-INICIAR-PROGRAMA-FIN.                                            
031500        EXIT.                                                             
031600                                                                          
031700*-----------------------------------------------------------------        
031800    2000-CARGAR-VENTAS.                                                   
031900                                                                          
032000        READ ENT-LIMPIO INTO WS-REG-LIM-VENTA.                            
032100                                                                          
032200        EVALUATE TRUE                                                     
032300            WHEN FS-LIMPIO-OK                                             
032400                 MOVE WS-REG-LIM-VENTA TO WS-LIM-VENTA                    
032500                 PERFORM 2200-ACUM-CARGA                                  
032600                     THRU 2200-ACUM-CARGA-FIN                             
032700            WHEN FS-LIMPIO-EOF                                            
032800                 CONTINUE                                                 
032900            WHEN OTHER                                                    
033000                 DISPLAY 'ERROR AL LEER VENLIMP: ' FS-LIMPIO              
033100                 STOP RUN                                                 
033200        END-EVALUATE.                                                     
033300                                                                          
033400    2000-CARGAR-VENTAS-FIN.                                               
033500        EXIT.                                                             
033600                                                                          
033700*-----------------------------------------------------------------        
033800    2200-ACUM-CARGA.                                                      
033900                                                                          
034000        IF WS-CANT-VENTAS < 20000                                         
034100            ADD 1                 TO WS-CANT-VENTAS                       
034200            MOVE WS-LIM-COD-PRODUCTO    TO                                
034300                 WS-VTA-STOCKCODE (WS-CANT-VENTAS)                        
034400            MOVE WS-LIM-DESC-PRODUCTO   TO                                
034500                 WS-VTA-DESC (WS-CANT-VENTAS)                             
034600            MOVE WS-LIM-CATEGORIA-PRECIO TO                               
034700                 WS-VTA-CATEGORIA (WS-CANT-VENTAS)                        
034800            MOVE WS-LIM-NUM-FACTURA     TO                                
034900                 WS-VTA-FACTURA (WS-CANT-VENTAS)                          
035000            MOVE WS-LIM-CANTIDAD        TO                                
035100                 WS-VTA-CANTIDAD (WS-CANT-VENTAS)                         
035200            MOVE WS-LIM-PRECIO-UNITARIO TO                                
035300                 WS-VTA-PRECIO (WS-CANT-VENTAS)                           
035400            MOVE WS-LIM-IMPORTE         TO                                
035500                 WS-VTA-IMPORTE (WS-CANT-VENTAS)                          
035600        ELSE                                                              
035700            DISPLAY 'VTANZPRD - TABLA DE VENTAS LLENA'                    
035800        END-IF.                                                           
035900                                                                          
036000    2200-ACUM-CARGA-FIN.                                                  
036100        EXIT.                                                             
036200                                                                          
036300*-----------------------------------------------------------------        
036400*    *** ORDENAMIENTO POR INTERCAMBIO DE LA TABLA DE VENTAS POR LA        
036500*    *** CLAVE DE GRUPO (STOCKCODE+DESC+CATEGORIA), REQUISITO PARA        
036600*    *** LA RUPTURA DE CONTROL SECUENCIAL                                 
036700    2800-ORDENAR-VENTAS.                                                  
036800                                                                          
036900        IF WS-CANT-VENTAS > 1                                             
037000            PERFORM 2810-PASADA-ORDENAR                                   
037100                THRU 2810-PASADA-ORDENAR-FIN                              
037200               VARYING WS-SUB-I FROM 1 BY 1                               
037300                 UNTIL WS-SUB-I > WS-CANT-VENTAS - 1                      
037400        END-IF.                                                           
037500                                                                          
037600    2800-ORDENAR-VENTAS-FIN.                                              
037700        EXIT.                                                             
037800                                                                          
037900*-----------------------------------------------------------------        
038000    2810-PASADA-ORDENAR.                                                  
038100                                                                          
038200        PERFORM 2820-COMPARAR-INTERCAMBIAR                                
038300            THRU 2820-COMPARAR-INTERCAMBIAR-FIN                           
038400           VARYING WS-SUB-J FROM 1 BY 1                                   
038500             UNTIL WS-SUB-J > WS-CANT-VENTAS - WS-SUB-I.                  
038600                                                                          
038700    2810-PASADA-ORDENAR-FIN.                                              
038800        EXIT.                                                             
038900                                                                          
039000*-----------------------------------------------------------------        
039100    2820-COMPARAR-INTERCAMBIAR.                                           
039200                                                                          
039300        IF WS-VTA-CLAVE (WS-SUB-J) > WS-VTA-CLAVE (WS-SUB-J + 1)          
039400            MOVE WS-VTA-ENTRADA (WS-SUB-J)     TO                         
039500                 WS-VTA-ENTRADA-TEMP                                      
039600            MOVE WS-VTA-ENTRADA (WS-SUB-J + 1) TO                         
039700                 WS-VTA-ENTRADA (WS-SUB-J)                                
039800            MOVE WS-VTA-ENTRADA-TEMP           TO                         
039900                 WS-VTA-ENTRADA (WS-SUB-J + 1)                            
040000        END-IF.                                                           
040100                                                                          
040200    2820-COMPARAR-INTERCAMBIAR-FIN.                                       
040300        EXIT.                                                             
040400                                                                          
040500*-----------------------------------------------------------------        
040600*    *** RECORRE LA TABLA YA ORDENADA, ACUMULA EN EL GRUPO DE             
040700*    *** PRODUCTO ACTUAL Y EN LA CATEGORIA, Y ROMPE CONTROL CUANDO        
040800*    *** CAMBIA LA CLAVE DE GRUPO                                         
040900    3000-PROCESAR-GRUPOS.                                                 
041000                                                                          
041100        IF WS-SUB-I > 1                                                   
041200            IF WS-VTA-CLAVE (WS-SUB-I) NOT =                              
041300               WS-VTA-CLAVE (WS-SUB-I - 1)                                
041400                PERFORM 3200-FINALIZAR-GRUPO-PRODUCTO                     
041500                    THRU 3200-FINALIZAR-GRUPO-PRODUCTO-FIN                
041600            END-IF                                                        
041700        END-IF.                                                           
041800                                                                          
041900        PERFORM 3300-ACUM-PRODUCTO                                        
042000            THRU 3300-ACUM-PRODUCTO-FIN.                                  
042100        PERFORM 3400-ACUM-CATEGORIA                                       
042200            THRU 3400-ACUM-CATEGORIA-FIN.                                 
042300                                                                          
042400    3000-PROCESAR-GRUPOS-FIN.                                             
042500        EXIT.                                                             
042600                                                                          
042700*-----------------------------------------------------------------        
042800    3200-FINALIZAR-GRUPO-PRODUCTO.                                        
042900                                                                          
043000        IF WS-CANT-GRUPOS < 4000                                          
043100            ADD 1                     TO WS-CANT-GRUPOS                   
043200            MOVE WS-VTA-STOCKCODE (WS-SUB-I - 1) TO                       
043300                 WS-GRP-STOCKCODE (WS-CANT-GRUPOS)                        
043400            MOVE WS-VTA-DESC (WS-SUB-I - 1)      TO                       
043500                 WS-GRP-DESC (WS-CANT-GRUPOS)                             
043600            MOVE WS-VTA-CATEGORIA (WS-SUB-I - 1) TO                       
043700                 WS-GRP-CATEGORIA (WS-CANT-GRUPOS)                        
043800            MOVE WS-GRP-REVENUE-ACT      TO                               
043900                 WS-GRP-REVENUE (WS-CANT-GRUPOS)                          
044000            MOVE WS-GRP-CANTIDAD-ACT     TO                               
044100                 WS-GRP-CANTIDAD (WS-CANT-GRUPOS)                         
044200            MOVE WS-CANT-FACTURAS-GRUPO  TO                               
044300                 WS-GRP-NUM-FACTURAS (WS-CANT-GRUPOS)                     
044400            MOVE WS-GRP-LINEAS-ACT       TO                               
044500                 WS-GRP-LINEAS (WS-CANT-GRUPOS)                           
044600            COMPUTE WS-GRP-PRECIO-PROM (WS-CANT-GRUPOS) ROUNDED =         
044700                WS-GRP-SUMA-PRECIO-ACT / WS-GRP-LINEAS-ACT                
044800        ELSE                                                              
044900            DISPLAY 'VTANZPRD - TABLA DE GRUPOS LLENA'                    
045000        END-IF.                                                           
045100                                                                          
045200        MOVE ZERO                      TO WS-GRP-REVENUE-ACT.             
045300        MOVE ZERO                      TO WS-GRP-CANTIDAD-ACT.            
045400        MOVE ZERO                      TO WS-GRP-SUMA-PRECIO-ACT.         
045500        MOVE ZERO                      TO WS-GRP-LINEAS-ACT.              
045600        MOVE ZERO                      TO WS-CANT-FACTURAS-GRUPO.         
045700                                                                          
045800    3200-FINALIZAR-GRUPO-PRODUCTO-FIN.                                    
045900        EXIT.                                                             
046000                                                                          
046100*-----------------------------------------------------------------        
046200    3300-ACUM-PRODUCTO.                                                   
046300                                                                          
046400        ADD WS-VTA-IMPORTE (WS-SUB-I)   TO WS-GRP-REVENUE-ACT.            
046500        ADD WS-VTA-CANTIDAD (WS-SUB-I)  TO WS-GRP-CANTIDAD-ACT.           
046600        ADD WS-VTA-PRECIO (WS-SUB-I)    TO WS-GRP-SUMA-PRECIO-ACT.        
046700        ADD 1                           TO WS-GRP-LINEAS-ACT.             
046800                                                                          
046900        SET CLAVE-NO-ENCONTRADA TO TRUE.                                  
047000        PERFORM 3310-BUSCAR-FACTURA-GRUPO                                 
047100            THRU 3310-BUSCAR-FACTURA-GRUPO-FIN                            
047200           VARYING WS-SUB-FC FROM 1 BY 1                                  
047300             UNTIL WS-SUB-FC > WS-CANT-FACTURAS-GRUPO                     
047400                OR CLAVE-ENCONTRADA.                                      
047500        IF CLAVE-NO-ENCONTRADA                                            
047600            IF WS-CANT-FACTURAS-GRUPO < 2000                              
047700                ADD 1             TO WS-CANT-FACTURAS-GRUPO               
047800                MOVE WS-VTA-FACTURA (WS-SUB-I) TO                         
047900                     WS-FACTURA-GRUPO (WS-CANT-FACTURAS-GRUPO)            
048000            END-IF                                                        
048100        END-IF.                                                           
048200                                                                          
048300    3300-ACUM-PRODUCTO-FIN.                                               
048400        EXIT.                                                             
048500                                                                          
048600*-----------------------------------------------------------------        
048700    3310-BUSCAR-FACTURA-GRUPO.                                            
048800                                                                          
048900        IF WS-FACTURA-GRUPO (WS-SUB-FC) =                                 
049000           WS-VTA-FACTURA (WS-SUB-I)                                      
049100            SET CLAVE-ENCONTRADA  TO TRUE                                 
049200        END-IF.                                                           
049300                                                                          
049400    3310-BUSCAR-FACTURA-GRUPO-FIN.                                        
049500        EXIT.                                                             
049600                                                                          
049700*-----------------------------------------------------------------        
049800    3400-ACUM-CATEGORIA.                                                  
049900                                                                          
050000        EVALUATE WS-VTA-CATEGORIA (WS-SUB-I)                              
050100            WHEN 'bas'        MOVE 1 TO WS-SUB-CAT                        
050200            WHEN 'moyen'      MOVE 2 TO WS-SUB-CAT                        
050300            WHEN OTHER        MOVE 3 TO WS-SUB-CAT                        
050400        END-EVALUATE.                                                     
050500                                                                          
050600        ADD WS-VTA-IMPORTE (WS-SUB-I)  TO                                 
050700            WS-CAT-REVENUE (WS-SUB-CAT).                                  
050800        ADD WS-VTA-CANTIDAD (WS-SUB-I) TO                                 
050900            WS-CAT-CANTIDAD (WS-SUB-CAT).                                 
051000        ADD WS-VTA-PRECIO (WS-SUB-I)   TO                                 
051100            WS-CAT-SUMA-PRECIO (WS-SUB-CAT).                              
051200        ADD 1                          TO                                 
051300            WS-CAT-LINEAS (WS-SUB-CAT).                                   
051400                                                                          
051500        PERFORM 3600-TRACK-FACTURA-CATEGORIA                              
051600            THRU 3600-TRACK-FACTURA-CATEGORIA-FIN.                        
051700        PERFORM 3700-TRACK-PRODUCTO-CATEGORIA                             
051800            THRU 3700-TRACK-PRODUCTO-CATEGORIA-FIN.                       
051900                                                                          
052000    3400-ACUM-CATEGORIA-FIN.                                              
052100        EXIT.                                                             
052200                                                                          
052300*-----------------------------------------------------------------        
052400    3600-TRACK-FACTURA-CATEGORIA.                                         
052500                                                                          
052600        SET CLAVE-NO-ENCONTRADA TO TRUE.                                  
052700        PERFORM 3610-BUSCAR-FACTURA-CAT                                   
052800            THRU 3610-BUSCAR-FACTURA-CAT-FIN                              
052900           VARYING WS-SUB-FC FROM 1 BY 1                                  
053000             UNTIL WS-SUB-FC > WS-CANT-FACTURAS-CAT (WS-SUB-CAT)          
053100                OR CLAVE-ENCONTRADA.                                      
053200        IF CLAVE-NO-ENCONTRADA                                            
053300            IF WS-CANT-FACTURAS-CAT (WS-SUB-CAT) < 6000                   
053400                ADD 1     TO WS-CANT-FACTURAS-CAT (WS-SUB-CAT)            
053500                MOVE WS-VTA-FACTURA (WS-SUB-I) TO                         
053600                     WS-FACTURA-CAT (WS-SUB-CAT,                          
053700                         WS-CANT-FACTURAS-CAT (WS-SUB-CAT))               
053800            END-IF                                                        
053900        END-IF.                                                           
054000                                                                          
054100    3600-TRACK-FACTURA-CATEGORIA-FIN.                                     
054200        EXIT.                                                             
054300                                                                          
054400*-----------------------------------------------------------------        
054500    3610-BUSCAR-FACTURA-CAT.                                              
054600                                                                          
054700        IF WS-FACTURA-CAT (WS-SUB-CAT, WS-SUB-FC) =                       
054800           WS-VTA-FACTURA (WS-SUB-I)                                      
054900            SET CLAVE-ENCONTRADA  TO TRUE                                 
055000        END-IF.                                                           
055100                                                                          
055200    3610-BUSCAR-FACTURA-CAT-FIN.                                          
055300        EXIT.                                                             
055400                                                                          
055500*-----------------------------------------------------------------        
055600    3700-TRACK-PRODUCTO-CATEGORIA.                                        
055700                                                                          
055800        SET CLAVE-NO-ENCONTRADA TO TRUE.                                  
055900        PERFORM 3710-BUSCAR-PRODUCTO-CAT                                  
056000            THRU 3710-BUSCAR-PRODUCTO-CAT-FIN                             
056100           VARYING WS-SUB-PC FROM 1 BY 1                                  
056200             UNTIL WS-SUB-PC > WS-CANT-PRODUCTOS-CAT (WS-SUB-CAT)         
056300                OR CLAVE-ENCONTRADA.                                      
056400        IF CLAVE-NO-ENCONTRADA                                            
056500            IF WS-CANT-PRODUCTOS-CAT (WS-SUB-CAT) < 4000                  
056600                ADD 1     TO WS-CANT-PRODUCTOS-CAT (WS-SUB-CAT)           
056700                MOVE WS-VTA-STOCKCODE (WS-SUB-I) TO                       
056800                     WS-PRODUCTO-CAT (WS-SUB-CAT,                         
056900                         WS-CANT-PRODUCTOS-CAT (WS-SUB-CAT))              
057000            END-IF                                                        
057100        END-IF.                                                           
057200                                                                          
057300    3700-TRACK-PRODUCTO-CATEGORIA-FIN.                                    
057400        EXIT.                                                             
057500                                                                          
057600*-----------------------------------------------------------------        
057700    3710-BUSCAR-PRODUCTO-CAT.                                             
057800                                                                          
057900        IF WS-PRODUCTO-CAT (WS-SUB-CAT, WS-SUB-PC) =                      
058000           WS-VTA-STOCKCODE (WS-SUB-I)                                    
058100            SET CLAVE-ENCONTRADA  TO TRUE                                 
058200        END-IF.                                                           
058300                                                                          
058400    3710-BUSCAR-PRODUCTO-CAT-FIN.                                         
058500        EXIT.                                                             
058600                                                                          
058700*-----------------------------------------------------------------        
058800*    *** EL ULTIMO GRUPO NUNCA VE SU PROPIA RUPTURA; SE CIERRA A          
058900*    *** MANO UNA VEZ TERMINADA LA TABLA                                  
059000    3800-FINALIZAR-ULTIMO-GRUPO.                                          
059100                                                                          
059200        IF WS-CANT-GRUPOS < 4000                                          
059300            ADD 1                     TO WS-CANT-GRUPOS                   
059400            MOVE WS-VTA-STOCKCODE (WS-CANT-VENTAS) TO                     
059500                 WS-GRP-STOCKCODE (WS-CANT-GRUPOS)                        
059600            MOVE WS-VTA-DESC (WS-CANT-VENTAS)      TO                     
059700                 WS-GRP-DESC (WS-CANT-GRUPOS)                             
059800            MOVE WS-VTA-CATEGORIA (WS-CANT-VENTAS) TO                     
059900                 WS-GRP-CATEGORIA (WS-CANT-GRUPOS)                        
060000            MOVE WS-GRP-REVENUE-ACT      TO                               
060100                 WS-GRP-REVENUE (WS-CANT-GRUPOS)                          
060200            MOVE WS-GRP-CANTIDAD-ACT     TO                               
060300                 WS-GRP-CANTIDAD (WS-CANT-GRUPOS)                         
060400            MOVE WS-CANT-FACTURAS-GRUPO  TO                               
060500                 WS-GRP-NUM-FACTURAS (WS-CANT-GRUPOS)                     
060600            MOVE WS-GRP-LINEAS-ACT       TO                               
060700                 WS-GRP-LINEAS (WS-CANT-GRUPOS)                           
060800            COMPUTE WS-GRP-PRECIO-PROM (WS-CANT-GRUPOS) ROUNDED =         
060900                WS-GRP-SUMA-PRECIO-ACT / WS-GRP-LINEAS-ACT                
061000        END-IF.                                                           
061100                                                                          
061200    3800-FINALIZAR-ULTIMO-GRUPO-FIN.                                      
061300        EXIT.                                                             
061400                                                                          
061500*-----------------------------------------------------------------        
061600*    *** ORDENAMIENTO DESCENDENTE DE LOS GRUPOS DE PRODUCTO POR           
061700*    *** INGRESO TOTAL                                                    
061800    4000-ORDENAR-GRUPOS.                                                  
061900                                                                          
062000        IF WS-CANT-GRUPOS > 1                                             
062100            PERFORM 4100-PASADA-ORDENAR-GRUPOS                            
062200                THRU 4100-PASADA-ORDENAR-GRUPOS-FIN                       
062300               VARYING WS-SUB-I FROM 1 BY 1                               
062400                 UNTIL WS-SUB-I > WS-CANT-GRUPOS - 1                      
062500        END-IF.                                                           
062600                                                                          
062700    4000-ORDENAR-GRUPOS-FIN.                                              
062800        EXIT.                                                             
062900                                                                          
063000*-----------------------------------------------------------------        
063100    4100-PASADA-ORDENAR-GRUPOS.                                           
063200                                                                          
063300        PERFORM 4200-COMPARAR-INTERCAMBIAR-GRP                            
063400            THRU 4200-COMPARAR-INTERCAMBIAR-GRP-FIN                       
063500           VARYING WS-SUB-J FROM 1 BY 1                                   
063600             UNTIL WS-SUB-J > WS-CANT-GRUPOS - WS-SUB-I.                  
063700                                                                          
063800    4100-PASADA-ORDENAR-GRUPOS-FIN.                                       
063900        EXIT.                                                             
064000                                                                          
064100*-----------------------------------------------------------------        
064200    4200-COMPARAR-INTERCAMBIAR-GRP.                                       
064300                                                                          
064400        IF WS-GRP-REVENUE (WS-SUB-J) <                                    
064500           WS-GRP-REVENUE (WS-SUB-J + 1)                                  
064600            MOVE WS-GRP-ENTRADA (WS-SUB-J)     TO                         
064700                 WS-GRP-ENTRADA-TEMP                                      
064800            MOVE WS-GRP-ENTRADA (WS-SUB-J + 1) TO                         
064900                 WS-GRP-ENTRADA (WS-SUB-J)                                
065000            MOVE WS-GRP-ENTRADA-TEMP           TO                         
065100                 WS-GRP-ENTRADA (WS-SUB-J + 1)                            
065200        END-IF.                                                           
065300                                                                          
065400    4200-COMPARAR-INTERCAMBIAR-GRP-FIN.                                   
065500        EXIT.                                                             
065600                                                                          
065700*-----------------------------------------------------------------        
065800    4300-GRABAR-TOPPROD.                                                  
065900                                                                          
066000        MOVE 'STOCKCODE,DESCRIPTION,PRICECAT,REVENUE,QTY,ORDERS,'         
066100            TO WS-FD-REG-TOPPROD.                                         
066200        WRITE WS-FD-REG-TOPPROD.                                          
066300                                                                          
066400        PERFORM 4310-GRABAR-FILA-TOPPROD                                  
066500            THRU 4310-GRABAR-FILA-TOPPROD-FIN                             
066600           VARYING WS-SUB-GRP FROM 1 BY 1                                 
066700             UNTIL WS-SUB-GRP > WS-CANT-GRUPOS.                           
066800                                                                          
066900    4300-GRABAR-TOPPROD-FIN.                                              
067000        EXIT.                                                             
067100                                                                          
067200*-----------------------------------------------------------------        
067300    4310-GRABAR-FILA-TOPPROD.                                             
067400                                                                          
067500        MOVE WS-GRP-STOCKCODE (WS-SUB-GRP)  TO                            
067600             WS-SPR-COD-PRODUCTO.                                         
067700        MOVE WS-GRP-DESC (WS-SUB-GRP)       TO                            
067800             WS-SPR-DESC-PRODUCTO.                                        
067900        MOVE WS-GRP-CATEGORIA (WS-SUB-GRP)  TO WS-SPR-CATEGORIA.          
068000        MOVE WS-GRP-REVENUE (WS-SUB-GRP)    TO WS-SPR-INGRESOS.           
068100        MOVE WS-GRP-CANTIDAD (WS-SUB-GRP)   TO WS-SPR-CANTIDAD.           
068200        MOVE WS-GRP-NUM-FACTURAS (WS-SUB-GRP) TO                          
068300             WS-SPR-NUM-FACTURAS.                                         
068400        MOVE WS-GRP-PRECIO-PROM (WS-SUB-GRP)  TO                          
068500             WS-SPR-PRECIO-PROM.                                          
068600                                                                          
068700        MOVE WS-SAL-PRODUCTO       TO WS-FD-REG-TOPPROD.                  
068800        WRITE WS-FD-REG-TOPPROD.                                          
068900                                                                          
069000    4310-GRABAR-FILA-TOPPROD-FIN.                                         
069100        EXIT.                                                             
069200                                                                          
069300*-----------------------------------------------------------------        
069400    4500-CALC-CATEGORIAS.                                                 
069500                                                                          
069600        PERFORM 4510-CALC-UNA-CATEGORIA                                   
069700            THRU 4510-CALC-UNA-CATEGORIA-FIN                              
069800           VARYING WS-SUB-CAT FROM 1 BY 1                                 
069900             UNTIL WS-SUB-CAT > 3.                                        
070000                                                                          
070100    4500-CALC-CATEGORIAS-FIN.                                             
070200        EXIT.                                                             
070300                                                                          
070400*-----------------------------------------------------------------        
070500    4510-CALC-UNA-CATEGORIA.                                              
070600                                                                          
070700        MOVE WS-CANT-FACTURAS-CAT (WS-SUB-CAT) TO                         
070800             WS-CAT-NUM-FACTURAS (WS-SUB-CAT).                            
070900        MOVE WS-CANT-PRODUCTOS-CAT (WS-SUB-CAT) TO                        
071000             WS-CAT-NUM-PRODUCTOS (WS-SUB-CAT).                           
071100                                                                          
071200        IF WS-CAT-LINEAS (WS-SUB-CAT) > ZERO                              
071300            COMPUTE WS-CAT-PRECIO-PROM (WS-SUB-CAT) ROUNDED =             
071400                WS-CAT-SUMA-PRECIO (WS-SUB-CAT) /                         
071500                WS-CAT-LINEAS (WS-SUB-CAT)                                
071600        END-IF.                                                           
071700                                                                          
071800    4510-CALC-UNA-CATEGORIA-FIN.                                          
071900        EXIT.                                                             
072000                                                                          
072100*-----------------------------------------------------------------        
072200*    *** SOLO 3 CATEGORIAS; SE ORDENAN A MANO POR INGRESO                 
072300*    *** DESCENDENTE, SIN UN LAZO DE ORDENAMIENTO GENERICO                
072400    4600-ORDENAR-CATEGORIAS.                                              
072500                                                                          
072600        IF WS-CAT-REVENUE (1) < WS-CAT-REVENUE (2)                        
072700            MOVE WS-CAT-ENTRADA (1) TO WS-CAT-ENTRADA-TEMP                
072800            MOVE WS-CAT-ENTRADA (2) TO WS-CAT-ENTRADA (1)                 
072900            MOVE WS-CAT-ENTRADA-TEMP TO WS-CAT-ENTRADA (2)                
073000        END-IF.                                                           
073100        IF WS-CAT-REVENUE (2) < WS-CAT-REVENUE (3)                        
073200            MOVE WS-CAT-ENTRADA (2) TO WS-CAT-ENTRADA-TEMP                
073300            MOVE WS-CAT-ENTRADA (3) TO WS-CAT-ENTRADA (2)                 
073400            MOVE WS-CAT-ENTRADA-TEMP TO WS-CAT-ENTRADA (3)                
073500        END-IF.                                                           
073600        IF WS-CAT-REVENUE (1) < WS-CAT-REVENUE (2)                        
073700            MOVE WS-CAT-ENTRADA (1) TO WS-CAT-ENTRADA-TEMP                
073800            MOVE WS-CAT-ENTRADA (2) TO WS-CAT-ENTRADA (1)                 
073900            MOVE WS-CAT-ENTRADA-TEMP TO WS-CAT-ENTRADA (2)                
074000        END-IF.                                                           
074100                                                                          
074200    4600-ORDENAR-CATEGORIAS-FIN.                                          
074300        EXIT.                                                             
074400                                                                          
074500*-----------------------------------------------------------------        
074600    4700-GRABAR-PRECATG.                                                  
074700                                                                          
074800        MOVE 'PRICECAT,REVENUE,AVGPRICE,NUMPROD,QTY,ORDERS'               
074900            TO WS-FD-REG-PRECATG.                                         
075000        WRITE WS-FD-REG-PRECATG.                                          
075100                                                                          
075200        PERFORM 4710-GRABAR-FILA-PRECATG                                  
075300            THRU 4710-GRABAR-FILA-PRECATG-FIN                             
075400           VARYING WS-SUB-CAT FROM 1 BY 1                                 
075500             UNTIL WS-SUB-CAT > 3.                                        
075600                                                                          
075700    4700-GRABAR-PRECATG-FIN.                                              
075800        EXIT.                                                             
075900                                                                          
076000*-----------------------------------------------------------------        
076100    4710-GRABAR-FILA-PRECATG.                                             
076200                                                                          
076300        MOVE WS-CAT-NOMBRE (WS-SUB-CAT)       TO WS-SCA-CATEGORIA.        
076400        MOVE WS-CAT-REVENUE (WS-SUB-CAT)      TO WS-SCA-INGRESOS.         
076500        MOVE WS-CAT-PRECIO-PROM (WS-SUB-CAT)  TO                          
076600             WS-SCA-PRECIO-PROM.                                          
076700        MOVE WS-CAT-NUM-PRODUCTOS (WS-SUB-CAT) TO                         
076800             WS-SCA-NUM-PRODUCTOS.                                        
076900        MOVE WS-CAT-CANTIDAD (WS-SUB-CAT)     TO WS-SCA-CANTIDAD.         
077000        MOVE WS-CAT-NUM-FACTURAS (WS-SUB-CAT) TO                          
077100             WS-SCA-NUM-FACTURAS.                                         
077200                                                                          
077300        MOVE WS-SAL-CATEGORIA      TO WS-FD-REG-PRECATG.                  
077400        WRITE WS-FD-REG-PRECATG.                                          
077500                                                                          
077600    4710-GRABAR-FILA-PRECATG-FIN.                                         
077700        EXIT.                                                             
077800                                                                          
077900*-----------------------------------------------------------------        
078000    5000-FINALIZAR-PROGRAMA.                                              
078100                                                                          
078200        CLOSE ENT-LIMPIO                                                  
078300              SAL-TOPPROD                                                 
078400              SAL-PRECATG.                                                
078500                                                                          
078600        IF NOT FS-TOPPROD-OK                                              
078700            DISPLAY 'ERROR AL CERRAR TOPPROD: ' FS-TOPPROD                
078800        END-IF.                                                           
078900        IF NOT FS-PRECATG-OK                                              
079000            DISPLAY 'ERROR AL CERRAR PRECATG: ' FS-PRECATG                
079100        END-IF.                                                           
079200                                                                          
079300    5000-FINALIZAR-PROGRAMA-FIN.                                          
079400        EXIT.                                                             
