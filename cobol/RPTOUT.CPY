000100*--------------------------------------------------------------*          
000200*   RPTOUT - RENGLONES DE SALIDA DE LOS REPORTES DE KPI          *        
000300*   Un grupo 01 por cada archivo plano de resultado; cada        *        
000400*   programa de KPI mueve su grupo a la FD de salida para        *        
000500*   escribirlo (encabezado y detalle comparten el mismo ancho).  *        
000600*--------------------------------------------------------------*          
000700*    *** una linea con etiqueta por cada indicador global; WS-SGL-        
000800*    *** VALOR ya viene editado (ZZZ.ZZZ.ZZ9,99-) por VTINDGLB            
000900 01  WS-SAL-GLOBAL.                                                       
001000    05  WS-SGL-ETIQUETA                         PIC X(24).                
001100    05  FILLER                            PIC X(02) VALUE SPACES.         
001200    05  WS-SGL-VALOR                            PIC X(17).                
001300    05  FILLER                                  PIC X(37).                
001400                                                                          
001500 01  WS-SAL-PRODUCTO.                                                     
001600    05  WS-SPR-COD-PRODUCTO                    PIC X(12).                 
001700    05  FILLER                            PIC X(01) VALUE ','.            
001800    05  WS-SPR-DESC-PRODUCTO                   PIC X(35).                 
001900    05  FILLER                            PIC X(01) VALUE ','.            
002000    05  WS-SPR-CATEGORIA                       PIC X(07).                 
002100    05  FILLER                            PIC X(01) VALUE ','.            
002200    05  WS-SPR-INGRESOS                        PIC S9(11)V9(02).          
002300    05  FILLER                            PIC X(01) VALUE ','.            
002400    05  WS-SPR-CANTIDAD                        PIC S9(09).                
002500    05  FILLER                            PIC X(01) VALUE ','.            
002600    05  WS-SPR-NUM-FACTURAS                    PIC 9(07).                 
002700    05  FILLER                            PIC X(01) VALUE ','.            
002800    05  WS-SPR-PRECIO-PROM                     PIC S9(07)V9(02).          
002900    05  FILLER                            PIC X(05).                      
003000                                                                          
003100 01  WS-SAL-CATEGORIA.                                                    
003200    05  WS-SCA-CATEGORIA                       PIC X(07).                 
003300    05  FILLER                            PIC X(01) VALUE ','.            
003400    05  WS-SCA-INGRESOS                        PIC S9(11)V9(02).          
003500    05  FILLER                            PIC X(01) VALUE ','.            
003600    05  WS-SCA-PRECIO-PROM                     PIC S9(07)V9(02).          
003700    05  FILLER                            PIC X(01) VALUE ','.            
003800    05  WS-SCA-NUM-PRODUCTOS                   PIC 9(07).                 
003900    05  FILLER                            PIC X(01) VALUE ','.            
004000    05  WS-SCA-CANTIDAD                        PIC S9(09).                
004100    05  FILLER                            PIC X(01) VALUE ','.            
004200    05  WS-SCA-NUM-FACTURAS                    PIC 9(07).                 
004300    05  FILLER                            PIC X(30).                      
004400                                                                          
004500 01  WS-SAL-CLIENTE.                                                      
004600    05  WS-SCL-COD-CLIENTE                     PIC 9(07).                 
004700    05  FILLER                            PIC X(01) VALUE ','.            
004800    05  WS-SCL-RECENCIA                        PIC 9(05).                 
004900    05  FILLER                            PIC X(01) VALUE ','.            
005000    05  WS-SCL-FRECUENCIA                      PIC 9(05).                 
005100    05  FILLER                            PIC X(01) VALUE ','.            
005200    05  WS-SCL-VALOR-MONETARIO                 PIC S9(11)V9(02).          
005300    05  FILLER                            PIC X(01) VALUE ','.            
005400    05  WS-SCL-PUNTAJE-R                       PIC 9(01).                 
005500    05  FILLER                            PIC X(01) VALUE ','.            
005600    05  WS-SCL-PUNTAJE-F                       PIC 9(01).                 
005700    05  FILLER                            PIC X(01) VALUE ','.            
005800    05  WS-SCL-PUNTAJE-M                       PIC 9(01).                 
005900    05  FILLER                            PIC X(01) VALUE ','.            
006000    05  WS-SCL-RFM-SCORE                       PIC X(03).                 
006100    05  FILLER                            PIC X(01) VALUE ','.            
006200    05  WS-SCL-RFM-SEGMENTO                    PIC X(20).                 
006300    05  FILLER                            PIC X(10).                      
006400                                                                          
006500 01  WS-SAL-DIARIO.                                                       
006600    05  WS-SDI-FECHA-VENTA                     PIC X(19).                 
006700    05  FILLER                            PIC X(01) VALUE ','.            
006800    05  WS-SDI-INGRESOS                        PIC S9(11)V9(02).          
006900    05  FILLER                            PIC X(01) VALUE ','.            
007000    05  WS-SDI-NUM-FACTURAS                    PIC 9(07).                 
007100    05  FILLER                            PIC X(01) VALUE ','.            
007200    05  WS-SDI-CANTIDAD                        PIC S9(09).                
007300    05  FILLER                            PIC X(30).                      
007400                                                                          
007500 01  WS-SAL-SEMANAL.                                                      
007600    05  WS-SSE-DIA-SEMANA                      PIC 9(01).                 
007700    05  FILLER                            PIC X(01) VALUE ','.            
007800    05  WS-SSE-INGRESOS                        PIC S9(11)V9(02).          
007900    05  FILLER                            PIC X(01) VALUE ','.            
008000    05  WS-SSE-INGRESO-PROM                    PIC S9(07)V9(02).          
008100    05  FILLER                            PIC X(40).                      
008200                                                                          
008300 01  WS-SAL-HORARIO.                                                      
008400    05  WS-SHO-HORA-VENTA                      PIC 9(02).                 
008500    05  FILLER                            PIC X(01) VALUE ','.            
008600    05  WS-SHO-INGRESOS                        PIC S9(11)V9(02).          
008700    05  FILLER                            PIC X(01) VALUE ','.            
008800    05  WS-SHO-INGRESO-PROM                    PIC S9(07)V9(02).          
008900    05  FILLER                            PIC X(40).                      
