000100*-----------------------------------------------------------------        
000200*  VTCALPCT                                                               
000300*  SUBRUTINA DE CALCULO DE PERCENTILES SOBRE UNA TABLA ORDENADA           
000400*-----------------------------------------------------------------        
000500*  AUTOR ORIGINAL. R. GARCIA                                              
000600*  INSTALACION.    DEPTO. DE SISTEMAS - ANALISIS DE VENTAS                
000700*  ESCRITO.        11/1990                                                
000800*  COMPILADO.                                                             
000900*  SEGURIDAD.      USO INTERNO - DEPTO SISTEMAS                           
001000*-----------------------------------------------------------------        
001100*  HISTORIAL DE CAMBIOS                                                   
001200*  FECHA     AUTOR  TICKET    DESCRIPCION                                 
001300*  --------  -----  --------  --------------------                        
001400*  19/11/90  RGA    TP-0059   VERSION INICIAL, METODO DEL RANGO           
001500*  02/05/91  CPE    TP-0070   INTERPOLACION LINEAL ENTRE DOS      VC001   
001600*                   POSICIONES ADYACENTES DE LA TABLA             VC001   
001700*  14/09/92  NBE    TP-0101   LIMITE DE TABLA A 2000 VALORES      VC002   
001800*  08/02/94  RBA    TP-0140   CASO DEGENERADO, UN SOLO VALOR      VC003   
001900*  25/06/96  SUR    TP-0175   SE AGREGA DUMP DE DIAGNOSTICO       VC004   
002000*  30/01/98  RGA    TP-0193   REVISION GENERAL PRE-Y2K            VC005   
002100*  11/11/98  NBE    Y2K-004   CANTIDAD DE VALORES A 9(05)         VC006   
002200*  19/07/99  CPE    Y2K-019   PRUEBAS DE TRANSICION DE SIGLO      VC007   
002300*  04/04/02  RBA    TP-0221   REUTILIZADA POR RFM (3 LLAMADAS)    VC008   
002400*  17/12/05  SUR    TP-0288   AJUSTE DE REDONDEO EN RESULTADO     VC009   
002500*  03/04/07  NBE    TP-0312   DESGLOSE DE ENTERO/DECIMAL DEL      VC010   
002600*                   RESULTADO PARA EL DUMP DE DIAGNOSTICO         VC010   
002700*-----------------------------------------------------------------        
002800 IDENTIFICATION DIVISION.                                                 
002900    PROGRAM-ID.    VTCALPCT.                                              
003000    AUTHOR.        R. GARCIA.                                             
003100    INSTALLATION.  DEPTO. DE SISTEMAS - ANALISIS DE VENTAS.               
003200    DATE-WRITTEN.  11/1990.                                               
003300    DATE-COMPILED.                                                        
003400    SECURITY.      USO INTERNO - DEPTO SISTEMAS.                          
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900        C01 IS TOP-OF-FORM.                                               
004000                                                                          
004100 DATA DIVISION.                                                           
004200 WORKING-STORAGE SECTION.                                                 
004300 77  WS-INDICE-BASE                       PIC 9(05) COMP.                 
004400 77  WS-INDICE-SIG                        PIC 9(05) COMP.                 
004500 77  WS-ULT-INDICE                        PIC 9(05) COMP.                 
004600                                                                          
004700*    *** posicion fraccionaria dentro de la tabla: (n-1) * pct/100        
004800 01  WS-POSICION                          PIC S9(07)V9(04) COMP.          
004900 01  WS-POS-TRUNCA                        PIC S9(05)       COMP.          
005000 01  WS-FRACCION                          PIC S9(05)V9(04) COMP.          
005100                                                                          
005200 01  WS-VALOR-BASE                        PIC S9(09)V9(02) COMP.          
005300 01  WS-VALOR-SIG                         PIC S9(09)V9(02) COMP.          
005400 01  WS-DIFERENCIA                        PIC S9(09)V9(02) COMP.          
005500                                                                          
005600*    *** switch de caso degenerado: tabla con un solo valor               
005700 01  WS-SW-UN-VALOR                       PIC X(01) VALUE 'N'.            
005800    88  TABLA-UN-VALOR                       VALUE 'S'.                   
005900    88  TABLA-VARIOS-VALORES                 VALUE 'N'.                   
006000                                                                          
006100 LINKAGE SECTION.                                                         
006200 01  LK-CALC-PERCENTIL.                                                   
006300    05  LK-CANT-VALORES-I                     PIC 9(05) COMP.             
006400    05  LK-PERCENTIL-I                        PIC 9(03)V9(02).            
006500*    *** desglose del percentil pedido (33,00 / 67,00 / 25,00 ...)        
006600*    *** para mensajes de consola, sin tocar el valor original            
006700    05  LK-PERCENTIL-I-R REDEFINES LK-PERCENTIL-I.                        
006800        10  LK-PCT-ENTERO                     PIC 9(03).                  
006900        10  LK-PCT-DECIMAL                    PIC 9(02).                  
007000    05  LK-TABLA-VALORES-I.                                               
007100        10  LK-VALOR-I                   PIC S9(09)V9(02) COMP            
007200                                               OCCURS 2000 TIMES.         
007300*    *** vista en bytes de la tabla, usada solo por el dump de            
007400*    *** diagnostico de 1400-DUMP-DIAGNOSTICO                             
007500    05  LK-TABLA-VALORES-I-R REDEFINES LK-TABLA-VALORES-I.                
007600        10  LK-VALOR-I-BYTES                  PIC X(04)                   
007700                                               OCCURS 2000 TIMES.         
007800    05  LK-RESULTADO-O                        PIC S9(09)V9(02).           
007900*    *** desglose del resultado para el dump de diagnostico               
008000    05  LK-RESULTADO-O-R REDEFINES LK-RESULTADO-O.                        
008100        10  LK-RES-ENTERO                      PIC S9(09).                
008200        10  LK-RES-DECIMAL                     PIC 9(02).                 
008300                                                                          
008400 PROCEDURE DIVISION USING LK-CALC-PERCENTIL.                              
008500*----------------------------------------------------------------*        
008600        PERFORM 1000-INICIAR-PROGRAMA                                     
008700            THRU 1000-INICIAR-PROGRAMA-FIN.                               
008800        GOBACK.                                                           
008900                                                                          
009000    1000-INICIAR-PROGRAMA.                                                
009100        PERFORM 1100-VERIFICAR-TABLA                                      
009200            THRU 1100-VERIFICAR-TABLA-FIN.                                
009300        IF TABLA-UN-VALOR                                                 
009400            MOVE LK-VALOR-I (1)   TO LK-RESULTADO-O                       
009500        ELSE                                                              
009600            PERFORM 1200-CALC-POSICION                                    
009700                THRU 1200-CALC-POSICION-FIN                               
009800            PERFORM 1300-INTERPOLAR                                       
009900                THRU 1300-INTERPOLAR-FIN                                  
010000        END-IF.                                                           
010100    1000-INICIAR-PROGRAMA-FIN.                                            
010200        EXIT.                                                             
010300                                                                          
010400    1100-VERIFICAR-TABLA.                                                 
010500        SET TABLA-VARIOS-VALORES TO TRUE.                                 
010600        COMPUTE WS-ULT-INDICE = LK-CANT-VALORES-I - 1.                    
010700        IF LK-CANT-VALORES-I = 1                                          
010800            SET TABLA-UN-VALOR   TO TRUE                                  
010900        END-IF.                                                           
011000    1100-VERIFICAR-TABLA-FIN.                                             
011100        EXIT.                                                             
011200                                                                          
011300    1200-CALC-POSICION.                                                   
011400*    *** pct/100 * (n-1); la parte entera trunca al MOVEr                 
011500*    *** a un campo 9(05), sin recurrir a ninguna FUNCTION                
011600        COMPUTE WS-POSICION ROUNDED =                                     
011700            (LK-PERCENTIL-I / 100) * WS-ULT-INDICE.                       
011800        MOVE WS-POSICION         TO WS-POS-TRUNCA.                        
011900        COMPUTE WS-FRACCION = WS-POSICION - WS-POS-TRUNCA.                
012000        COMPUTE WS-INDICE-BASE = WS-POS-TRUNCA + 1.                       
012100        IF WS-POS-TRUNCA >= WS-ULT-INDICE                                 
012200            MOVE WS-INDICE-BASE  TO WS-INDICE-SIG                         
012300        ELSE                                                              
012400            COMPUTE WS-INDICE-SIG = WS-INDICE-BASE + 1                    
012500        END-IF.                                                           
012600    1200-CALC-POSICION-FIN.                                               
012700        EXIT.                                                             
012800                                                                          
012900    1300-INTERPOLAR.                                                      
013000        MOVE LK-VALOR-I (WS-INDICE-BASE) TO WS-VALOR-BASE.                
013100        MOVE LK-VALOR-I (WS-INDICE-SIG)  TO WS-VALOR-SIG.                 
013200        COMPUTE WS-DIFERENCIA = WS-VALOR-SIG - WS-VALOR-BASE.             
013300        COMPUTE LK-RESULTADO-O ROUNDED =                                  
013400            WS-VALOR-BASE + (WS-FRACCION * WS-DIFERENCIA).                
013500    1300-INTERPOLAR-FIN.                                                  
013600        EXIT.                                                             
013700                                                                          
013800    1400-DUMP-DIAGNOSTICO.                                                
013900*    *** paragrafo de apoyo, invocado a mano desde el depurador           
014000*    *** de cobc cuando un lote trae menos registros de los               
014100*    *** esperados; muestra los primeros valores en crudo                 
014200        DISPLAY 'VTCALPCT - VALOR(1) = ' LK-VALOR-I-BYTES (1).            
014300        DISPLAY 'VTCALPCT - RESULTADO = ' LK-RES-ENTERO '.'               
014400                LK-RES-DECIMAL.                                           
014500    1400-DUMP-DIAGNOSTICO-FIN.                                            
014600        EXIT.                                                             
