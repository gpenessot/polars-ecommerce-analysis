000100*-----------------------------------------------------------------        
000200*  VTINDGLB                                                               
000300*  INDICADORES GLOBALES (TOTALES Y PROMEDIOS POR FACTURA)                 
000400*-----------------------------------------------------------------        
000500*  AUTOR ORIGINAL. C. PEREZ                                               
000600*  INSTALACION.    DEPTO. DE SISTEMAS - ANALISIS DE VENTAS                
000700*  ESCRITO.        02/1991                                                
000800*  COMPILADO.                                                             
000900*  SEGURIDAD.      USO INTERNO - DEPTO SISTEMAS                           
001000*-----------------------------------------------------------------        
001100*  HISTORIAL DE CAMBIOS                                                   
001200*  FECHA     AUTOR  TICKET    DESCRIPCION                                 
001300*  --------  -----  --------  --------------------                        
001400*  18/02/91  CPE    TP-0072   VERSION INICIAL, SOLO TOTAL                 
001500*  30/09/91  RGA    TP-0085   CONTEO DE FACTURAS/CLIENTES/        VI001   
001600*                   PRODUCTOS DISTINTOS, TABLAS EN MEMORIA        VI001   
001700*  14/01/93  RBA    TP-0108   PROMEDIO POR FACTURA Y POR ITEM     VI002   
001800*  22/07/95  NBE    TP-0159   SALIDA COMO LINEAS ETIQUETADAS      VI003   
001900*  09/03/97  SUR    TP-0177   AMPLIACION DE TABLAS A 6000         VI004   
002000*  03/02/98  CPE    TP-0194   REVISION GENERAL PRE-Y2K            VI005   
002100*  16/11/98  RGA    Y2K-007   SIN CAMPOS DE ANIO EN ESTE MODULO   VI006   
002200*  21/06/99  RBA    Y2K-017   PRUEBAS DE TRANSICION DE SIGLO      VI007   
002300*  13/05/04  NBE    TP-0259   SE INVOCA DESDE VENCARGA            VI008   
002400*  27/02/06  SUR    TP-0304   VISTA EN BYTES DE TODAS LAS         VI009   
002500*                   TABLAS DE DISTINTOS, PARA EL DUMP             VI009   
002600*-----------------------------------------------------------------        
002700 IDENTIFICATION DIVISION.                                                 
002800    PROGRAM-ID.    VTINDGLB.                                              
002900    AUTHOR.        C. PEREZ.                                              
003000    INSTALLATION.  DEPTO. DE SISTEMAS - ANALISIS DE VENTAS.               
003100    DATE-WRITTEN.  02/1991.                                               
003200    DATE-COMPILED.                                                        
003300    SECURITY.      USO INTERNO - DEPTO SISTEMAS.                          
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800        C01 IS TOP-OF-FORM.                                               
003900                                                                          
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200                                                                          
004300 SELECT ENT-LIMPIO                                                        
004400        ASSIGN TO VENLIMP                                                 
004500        ORGANIZATION IS LINE SEQUENTIAL                                   
004600        FILE STATUS IS FS-LIMPIO.                                         
004700                                                                          
004800 SELECT SAL-GLOBAL                                                        
004900        ASSIGN TO KPIGLOB                                                 
005000        ORGANIZATION IS LINE SEQUENTIAL                                   
005100        FILE STATUS IS FS-GLOBAL.                                         
005200                                                                          
005300*-----------------------------------------------------------------        
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600                                                                          
005700 FD  ENT-LIMPIO.                                                          
005800 01  WS-FD-REG-LIMPIO                     PIC X(180).                     
005900                                                                          
006000 FD  SAL-GLOBAL.                                                          
006100 01  WS-FD-REG-GLOBAL                     PIC X(80).                      
006200                                                                          
006300*-----------------------------------------------------------------        
006400 WORKING-STORAGE SECTION.                                                 
006500        COPY CLNTRN.                                                      
006600        COPY RPTOUT.                                                      
006700                                                                          
006800 01  FS-STATUS.                                                           
006900    05  FS-LIMPIO                       PIC X(2).                         
007000        88  FS-LIMPIO-OK                      VALUE '00'.                 
007100        88  FS-LIMPIO-EOF                     VALUE '10'.                 
007200    05  FS-GLOBAL                       PIC X(2).                         
007300        88  FS-GLOBAL-OK                      VALUE '00'.                 
007400    05  FILLER                          PIC X(02).                        
007500                                                                          
007600*-----------------------------------------------------------------        
007700*    *** TABLAS DE CLAVES VISTAS, UNA POR CONTEO DE DISTINTOS;            
007800*    *** SIN SORT, LA UNICIDAD SE VERIFICA POR BUSQUEDA LINEAL            
007900*-----------------------------------------------------------------        
008000 01  WS-TABLA-FACTURAS.                                                   
008100    05  WS-FACTURA-VISTA                PIC X(10)                         
008200                                            OCCURS 6000 TIMES.            
008300*    *** vista en bytes de tabla de facturas, dump manual                 
008400 01  WS-TABLA-FACTURAS-R REDEFINES WS-TABLA-FACTURAS.                     
008500    05  WS-FACTURA-VISTA-BYTES          PIC X(10)                         
008600                                            OCCURS 6000 TIMES.            
008700 01  WS-TABLA-CLIENTES.                                                   
008800    05  WS-CLIENTE-VISTO                PIC 9(07)                         
008900                                            OCCURS 6000 TIMES.            
009000*    *** vista en bytes de tabla de clientes, dump manual                 
009100 01  WS-TABLA-CLIENTES-R REDEFINES WS-TABLA-CLIENTES.                     
009200    05  WS-CLIENTE-VISTO-BYTES          PIC X(07)                         
009300                                            OCCURS 6000 TIMES.            
009400 01  WS-TABLA-PRODUCTOS.                                                  
009500    05  WS-PRODUCTO-VISTO                PIC X(12)                        
009600                                            OCCURS 6000 TIMES.            
009700*    *** vista en bytes de tabla de productos, dump manual                
009800 01  WS-TABLA-PRODUCTOS-R REDEFINES WS-TABLA-PRODUCTOS.                   
009900    05  WS-PRODUCTO-VISTO-BYTES          PIC X(12)                        
010000                                            OCCURS 6000 TIMES.            
010100                                                                          
010200 77  WS-SUB-FAC                            PIC 9(05) COMP.                
010300 77  WS-SUB-CLI                            PIC 9(05) COMP.                
010400 77  WS-SUB-PRO                            PIC 9(05) COMP.                
010500 01  WS-SW-ENCONTRADO                      PIC X(01) VALUE 'N'.           
010600    88  CLAVE-ENCONTRADA                      VALUE 'S'.                  
010700    88  CLAVE-NO-ENCONTRADA                   VALUE 'N'.                  
010800                                                                          
010900 01  WS-ACUMULADORES.                                                     
011000    05  WS-CANT-FACTURAS                PIC 9(07) COMP VALUE ZERO.        
011100    05  WS-CANT-CLIENTES                PIC 9(07) COMP VALUE ZERO.        
011200    05  WS-CANT-PRODUCTOS          PIC 9(07) COMP VALUE ZERO.             
011300    05  WS-CANT-LINEAS                  PIC 9(07) COMP VALUE ZERO.        
011400    05  WS-TOTAL-INGRESOS          PIC S9(11)V9(02) VALUE ZERO.           
011500    05  WS-TOTAL-ITEMS             PIC S9(09)        VALUE ZERO.          
011600    05  FILLER                           PIC X(04).                       
011700                                                                          
011800 01  WS-PROM-FACTURA                       PIC S9(09)V9(02).              
011900 01  WS-PROM-ITEMS                         PIC S9(07)V9(02).              
012000                                                                          
012100*    *** campo de edicion usado para todos los valores del resumen        
012200 01  WS-VALOR-EDITADO                       PIC Z(9)9.99-.                
012300                                                                          
012400*-----------------------------------------------------------------        
012500 PROCEDURE DIVISION.                                                      
012600*-----------------------------------------------------------------        
012700        PERFORM 1000-INICIAR-PROGRAMA                                     
012800            THRU 1000-INICIAR-PROGRAMA-FIN.                               
012900                                                                          
013000        PERFORM 2000-PROCESAR-REGISTROS                                   
013100            THRU 2000-PROCESAR-REGISTROS-FIN                              
013200           UNTIL FS-LIMPIO-EOF.                                           
013300                                                                          
013400        PERFORM 3000-CALC-Y-GRABAR                                        
013500            THRU 3000-CALC-Y-GRABAR-FIN.                                  
013600                                                                          
013700        PERFORM 4000-FINALIZAR-PROGRAMA                                   
013800            THRU 4000-FINALIZAR-PROGRAMA-FIN.                             
013900                                                                          
014000        DISPLAY 'VTINDGLB - LINEAS LEIDAS:    ' WS-CANT-LINEAS.           
014100        DISPLAY 'VTINDGLB - FACTURAS:         ' WS-CANT-FACTURAS.         
014200        DISPLAY 'VTINDGLB - CLIENTES:         ' WS-CANT-CLIENTES.         
014300        DISPLAY 'VTINDGLB - PRODUCTOS:        ' WS-CANT-PRODUCTOS.        
014400                                                                          
014500        GOBACK.                                                           
014600                                                                          
014700*-----------------------------------------------------------------        
014800    1000-INICIAR-PROGRAMA.                                                
014900                                                                          
015000        OPEN INPUT ENT-LIMPIO.                                            
015100        IF NOT FS-LIMPIO-OK                                               
015200            DISPLAY 'ERROR AL ABRIR VENLIMP: ' FS-LIMPIO                  
015300            STOP RUN                                                      
015400        END-IF.                                                           
015500                                                                          
015600        OPEN OUTPUT SAL-GLOBAL.                                           
015700        IF NOT FS-GLOBAL-OK                                               
015800            DISPLAY 'ERROR AL ABRIR KPIGLOB: ' FS-GLOBAL                  
015900            STOP RUN                                                      
016000        END-IF.                                                           
016100                                                                          
016200        INITIALIZE WS-ACUMULADORES.                                       
016300        INITIALIZE WS-TABLA-FACTURAS.                                     
016400        INITIALIZE WS-TABLA-CLIENTES.                                     
016500        INITIALIZE WS-TABLA-PRODUCTOS.                                    
016600                                                                          
016700    1000-INICIAR-PROGRAMA-FIN.                                            
016800        EXIT.                                                             
016900                                                                          
017000*-----------------------------------------------------------------        
017100    2000-PROCESAR-REGISTROS.                                              
017200                                                                          
017300        READ ENT-LIMPIO INTO WS-REG-LIM-VENTA.                            
017400                                                                          
017500        EVALUATE TRUE                                                     
017600            WHEN FS-LIMPIO-OK                                             
017700                 MOVE WS-REG-LIM-VENTA TO WS-LIM-VENTA                    
017800                 ADD 1 TO WS-CANT-LINEAS                                  
017900                 PERFORM 2100-ACUM-TOTALES                                
018000                     THRU 2100-ACUM-TOTALES-FIN                           
018100                 PERFORM 2200-VERIF-FACTURA                               
018200                     THRU 2200-VERIF-FACTURA-FIN                          
018300                 PERFORM 2300-VERIF-CLIENTE                               
018400                     THRU 2300-VERIF-CLIENTE-FIN                          
018500                 PERFORM 2400-VERIF-PRODUCTO                              
018600                     THRU 2400-VERIF-PRODUCTO-FIN                         
018700            WHEN FS-LIMPIO-EOF                                            
018800                 CONTINUE                                                 
018900            WHEN OTHER                                                    
019000                 DISPLAY 'ERROR AL LEER VENLIMP: ' FS-LIMPIO              
019100                 STOP RUN                                                 
019200        END-EVALUATE.                                                     
019300                                                                          
019400    2000-PROCESAR-REGISTROS-FIN.                                          
019500        EXIT.                                                             
019600                                                                          
019700*-----------------------------------------------------------------        
019800    2100-ACUM-TOTALES.                                                    
019900                                                                          
020000        ADD WS-LIM-IMPORTE        TO WS-TOTAL-INGRESOS.                   
020100        ADD WS-LIM-CANTIDAD       TO WS-TOTAL-ITEMS.                      
020200                                                                          
020300    2100-ACUM-TOTALES-FIN.                                                
020400        EXIT.                                                             
020500                                                                          
020600*-----------------------------------------------------------------        
020700*    *** BUSQUEDA LINEAL DE LA FACTURA EN LA TABLA; SI NO ESTA,           
020800*    *** SE AGREGA Y SE SUMA A LA CANTIDAD DE FACTURAS DISTINTAS          
020900    2200-VERIF-FACTURA.                                                   
021000                                                                          
021100        SET CLAVE-NO-ENCONTRADA   TO TRUE.                                
021200        PERFORM 2210-BUSCAR-FACTURA                                       
021300            THRU 2210-BUSCAR-FACTURA-FIN                                  
021400           VARYING WS-SUB-FAC FROM 1 BY 1                                 
021500             UNTIL WS-SUB-FAC > WS-CANT-FACTURAS                          
021600                OR CLAVE-ENCONTRADA.                                      
021700                                                                          
021800        IF CLAVE-NO-ENCONTRADA                                            
021900            IF WS-CANT-FACTURAS < 6000                                    
022000                ADD 1               TO WS-CANT-FACTURAS                   
022100                MOVE WS-LIM-NUM-FACTURA TO                                
022200                     WS-FACTURA-VISTA (WS-CANT-FACTURAS)                  
022300            ELSE                                                          
022400                DISPLAY 'VTINDGLB - TABLA DE FACTURAS LLENA'              
022500            END-IF                                                        
022600        END-IF.                                                           
022700                                                                          
022800    2200-VERIF-FACTURA-FIN.                                               
022900        EXIT.                                                             
023000                                                                          
023100*-----------------------------------------------------------------        
023200    2210-BUSCAR-FACTURA.                                                  
023300                                                                          
023400        IF WS-FACTURA-VISTA (WS-SUB-FAC) = WS-LIM-NUM-FACTURA             
023500            SET CLAVE-ENCONTRADA  TO TRUE                                 
023600        END-IF.                                                           
023700                                                                          
023800    2210-BUSCAR-FACTURA-FIN.                                              
023900        EXIT.                                                             
024000                                                                          
024100*-----------------------------------------------------------------        
024200    2300-VERIF-CLIENTE.                                                   
024300                                                                          
024400        SET CLAVE-NO-ENCONTRADA   TO TRUE.                                
024500        PERFORM 2310-BUSCAR-CLIENTE                                       
024600            THRU 2310-BUSCAR-CLIENTE-FIN                                  
024700           VARYING WS-SUB-CLI FROM 1 BY 1                                 
024800             UNTIL WS-SUB-CLI > WS-CANT-CLIENTES                          
024900                OR CLAVE-ENCONTRADA.                                      
025000                                                                          
025100        IF CLAVE-NO-ENCONTRADA                                            
025200            IF WS-CANT-CLIENTES < 6000                                    
025300                ADD 1               TO WS-CANT-CLIENTES                   
025400                MOVE WS-LIM-COD-CLIENTE TO                                
025500                     WS-CLIENTE-VISTO (WS-CANT-CLIENTES)                  
025600            ELSE                                                          
025700                DISPLAY 'VTINDGLB - TABLA DE CLIENTES LLENA'              
025800            END-IF                                                        
025900        END-IF.                                                           
026000                                                                          
026100    2300-VERIF-CLIENTE-FIN.                                               
026200        EXIT.                                                             
026300                                                                          
026400*-----------------------------------------------------------------        
026500    2310-BUSCAR-CLIENTE.                                                  
026600                                                                          
026700        IF WS-CLIENTE-VISTO (WS-SUB-CLI) = WS-LIM-COD-CLIENTE             
026800            SET CLAVE-ENCONTRADA  TO TRUE                                 
026900        END-IF.                                                           
027000                                                                          
027100    2310-BUSCAR-CLIENTE-FIN.                                              
027200        EXIT.                                                             
027300                                                                          
027400*-----------------------------------------------------------------        
027500    2400-VERIF-PRODUCTO.                                                  
027600                                                                          
027700        SET CLAVE-NO-ENCONTRADA   TO TRUE.                                
027800        PERFORM 2410-BUSCAR-PRODUCTO                                      
027900            THRU 2410-BUSCAR-PRODUCTO-FIN                                 
028000           VARYING WS-SUB-PRO FROM 1 BY 1                                 
028100             UNTIL WS-SUB-PRO > WS-CANT-PRODUCTOS                         
028200                OR CLAVE-ENCONTRADA.                                      
028300                                                                          
028400        IF CLAVE-NO-ENCONTRADA                                            
028500            IF WS-CANT-PRODUCTOS < 6000                                   
028600                ADD 1               TO WS-CANT-PRODUCTOS                  
028700                MOVE WS-LIM-COD-PRODUCTO TO                               
028800                     WS-PRODUCTO-VISTO (WS-CANT-PRODUCTOS)                
028900            ELSE                                                          
029000                DISPLAY 'VTINDGLB - TABLA DE PRODUCTOS LLENA'             
029100            END-IF                                                        
029200        END-IF.                                                           
029300                                                                          
029400    2400-VERIF-PRODUCTO-FIN.                                              
029500        EXIT.                                                             
029600                                                                          
029700*-----------------------------------------------------------------        
029800    2410-BUSCAR-PRODUCTO.                                                 
029900                                                                          
030000        IF WS-PRODUCTO-VISTO (WS-SUB-PRO) = WS-LIM-COD-PRODUCTO           
030100            SET CLAVE-ENCONTRADA  TO TRUE                                 
030200        END-IF.                                                           
030300                                                                          
030400    2410-BUSCAR-PRODUCTO-FIN.                                             
030500        EXIT.                                                             
030600                                                                          
030700*-----------------------------------------------------------------        
030800*    *** LOS PROMEDIOS POR FACTURA SON SUMA TOTAL SOBRE LA                
030900*    *** FACTURAS DISTINTAS, YA QUE LA SUMA DE TOTALES POR FACTURA        
031000*    *** EQUIVALE A LA SUMA GLOBAL                                        
031100    3000-CALC-Y-GRABAR.                                                   
031200                                                                          
031300        IF WS-CANT-FACTURAS > ZERO                                        
031400            COMPUTE WS-PROM-FACTURA ROUNDED =                             
031500                WS-TOTAL-INGRESOS / WS-CANT-FACTURAS                      
031600            COMPUTE WS-PROM-ITEMS ROUNDED =                               
031700                WS-TOTAL-ITEMS / WS-CANT-FACTURAS                         
031800        ELSE                                                              
031900            MOVE ZERO              TO WS-PROM-FACTURA                     
032000            MOVE ZERO              TO WS-PROM-ITEMS                       
032100        END-IF.                                                           
032200                                                                          
032300        PERFORM 3100-GRABAR-INGRESOS                                      
032400            THRU 3100-GRABAR-INGRESOS-FIN.                                
032500        PERFORM 3200-GRABAR-FACTURAS                                      
032600            THRU 3200-GRABAR-FACTURAS-FIN.                                
032700        PERFORM 3300-GRABAR-CLIENTES                                      
032800            THRU 3300-GRABAR-CLIENTES-FIN.                                
032900        PERFORM 3400-GRABAR-PRODUCTOS                                     
033000            THRU 3400-GRABAR-PRODUCTOS-FIN.                               
033100        PERFORM 3500-GRABAR-PROM-FACTURA                                  
033200            THRU 3500-GRABAR-PROM-FACTURA-FIN.                            
033300        PERFORM 3600-GRABAR-PROM-ITEMS                                    
033400            THRU 3600-GRABAR-PROM-ITEMS-FIN.                              
033500                                                                          
033600    3000-CALC-Y-GRABAR-FIN.                                               
033700        EXIT.                                                             
033800                                                                          
033900*-----------------------------------------------------------------        
034000    3100-GRABAR-INGRESOS.                                                 
034100                                                                          
034200        MOVE WS-TOTAL-INGRESOS     TO WS-VALOR-EDITADO.                   
034300        MOVE 'TOTAL_REVENUE'       TO WS-SGL-ETIQUETA.                    
034400        MOVE WS-VALOR-EDITADO      TO WS-SGL-VALOR.                       
034500        PERFORM 3900-ESCRIBIR-LINEA                                       
034600            THRU 3900-ESCRIBIR-LINEA-FIN.                                 
034700                                                                          
034800    3100-GRABAR-INGRESOS-FIN.                                             
034900        EXIT.                                                             
035000                                                                          
035100*-----------------------------------------------------------------        
035200    3200-GRABAR-FACTURAS.                                                 
035300                                                                          
035400        MOVE WS-CANT-FACTURAS      TO WS-VALOR-EDITADO.                   
035500        MOVE 'TOTAL_ORDERS'        TO WS-SGL-ETIQUETA.                    
035600        MOVE WS-VALOR-EDITADO      TO WS-SGL-VALOR.                       
035700        PERFORM 3900-ESCRIBIR-LINEA                                       
035800            THRU 3900-ESCRIBIR-LINEA-FIN.                                 
035900                                                                          
036000    3200-GRABAR-FACTURAS-FIN.                                             
036100        EXIT.                                                             
036200                                                                          
036300*-----------------------------------------------------------------        
036400    3300-GRABAR-CLIENTES.                                                 
036500                                                                          
036600        MOVE WS-CANT-CLIENTES      TO WS-VALOR-EDITADO.                   
036700        MOVE 'TOTAL_CUSTOMERS'     TO WS-SGL-ETIQUETA.                    
036800        MOVE WS-VALOR-EDITADO      TO WS-SGL-VALOR.                       
036900        PERFORM 3900-ESCRIBIR-LINEA                                       
037000            THRU 3900-ESCRIBIR-LINEA-FIN.                                 
037100                                                                          
037200    3300-GRABAR-CLIENTES-FIN.                                             
037300        EXIT.                                                             
037400                                                                          
037500*-----------------------------------------------------------------        
037600    3400-GRABAR-PRODUCTOS.                                                
037700                                                                          
037800        MOVE WS-CANT-PRODUCTOS     TO WS-VALOR-EDITADO.                   
037900        MOVE 'TOTAL_PRODUCTS'      TO WS-SGL-ETIQUETA.                    
038000        MOVE WS-VALOR-EDITADO      TO WS-SGL-VALOR.                       
038100        PERFORM 3900-ESCRIBIR-LINEA                                       
038200            THRU 3900-ESCRIBIR-LINEA-FIN.                                 
038300                                                                          
038400    3400-GRABAR-PRODUCTOS-FIN.                                            
038500        EXIT.                                                             
038600                                                                          
038700*-----------------------------------------------------------------        
038800    3500-GRABAR-PROM-FACTURA.                                             
038900                                                                          
039000        MOVE WS-PROM-FACTURA       TO WS-VALOR-EDITADO.                   
039100        MOVE 'AVERAGE_ORDER_VALUE' TO WS-SGL-ETIQUETA.                    
039200        MOVE WS-VALOR-EDITADO      TO WS-SGL-VALOR.                       
039300        PERFORM 3900-ESCRIBIR-LINEA                                       
039400            THRU 3900-ESCRIBIR-LINEA-FIN.                                 
039500                                                                          
039600    3500-GRABAR-PROM-FACTURA-FIN.                                         
039700        EXIT.                                                             
039800                                                                          
039900*-----------------------------------------------------------------        
040000    3600-GRABAR-PROM-ITEMS.                                               
040100                                                                          
040200        MOVE WS-PROM-ITEMS              TO WS-VALOR-EDITADO.              
040300        MOVE 'AVERAGE_ITEMS_PER_ORDER'  TO WS-SGL-ETIQUETA.               
040400        MOVE WS-VALOR-EDITADO           TO WS-SGL-VALOR.                  
040500        PERFORM 3900-ESCRIBIR-LINEA                                       
040600            THRU 3900-ESCRIBIR-LINEA-FIN.                                 
040700                                                                          
040800    3600-GRABAR-PROM-ITEMS-FIN.                                           
040900        EXIT.                                                             
041000                                                                          
041100*-----------------------------------------------------------------        
041200    3900-ESCRIBIR-LINEA.                                                  
041300                                                                          
041400        MOVE WS-SAL-GLOBAL         TO WS-FD-REG-GLOBAL.                   
041500        WRITE WS-FD-REG-GLOBAL.                                           
041600                                                                          
041700    3900-ESCRIBIR-LINEA-FIN.                                              
041800        EXIT.                                                             
041900                                                                          
042000*-----------------------------------------------------------------        
042100    4000-FINALIZAR-PROGRAMA.                                              
042200                                                                          
042300        CLOSE ENT-LIMPIO                                                  
042400              SAL-GLOBAL.                                                 
042500                                                                          
042600        IF NOT FS-GLOBAL-OK                                               
042700            DISPLAY 'ERROR AL CERRAR KPIGLOB: ' FS-GLOBAL                 
042800        END-IF.                                                           
042900                                                                          
043000    4000-FINALIZAR-PROGRAMA-FIN.                                          
043100        EXIT.                                                             
