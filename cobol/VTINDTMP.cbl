000100*-----------------------------------------------------------------        
000200*  VTINDTMP                                                               
000300*  INDICADORES TEMPORALES - DIARIO, POR DIA DE SEMANA, POR HORA           
000400*-----------------------------------------------------------------        
000500*  AUTOR ORIGINAL. N. BELTRAN                                             
000600*  INSTALACION.    DEPTO. DE SISTEMAS - ANALISIS DE VENTAS                
000700*  ESCRITO.        02/1996                                                
000800*  COMPILADO.                                                             
000900*  SEGURIDAD.      USO INTERNO - DEPTO SISTEMAS                           
001000*-----------------------------------------------------------------        
001100*  HISTORIAL DE CAMBIOS                                                   
001200*  FECHA     AUTOR  TICKET    DESCRIPCION                                 
001300*  --------  -----  --------  --------------------                        
001400*  09/02/96  NBE    TP-0156   VERSION INICIAL, RESUMEN DIARIO             
001500*  14/07/96  SUR    TP-0168   RESUMEN POR DIA DE SEMANA Y POR     VT001   
001600*                   HORA, TABLAS DIRECTAS SIN ORDENAMIENTO        VT001   
001700*  22/01/98  RBA    TP-0189   FACTURAS DISTINTAS POR TIMESTAMP,   VT002   
001800*                   SIN SORT, TABLA LOCAL AL GRUPO                VT002   
001900*  06/02/98  CPE    TP-0195   REVISION GENERAL PRE-Y2K            VT003   
002000*  19/11/98  RGA    Y2K-009   FECHA DE VENTA A 4 DIGITOS DE ANIO  VT004   
002100*  24/06/99  NBE    Y2K-018   PRUEBAS DE TRANSICION DE SIGLO      VT005   
002200*  08/09/04  SUR    TP-0263   SE INVOCA DESDE VENCARGA            VT006   
002300*-----------------------------------------------------------------        
002400 IDENTIFICATION DIVISION.                                                 
002500    PROGRAM-ID.    VTINDTMP.                                              
002600    AUTHOR.        N. BELTRAN.                                            
002700    INSTALLATION.  DEPTO. DE SISTEMAS - ANALISIS DE VENTAS.               
002800    DATE-WRITTEN.  02/1996.                                               
002900    DATE-COMPILED.                                                        
003000    SECURITY.      USO INTERNO - DEPTO SISTEMAS.                          
003100                                                                          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500           C01 IS TOP-OF-FORM.                                            
003600                                                                          
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900                                                                          
004000 SELECT ENT-LIMPIO                                                        
004100           ASSIGN TO VENLIMP                                              
004200           ORGANIZATION IS LINE SEQUENTIAL                                
004300           FILE STATUS IS FS-LIMPIO.                                      
004400                                                                          
004500 SELECT SAL-TMPDIA                                                        
004600           ASSIGN TO TMPDIA                                               
004700           ORGANIZATION IS LINE SEQUENTIAL                                
004800           FILE STATUS IS FS-TMPDIA.                                      
004900                                                                          
005000 SELECT SAL-TMPSEM                                                        
005100           ASSIGN TO TMPSEM                                               
005200           ORGANIZATION IS LINE SEQUENTIAL                                
005300           FILE STATUS IS FS-TMPSEM.                                      
005400                                                                          
005500 SELECT SAL-TMPHORA                                                       
005600           ASSIGN TO TMPHORA                                              
005700           ORGANIZATION IS LINE SEQUENTIAL                                
005800           FILE STATUS IS FS-TMPHORA.                                     
005900                                                                          
006000*-----------------------------------------------------------------        
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300                                                                          
006400 FD  ENT-LIMPIO.                                                          
006500 01  WS-FD-REG-LIMPIO                     PIC X(180).                     
006600                                                                          
006700 FD  SAL-TMPDIA.                                                          
006800 01  WS-FD-REG-TMPDIA                     PIC X(81).                      
006900                                                                          
007000 FD  SAL-TMPSEM.                                                          
007100 01  WS-FD-REG-TMPSEM                     PIC X(65).                      
007200                                                                          
007300 FD  SAL-TMPHORA.                                                         
007400 01  WS-FD-REG-TMPHORA                    PIC X(66).                      
007500                                                                          
007600*-----------------------------------------------------------------        
007700 WORKING-STORAGE SECTION.                                                 
007800           COPY CLNTRN.                                                   
007900           COPY RPTOUT.                                                   
008000                                                                          
008100 01  FS-STATUS.                                                           
008200    05  FS-LIMPIO                       PIC X(2).                         
008300        88  FS-LIMPIO-OK                      VALUE '00'.                 
008400        88  FS-LIMPIO-EOF                     VALUE '10'.                 
008500    05  FS-TMPDIA                       PIC X(2).                         
008600        88  FS-TMPDIA-OK                      VALUE '00'.                 
008700    05  FS-TMPSEM                       PIC X(2).                         
008800        88  FS-TMPSEM-OK                      VALUE '00'.                 
008900    05  FS-TMPHORA                      PIC X(2).                         
009000        88  FS-TMPHORA-OK                     VALUE '00'.                 
009100                                                                          
009200*-----------------------------------------------------------------        
009300*    *** TABLA DE LINEAS LIMPIAS EN MEMORIA, SOLO LOS CAMPOS QUE          
009400*    *** HACEN FALTA PARA EL RESUMEN DIARIO; SE ORDENA POR LA             
009500*    *** FECHA-HORA COMPLETA ANTES DE LA RUPTURA DE CONTROL               
009600*-----------------------------------------------------------------        
009700 01  WS-TABLA-VENTAS.                                                     
009800    05  WS-VTA-ENTRADA OCCURS 20000 TIMES.                                
009900        10  WS-VTA-FEC-AAAAMMDDHHMMSS.                                    
010000            15  WS-VTA-FEC-AAAAMMDD          PIC 9(08).                   
010100            15  WS-VTA-FEC-HHMMSS            PIC 9(06).                   
010200        10  WS-VTA-FACTURA                   PIC X(10).                   
010300        10  WS-VTA-CANTIDAD                  PIC S9(07).                  
010400        10  WS-VTA-IMPORTE                   PIC S9(09)V9(02).            
010500                                                                          
010600*    *** vista en bytes de la tabla de ventas, para volcados de           
010700*    *** diagnostico sin tener que describir cada subcampo                
010800 01  WS-TABLA-VENTAS-R REDEFINES WS-TABLA-VENTAS.                         
010900    05  WS-VTAR-ENTRADA OCCURS 20000 TIMES     PIC X(42).                 
011000                                                                          
011100*    *** registro temporal usado al intercambiar dos entradas             
011200 01  WS-VTA-ENTRADA-TEMP.                                                 
011300    05  WS-VTT-FEC-AAAAMMDDHHMMSS.                                        
011400        10  WS-VTT-FEC-AAAAMMDD              PIC 9(08).                   
011500        10  WS-VTT-FEC-HHMMSS                PIC 9(06).                   
011600    05  WS-VTT-FACTURA                       PIC X(10).                   
011700    05  WS-VTT-CANTIDAD                      PIC S9(07).                  
011800    05  WS-VTT-IMPORTE                       PIC S9(09)V9(02).            
011900                                                                          
012000 77  WS-CANT-VENTAS                        PIC 9(05) COMP.                
012100 77  WS-SUB-I                              PIC 9(05) COMP.                
012200 77  WS-SUB-J                              PIC 9(05) COMP.                
012300                                                                          
012400*-----------------------------------------------------------------        
012500*    *** TABLA DE GRUPOS DIARIOS (UNA ENTRADA POR FECHA-HORA              
012600*    *** DE VENTA DISTINTA)                                               
012700*-----------------------------------------------------------------        
012800 01  WS-TABLA-DIARIA.                                                     
012900    05  WS-DIA-ENTRADA OCCURS 4000 TIMES.                                 
013000        10  WS-DIA-FEC-AAAAMMDDHHMMSS.                                    
013100            15  WS-DIA-FEC-AAAAMMDD          PIC 9(08).                   
013200            15  WS-DIA-FEC-HHMMSS            PIC 9(06).                   
013300        10  WS-DIA-INGRESOS                  PIC S9(11)V9(02).            
013400        10  WS-DIA-CANTIDAD                  PIC S9(09).                  
013500        10  WS-DIA-NUM-FACTURAS              PIC 9(07).                   
013600                                                                          
013700*    *** vista en bytes de la tabla diaria, mismo motivo que              
013800*    *** la de WS-TABLA-VENTAS-R                                          
013900 01  WS-TABLA-DIARIA-R REDEFINES WS-TABLA-DIARIA.                         
014000    05  WS-DIAR-ENTRADA OCCURS 4000 TIMES      PIC X(43).                 
014100                                                                          
014200 77  WS-CANT-GRUPOS-DIA                    PIC 9(05) COMP.                
014300                                                                          
014400*    *** facturas distintas dentro del grupo diario actual; se            
014500*    *** reinicia en cada ruptura de control, como en VTANZPRD            
014600 01  WS-TABLA-FACT-DIA.                                                   
014700    05  WS-FDI-FACTURA OCCURS 1000 TIMES      PIC X(10).                  
014800 77  WS-CANT-FACT-DIA                      PIC 9(04) COMP.                
014900 77  WS-SW-ENCONTRADO                      PIC 9(01) COMP.                
015000    88  CLAVE-ENCONTRADA                            VALUE 1.              
015100    88  CLAVE-NO-ENCONTRADA                         VALUE 0.              
015200                                                                          
015300*-----------------------------------------------------------------        
015400*    *** TABLAS DIRECTAS POR DIA DE SEMANA (1-7) Y POR HORA               
015500*    *** (0-23); EL SUBINDICE ES LA PROPIA CLAVE, NO HACE FALTA           
015600*    *** ORDENAR NI HACER RUPTURA DE CONTROL PARA ESTAS DOS               
015700*-----------------------------------------------------------------        
015800 01  WS-TABLA-SEMANAL.                                                    
015900    05  WS-SEM-ENTRADA OCCURS 7 TIMES.                                    
016000        10  WS-SEM-INGRESOS                  PIC S9(11)V9(02).            
016100        10  WS-SEM-LINEAS                     PIC 9(07) COMP.             
016200        10  WS-SEM-PROMEDIO                  PIC S9(07)V9(02).            
016300                                                                          
016400 01  WS-TABLA-HORARIA.                                                    
016500    05  WS-HOR-ENTRADA OCCURS 24 TIMES.                                   
016600        10  WS-HOR-INGRESOS                  PIC S9(11)V9(02).            
016700        10  WS-HOR-LINEAS                     PIC 9(07) COMP.             
016800        10  WS-HOR-PROMEDIO                  PIC S9(07)V9(02).            
016900                                                                          
017000 77  WS-SUB-SEM                            PIC 9(02) COMP.                
017100 77  WS-SUB-HOR                            PIC 9(02) COMP.                
017200                                                                          
017300*    *** area de edicion de la fecha-hora de venta para el                
017400*    *** renglon diario (formato DD/MM/AAAA HH:MM:SS)                     
017500 01  WS-FECHA-EDITADA.                                                    
017600    05  WS-FED-DIA                            PIC 9(02).                  
017700    05  FILLER                                PIC X(01) VALUE '/'.        
017800    05  WS-FED-MES                            PIC 9(02).                  
017900    05  FILLER                                PIC X(01) VALUE '/'.        
018000    05  WS-FED-ANIO                           PIC 9(04).                  
018100    05  FILLER                          PIC X(01) VALUE SPACE.            
018200    05  WS-FED-HORA                           PIC 9(02).                  
018300    05  FILLER                                PIC X(01) VALUE ':'.        
018400    05  WS-FED-MINUTO                         PIC 9(02).                  
018500    05  FILLER                                PIC X(01) VALUE ':'.        
018600    05  WS-FED-SEGUNDO                        PIC 9(02).                  
018700                                                                          
018800*    *** vista plana, para mover la fecha-hora ya armada de un            
018900*    *** solo golpe al renglon de salida                                  
019000 01  WS-FECHA-EDITADA-R REDEFINES WS-FECHA-EDITADA.                       
019100    05  WS-FEDR-TEXTO                         PIC X(19).                  
019200                                                                          
019300*-----------------------------------------------------------------        
019400 PROCEDURE DIVISION.                                                      
019500                                                                          
019600        PERFORM 1000-INICIAR-PROGRAMA                                     
019700            THRU 1000-INICIAR-PROGRAMA-FIN.                               
019800                                                                          
019900        PERFORM 2000-CARGAR-VENTAS                                        
020000            THRU 2000-CARGAR-VENTAS-FIN                                   
020100           UNTIL FS-LIMPIO-EOF.                                           
020200                                                                          
020300        PERFORM 2800-ORDENAR-VENTAS                                       
020400            THRU 2800-ORDENAR-VENTAS-FIN.                                 
020500                                                                          
020600        PERFORM 3000-PROCESAR-DIAS                                        
020700            THRU 3000-PROCESAR-DIAS-FIN.                                  
020800                                                                          
020900        PERFORM 3800-FINALIZAR-ULTIMO-DIA                                 
021000            THRU 3800-FINALIZAR-ULTIMO-DIA-FIN.                           
021100                                                                          
021200        PERFORM 4000-GRABAR-TMPDIA                                        
021300            THRU 4000-GRABAR-TMPDIA-FIN.                                  
021400                                                                          
021500        PERFORM 5000-CALC-SEMANAL                                         
021600            THRU 5000-CALC-SEMANAL-FIN.                                   
021700                                                                          
021800        PERFORM 5100-GRABAR-TMPSEM                                        
021900            THRU 5100-GRABAR-TMPSEM-FIN.                                  
022000                                                                          
022100        PERFORM 6000-CALC-HORARIA                                         
022200            THRU 6000-CALC-HORARIA-FIN.                                   
022300                                                                          
022400        PERFORM 6100-GRABAR-TMPHORA                                       
022500            THRU 6100-GRABAR-TMPHORA-FIN.                                 
022600                                                                          
022700        PERFORM 9000-FINALIZAR-PROGRAMA                                   
022800            THRU 9000-FINALIZAR-PROGRAMA-FIN.                             
022900                                                                          
023000        GOBACK.                                                           
023100                                                                          
023200*-----------------------------------------------------------------        
023300 1000-INICIAR-PROGRAMA.                                                   
023400                                                                          
023500        OPEN INPUT  ENT-LIMPIO.                                           
023600        OPEN OUTPUT SAL-TMPDIA                                            
023700                    SAL-TMPSEM                                            
023800                    SAL-TMPHORA.                                          
023900                                                                          
024000        MOVE ZERO                   TO WS-CANT-VENTAS                     
024100                                       WS-CANT-GRUPOS-DIA.                
024200                                                                          
024300        PERFORM 1010-INICIAR-UNA-SEMANA                                   
024400            THRU 1010-INICIAR-UNA-SEMANA-FIN                              
024500           VARYING WS-SUB-SEM FROM 1 BY 1                                 
024600             UNTIL WS-SUB-SEM > 7.                                        
024700                                                                          
024800        PERFORM 1020-INICIAR-UNA-HORA                                     
024900            THRU 1020-INICIAR-UNA-HORA-FIN                                
025000           VARYING WS-SUB-HOR FROM 1 BY 1                                 
025100             UNTIL WS-SUB-HOR > 24.                                       
025200                                                                          
025300        DISPLAY 'VTINDTMP - INICIO DEL RESUMEN TEMPORAL'.                 
025400                                                                          
025500 1000-INICIAR-PROGRAMA-FIN.                                               
025600        EXIT.                                                             
025700                                                                          
025800 1010-INICIAR-UNA-SEMANA.                                                 
025900                                                                          
026000        MOVE ZERO              TO WS-SEM-INGRESOS (WS-SUB-SEM).           
026100        MOVE ZERO              TO WS-SEM-LINEAS (WS-SUB-SEM).             
026200                                                                          
026300 1010-INICIAR-UNA-SEMANA-FIN.                                             
026400        EXIT.                                                             
026500                                                                          
026600 1020-INICIAR-UNA-HORA.                                                   
026700                                                                          
026800        MOVE ZERO              TO WS-HOR-INGRESOS (WS-SUB-HOR).           
026900        MOVE ZERO              TO WS-HOR-LINEAS (WS-SUB-HOR).             
027000                                                                          
027100 1020-INICIAR-UNA-HORA-FIN.                                               
027200        EXIT.                                                             
027300                                                                          
027400*-----------------------------------------------------------------        
027500*    *** CARGA DE LA TABLA DE VENTAS PARA EL RESUMEN DIARIO Y,            
027600*    *** DE PASO, ACUMULACION DIRECTA POR DIA DE SEMANA Y POR             
027700*    *** HORA (ESTAS DOS NO NECESITAN LA TABLA EN MEMORIA)                
027800*-----------------------------------------------------------------        
027900 2000-CARGAR-VENTAS.                                                      
028000                                                                          
028100        READ ENT-LIMPIO INTO WS-REG-LIM-VENTA                             
028200            AT END                                                        
028300                SET FS-LIMPIO-EOF TO TRUE                                 
028400        END-READ.                                                         
028500                                                                          
028600        IF FS-LIMPIO-OK                                                   
028700            MOVE WS-REG-LIM-VENTA       TO WS-LIM-VENTA                   
028800            ADD 1                       TO WS-CANT-VENTAS                 
028900            PERFORM 2100-CARGAR-UNA-VENTA                                 
029000                THRU 2100-CARGAR-UNA-VENTA-FIN                            
029100            PERFORM 2200-ACUM-SEMANAL-HORARIA                             
029200                THRU 2200-ACUM-SEMANAL-HORARIA-FIN                        
029300        END-IF.                                                           
029400                                                                          
029500 2000-CARGAR-VENTAS-FIN.                                                  
029600        EXIT.                                                             
029700                                                                          
029800*-----------------------------------------------------------------        
029900 2100-CARGAR-UNA-VENTA.                                                   
030000                                                                          
030100        IF WS-CANT-VENTAS > 20000                                         
030200            DISPLAY 'VTINDTMP - TABLA DE VENTAS LLENA'                    
030300            SUBTRACT 1 FROM WS-CANT-VENTAS                                
030400        ELSE                                                              
030500            MOVE WS-LIM-FEC-AAAAMMDD    TO                                
030600                 WS-VTA-FEC-AAAAMMDD (WS-CANT-VENTAS)                     
030700            MOVE WS-LIM-FEC-HHMMSS      TO                                
030800                 WS-VTA-FEC-HHMMSS (WS-CANT-VENTAS)                       
030900            MOVE WS-LIM-NUM-FACTURA     TO                                
031000                 WS-VTA-FACTURA (WS-CANT-VENTAS)                          
031100            MOVE WS-LIM-CANTIDAD        TO                                
031200                 WS-VTA-CANTIDAD (WS-CANT-VENTAS)                         
031300            MOVE WS-LIM-IMPORTE         TO                                
031400                 WS-VTA-IMPORTE (WS-CANT-VENTAS)                          
031500        END-IF.                                                           
031600                                                                          
031700 2100-CARGAR-UNA-VENTA-FIN.                                               
031800        EXIT.                                                             
031900                                                                          
032000*-----------------------------------------------------------------        
032100 2200-ACUM-SEMANAL-HORARIA.                                               
032200                                                                          
032300        MOVE WS-LIM-DIA-SEMANA          TO WS-SUB-SEM.                    
032400        ADD WS-LIM-IMPORTE  TO WS-SEM-INGRESOS (WS-SUB-SEM).              
032500        ADD 1               TO WS-SEM-LINEAS (WS-SUB-SEM).                
032600                                                                          
032700        COMPUTE WS-SUB-HOR = WS-LIM-HORA-VENTA + 1.                       
032800        ADD WS-LIM-IMPORTE  TO WS-HOR-INGRESOS (WS-SUB-HOR).              
032900        ADD 1               TO WS-HOR-LINEAS (WS-SUB-HOR).                
033000                                                                          
033100 2200-ACUM-SEMANAL-HORARIA-FIN.                                           
033200        EXIT.                                                             
033300                                                                          
033400*-----------------------------------------------------------------        
033500*    *** ORDENAMIENTO BURBUJA ASCENDENTE POR FECHA-HORA COMPLETA;         
033600*    *** EL GRUPO WS-VTA-FEC-AAAAMMDDHHMMSS SE COMPARA COMO UNA           
033700*    *** SOLA CLAVE ALFANUMERICA DE 14 DIGITOS                            
033800*-----------------------------------------------------------------        
033900 2800-ORDENAR-VENTAS.                                                     
034000                                                                          
034100        PERFORM 2810-PASADA-ORDENAR-VENTAS                                
034200            THRU 2810-PASADA-ORDENAR-VENTAS-FIN                           
034300           VARYING WS-SUB-I FROM 1 BY 1                                   
034400             UNTIL WS-SUB-I > WS-CANT-VENTAS.                             
034500                                                                          
034600 2800-ORDENAR-VENTAS-FIN.                                                 
034700        EXIT.                                                             
034800                                                                          
034900 2810-PASADA-ORDENAR-VENTAS.                                              
035000                                                                          
035100        PERFORM 2820-COMPARAR-INTERCAMBIAR                                
035200            THRU 2820-COMPARAR-INTERCAMBIAR-FIN                           
035300           VARYING WS-SUB-J FROM 1 BY 1                                   
035400             UNTIL WS-SUB-J > WS-CANT-VENTAS - WS-SUB-I.                  
035500                                                                          
035600 2810-PASADA-ORDENAR-VENTAS-FIN.                                          
035700        EXIT.                                                             
035800                                                                          
035900 2820-COMPARAR-INTERCAMBIAR.                                              
036000                                                                          
036100        IF WS-VTA-FEC-AAAAMMDDHHMMSS (WS-SUB-J) >                         
036200           WS-VTA-FEC-AAAAMMDDHHMMSS (WS-SUB-J + 1)                       
036300            MOVE WS-VTA-ENTRADA (WS-SUB-J)   TO                           
036400                 WS-VTA-ENTRADA-TEMP                                      
036500            MOVE WS-VTA-ENTRADA (WS-SUB-J + 1) TO                         
036600                 WS-VTA-ENTRADA (WS-SUB-J)                                
036700            MOVE WS-VTA-ENTRADA-TEMP           TO                         
036800                 WS-VTA-ENTRADA (WS-SUB-J + 1)                            
036900        END-IF.                                                           
037000                                                                          
037100 2820-COMPARAR-INTERCAMBIAR-FIN.                                          
037200        EXIT.                                                             
037300                                                                          
037400*-----------------------------------------------------------------        
037500*    *** RUPTURA DE CONTROL POR FECHA-HORA; CADA CAMBIO DE CLAVE          
037600*    *** CIERRA EL GRUPO DIARIO ANTERIOR                                  
037700*-----------------------------------------------------------------        
037800 3000-PROCESAR-DIAS.                                                      
037900                                                                          
038000        PERFORM 3100-PROCESAR-UNA-LINEA-DIA                               
038100            THRU 3100-PROCESAR-UNA-LINEA-DIA-FIN                          
038200           VARYING WS-SUB-I FROM 1 BY 1                                   
038300             UNTIL WS-SUB-I > WS-CANT-VENTAS.                             
038400                                                                          
038500 3000-PROCESAR-DIAS-FIN.                                                  
038600        EXIT.                                                             
038700                                                                          
038800 3100-PROCESAR-UNA-LINEA-DIA.                                             
038900                                                                          
039000        IF WS-CANT-GRUPOS-DIA = ZERO                                      
039100            PERFORM 3400-ABRIR-GRUPO-DIA                                  
039200                THRU 3400-ABRIR-GRUPO-DIA-FIN                             
039300        ELSE                                                              
039400            IF WS-VTA-FEC-AAAAMMDDHHMMSS (WS-SUB-I) NOT =                 
039500               WS-DIA-FEC-AAAAMMDDHHMMSS (WS-CANT-GRUPOS-DIA)             
039600                PERFORM 3200-FINALIZAR-GRUPO-DIA                          
039700                    THRU 3200-FINALIZAR-GRUPO-DIA-FIN                     
039800                PERFORM 3400-ABRIR-GRUPO-DIA                              
039900                    THRU 3400-ABRIR-GRUPO-DIA-FIN                         
040000            END-IF                                                        
040100        END-IF.                                                           
040200                                                                          
040300        PERFORM 3300-ACUM-LINEA-DIA                                       
040400            THRU 3300-ACUM-LINEA-DIA-FIN.                                 
040500                                                                          
040600 3100-PROCESAR-UNA-LINEA-DIA-FIN.                                         
040700        EXIT.                                                             
040800                                                                          
040900*-----------------------------------------------------------------        
041000 3200-FINALIZAR-GRUPO-DIA.                                                
041100                                                                          
041200        MOVE WS-CANT-FACT-DIA       TO                                    
041300             WS-DIA-NUM-FACTURAS (WS-CANT-GRUPOS-DIA).                    
041400        MOVE ZERO                   TO WS-CANT-FACT-DIA.                  
041500                                                                          
041600 3200-FINALIZAR-GRUPO-DIA-FIN.                                            
041700        EXIT.                                                             
041800                                                                          
041900*-----------------------------------------------------------------        
042000 3300-ACUM-LINEA-DIA.                                                     
042100                                                                          
042200        ADD WS-VTA-IMPORTE (WS-SUB-I)   TO                                
042300            WS-DIA-INGRESOS (WS-CANT-GRUPOS-DIA).                         
042400        ADD WS-VTA-CANTIDAD (WS-SUB-I)  TO                                
042500            WS-DIA-CANTIDAD (WS-CANT-GRUPOS-DIA).                         
042600                                                                          
042700        SET CLAVE-NO-ENCONTRADA TO TRUE.                                  
042800        PERFORM 3310-BUSCAR-FACTURA-DIA                                   
042900            THRU 3310-BUSCAR-FACTURA-DIA-FIN                              
043000           VARYING WS-SUB-J FROM 1 BY 1                                   
043100             UNTIL WS-SUB-J > WS-CANT-FACT-DIA                            
043200                    OR CLAVE-ENCONTRADA.                                  
043300                                                                          
043400        IF CLAVE-NO-ENCONTRADA                                            
043500            IF WS-CANT-FACT-DIA < 1000                                    
043600                ADD 1 TO WS-CANT-FACT-DIA                                 
043700                MOVE WS-VTA-FACTURA (WS-SUB-I) TO                         
043800                     WS-FDI-FACTURA (WS-CANT-FACT-DIA)                    
043900            ELSE                                                          
044000                DISPLAY 'VTINDTMP - TABLA DE FACTURAS DEL'                
044100                DISPLAY '  GRUPO DIARIO LLENA'                            
044200            END-IF                                                        
044300        END-IF.                                                           
044400                                                                          
044500 3300-ACUM-LINEA-DIA-FIN.                                                 
044600        EXIT.                                                             
044700                                                                          
044800*    *** busqueda lineal de la factura dentro del grupo diario            
044900*    *** actual; CLAVE-ENCONTRADA sube si ya estaba en la tabla           
045000 3310-BUSCAR-FACTURA-DIA.                                                 
045100                                                                          
045200        IF WS-FDI-FACTURA (WS-SUB-J) = WS-VTA-FACTURA (WS-SUB-I)          
045300            SET CLAVE-ENCONTRADA TO TRUE                                  
045400        END-IF.                                                           
045500                                                                          
045600 3310-BUSCAR-FACTURA-DIA-FIN.                                             
045700        EXIT.                                                             
045800                                                                          
045900*-----------------------------------------------------------------        
046000 3400-ABRIR-GRUPO-DIA.                                                    
046100                                                                          
046200        ADD 1                       TO WS-CANT-GRUPOS-DIA.                
046300        MOVE WS-VTA-FEC-AAAAMMDDHHMMSS (WS-SUB-I) TO                      
046400             WS-DIA-FEC-AAAAMMDDHHMMSS (WS-CANT-GRUPOS-DIA).              
046500        MOVE ZERO                   TO                                    
046600             WS-DIA-INGRESOS (WS-CANT-GRUPOS-DIA).                        
046700        MOVE ZERO                   TO                                    
046800             WS-DIA-CANTIDAD (WS-CANT-GRUPOS-DIA).                        
046900        MOVE ZERO                   TO                                    
047000             WS-DIA-NUM-FACTURAS (WS-CANT-GRUPOS-DIA).                    
047100        MOVE ZERO                   TO WS-CANT-FACT-DIA.                  
047200                                                                          
047300 3400-ABRIR-GRUPO-DIA-FIN.                                                
047400        EXIT.                                                             
047500                                                                          
047600*-----------------------------------------------------------------        
047700*    *** EL GRUPO DIARIO ABIERTO AL FINAL DEL RECORRIDO NUNCA VE          
047800*    *** SU PROPIA RUPTURA DE CONTROL; SE CIERRA A MANO AQUI              
047900*-----------------------------------------------------------------        
048000 3800-FINALIZAR-ULTIMO-DIA.                                               
048100                                                                          
048200        IF WS-CANT-VENTAS > ZERO                                          
048300            MOVE WS-CANT-FACT-DIA   TO                                    
048400                 WS-DIA-NUM-FACTURAS (WS-CANT-GRUPOS-DIA)                 
048500        END-IF.                                                           
048600                                                                          
048700 3800-FINALIZAR-ULTIMO-DIA-FIN.                                           
048800        EXIT.                                                             
048900                                                                          
049000*-----------------------------------------------------------------        
049100*    *** GRABACION DEL RESUMEN DIARIO, ENCABEZADO Y UN RENGLON            
049200*    *** POR CADA FECHA-HORA DISTINTA, EN ORDEN ASCENDENTE                
049300*-----------------------------------------------------------------        
049400 4000-GRABAR-TMPDIA.                                                      
049500                                                                          
049600        MOVE 'FECHA_HORA,REVENUE,ORDERS,ITEMS' TO                         
049700             WS-FD-REG-TMPDIA.                                            
049800        WRITE WS-FD-REG-TMPDIA.                                           
049900                                                                          
050000        PERFORM 4100-GRABAR-UNA-FECHA                                     
050100            THRU 4100-GRABAR-UNA-FECHA-FIN                                
050200           VARYING WS-SUB-I FROM 1 BY 1                                   
050300             UNTIL WS-SUB-I > WS-CANT-GRUPOS-DIA.                         
050400                                                                          
050500 4000-GRABAR-TMPDIA-FIN.                                                  
050600        EXIT.                                                             
050700                                                                          
050800 4100-GRABAR-UNA-FECHA.                                                   
050900                                                                          
051000        MOVE WS-DIA-FEC-AAAAMMDD (WS-SUB-I) TO                            
051100             WS-LIM-FEC-AAAAMMDD.                                         
051200        MOVE WS-DIA-FEC-HHMMSS (WS-SUB-I)   TO WS-LIM-FEC-HHMMSS.         
051300                                                                          
051400        MOVE WS-LIM-FVR-DIA                 TO WS-FED-DIA.                
051500        MOVE WS-LIM-FVR-MES                 TO WS-FED-MES.                
051600        MOVE WS-LIM-FVR-ANIO                TO WS-FED-ANIO.               
051700        MOVE WS-LIM-FVR-HORA                TO WS-FED-HORA.               
051800        MOVE WS-LIM-FVR-MINUTO              TO WS-FED-MINUTO.             
051900        MOVE WS-LIM-FVR-SEGUNDO             TO WS-FED-SEGUNDO.            
052000                                                                          
052100        MOVE WS-FEDR-TEXTO                  TO WS-SDI-FECHA-VENTA.        
052200        MOVE WS-DIA-INGRESOS (WS-SUB-I)     TO WS-SDI-INGRESOS.           
052300        MOVE WS-DIA-NUM-FACTURAS (WS-SUB-I) TO                            
052400             WS-SDI-NUM-FACTURAS.                                         
052500        MOVE WS-DIA-CANTIDAD (WS-SUB-I)     TO WS-SDI-CANTIDAD.           
052600                                                                          
052700        MOVE WS-SAL-DIARIO                  TO WS-FD-REG-TMPDIA.          
052800        WRITE WS-FD-REG-TMPDIA.                                           
052900                                                                          
053000 4100-GRABAR-UNA-FECHA-FIN.                                               
053100        EXIT.                                                             
053200                                                                          
053300*-----------------------------------------------------------------        
053400*    *** RESUMEN POR DIA DE SEMANA; EL PROMEDIO ES EL INGRESO             
053500*    *** MEDIO POR LINEA DE VENTA DENTRO DE ESE DIA                       
053600*-----------------------------------------------------------------        
053700 5000-CALC-SEMANAL.                                                       
053800                                                                          
053900        PERFORM 5010-CALC-UNA-SEMANA                                      
054000            THRU 5010-CALC-UNA-SEMANA-FIN                                 
054100           VARYING WS-SUB-SEM FROM 1 BY 1                                 
054200             UNTIL WS-SUB-SEM > 7.                                        
054300                                                                          
054400 5000-CALC-SEMANAL-FIN.                                                   
054500        EXIT.                                                             
054600                                                                          
054700 5010-CALC-UNA-SEMANA.                                                    
054800                                                                          
054900        IF WS-SEM-LINEAS (WS-SUB-SEM) > ZERO                              
055000            COMPUTE WS-SEM-PROMEDIO (WS-SUB-SEM) ROUNDED =                
055100                WS-SEM-INGRESOS (WS-SUB-SEM) /                            
055200                WS-SEM-LINEAS (WS-SUB-SEM)                                
055300        ELSE                                                              
055400            MOVE ZERO TO WS-SEM-PROMEDIO (WS-SUB-SEM)                     
055500        END-IF.                                                           
055600                                                                          
055700 5010-CALC-UNA-SEMANA-FIN.                                                
055800        EXIT.                                                             
055900                                                                          
056000 5100-GRABAR-TMPSEM.                                                      
056100                                                                          
056200        MOVE 'WEEKDAY,REVENUE,AVG_REVENUE' TO WS-FD-REG-TMPSEM.           
056300        WRITE WS-FD-REG-TMPSEM.                                           
056400                                                                          
056500        PERFORM 5110-GRABAR-UNA-SEMANA                                    
056600            THRU 5110-GRABAR-UNA-SEMANA-FIN                               
056700           VARYING WS-SUB-SEM FROM 1 BY 1                                 
056800             UNTIL WS-SUB-SEM > 7.                                        
056900                                                                          
057000 5100-GRABAR-TMPSEM-FIN.                                                  
057100        EXIT.                                                             
057200                                                                          
057300 5110-GRABAR-UNA-SEMANA.                                                  
057400                                                                          
057500        MOVE WS-SUB-SEM                     TO WS-SSE-DIA-SEMANA.         
057600        MOVE WS-SEM-INGRESOS (WS-SUB-SEM)   TO WS-SSE-INGRESOS.           
057700        MOVE WS-SEM-PROMEDIO (WS-SUB-SEM)   TO                            
057800             WS-SSE-INGRESO-PROM.                                         
057900        MOVE WS-SAL-SEMANAL                 TO WS-FD-REG-TMPSEM.          
058000        WRITE WS-FD-REG-TMPSEM.                                           
058100                                                                          
058200 5110-GRABAR-UNA-SEMANA-FIN.                                              
058300        EXIT.                                                             
058400                                                                          
058500*-----------------------------------------------------------------        
058600*    *** RESUMEN POR HORA (0-23); EL SUBINDICE DE TABLA VA DE             
058700*    *** 1 A 24, LA HORA IMPRESA ES EL SUBINDICE MENOS UNO                
058800*-----------------------------------------------------------------        
058900 6000-CALC-HORARIA.                                                       
059000                                                                          
059100        PERFORM 6010-CALC-UNA-HORA                                        
059200            THRU 6010-CALC-UNA-HORA-FIN                                   
059300           VARYING WS-SUB-HOR FROM 1 BY 1                                 
059400             UNTIL WS-SUB-HOR > 24.                                       
059500                                                                          
059600 6000-CALC-HORARIA-FIN.                                                   
059700        EXIT.                                                             
059800                                                                          
059900 6010-CALC-UNA-HORA.                                                      
060000                                                                          
060100        IF WS-HOR-LINEAS (WS-SUB-HOR) > ZERO                              
060200            COMPUTE WS-HOR-PROMEDIO (WS-SUB-HOR) ROUNDED =                
060300                WS-HOR-INGRESOS (WS-SUB-HOR) /                            
060400                WS-HOR-LINEAS (WS-SUB-HOR)                                
060500        ELSE                                                              
060600            MOVE ZERO TO WS-HOR-PROMEDIO (WS-SUB-HOR)                     
060700        END-IF.                                                           
060800                                                                          
060900 6010-CALC-UNA-HORA-FIN.                                                  
061000        EXIT.                                                             
061100                                                                          
061200 6100-GRABAR-TMPHORA.                                                     
061300                                                                          
061400        MOVE 'HOUR,REVENUE,AVG_REVENUE' TO WS-FD-REG-TMPHORA.             
061500        WRITE WS-FD-REG-TMPHORA.                                          
061600                                                                          
061700        PERFORM 6110-GRABAR-UNA-HORA                                      
061800            THRU 6110-GRABAR-UNA-HORA-FIN                                 
061900           VARYING WS-SUB-HOR FROM 1 BY 1                                 
062000             UNTIL WS-SUB-HOR > 24.                                       
062100                                                                          
062200 6100-GRABAR-TMPHORA-FIN.                                                 
062300        EXIT.                                                             
062400                                                                          
062500 6110-GRABAR-UNA-HORA.                                                    
062600                                                                          
062700        COMPUTE WS-SHO-HORA-VENTA = WS-SUB-HOR - 1.                       
062800        MOVE WS-HOR-INGRESOS (WS-SUB-HOR)   TO WS-SHO-INGRESOS.           
062900        MOVE WS-HOR-PROMEDIO (WS-SUB-HOR)   TO                            
063000             WS-SHO-INGRESO-PROM.                                         
063100        MOVE WS-SAL-HORARIO                 TO WS-FD-REG-TMPHORA.         
063200        WRITE WS-FD-REG-TMPHORA.                                          
063300                                                                          
063400 6110-GRABAR-UNA-HORA-FIN.                                                
063500        EXIT.                                                             
063600                                                                          
063700*-----------------------------------------------------------------        
063800 9000-FINALIZAR-PROGRAMA.                                                 
063900                                                                          
064000        CLOSE ENT-LIMPIO                                                  
064100              SAL-TMPDIA                                                  
064200              SAL-TMPSEM                                                  
064300              SAL-TMPHORA.                                                
064400                                                                          
064500        DISPLAY 'VTINDTMP - LINEAS CARGADAS: ' WS-CANT-VENTAS.            
064600        DISPLAY 'VTINDTMP - FECHAS DISTINTAS:' WS-CANT-GRUPOS-DIA.        
064700                                                                          
064800 9000-FINALIZAR-PROGRAMA-FIN.                                             
064900        EXIT.                                                             
