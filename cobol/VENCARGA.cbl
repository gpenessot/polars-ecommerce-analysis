000100*-----------------------------------------------------------------        
000200*  VENCARGA                                                               
000300*  CARGA Y LIMPIEZA DE VENTAS DE COMERCIO ELECTRONICO                     
000400*-----------------------------------------------------------------        
000500*  AUTOR ORIGINAL. N. BERGE                                               
000600*  INSTALACION.    DEPTO. DE SISTEMAS - ANALISIS DE VENTAS                
000700*  ESCRITO.        09/1988                                                
000800*  COMPILADO.                                                             
000900*  SEGURIDAD.      USO INTERNO - DEPTO SISTEMAS                           
001000*-----------------------------------------------------------------        
001100*  HISTORIAL DE CAMBIOS                                                   
001200*  FECHA     AUTOR  TICKET    DESCRIPCION                                 
001300*  --------  -----  --------  --------------------                        
001400*  14/09/88  NBE    TP-0003   VERSION INICIAL, SOLO LECTURA               
001500*  21/01/89  RBA    TP-0015   SE AGREGA NORMALIZACION DE PRECIO   VG001   
001600*  30/06/89  CPE    TP-0027   VALIDACION DE FECHA (CLVALFEC)      VG002   
001700*  12/12/90  RGA    TP-0066   CALCULO DE IMPORTE Y MES/HORA       VG003   
001800*  08/05/92  SUR    TP-0112   DIA DE SEMANA ISO (VTVALFEC)        VG004   
001900*  19/10/93  NBE    TP-0139   CATEGORIA DE PRECIO EN DOS PASADAS  VG005   
002000*  23/03/95  RBA    TP-0163   DESCARTE DE CLIENTE EN BLANCO       VG006   
002100*  07/08/96  CPE    TP-0178   ARCHIVO DE TRABAJO VENFILT          VG007   
002200*  15/02/98  RGA    TP-0191   REVISION GENERAL PRE-Y2K            VG008   
002300*  21/11/98  SUR    Y2K-001   FECHA DE VENTA A 4 DIGITOS DE ANIO  VG009   
002400*  28/06/99  NBE    Y2K-014   PRUEBAS DE TRANSICION DE SIGLO      VG010   
002500*  11/04/01  RBA    TP-0233   ORDENAMIENTO DE TABLA DE PRECIOS    VG011   
002600*  02/09/03  CPE    TP-0252   UMBRALES POR CALL A VTCALPCT        VG012   
002700*  26/01/06  RGA    TP-0279   SE DESACOPLA DEL MAESTRO DE TARJETASVG013   
002800*  09/05/06  SUR    TP-0298   FECHA DE FACTURA INVALIDA PASA      VG014   
002900*                   A SER ERROR FATAL, DETIENE EL PROCESO         VG014   
003000*  14/02/07  CPE    TP-0309   CLIENTE EN BLANCO SE DESCARTA EN    VG015   
003100*                   LA SEGUNDA PASADA, NO ANTES DE ACUMULAR       VG015   
003200*                   LA TABLA DE PRECIOS PARA LOS UMBRALES         VG015   
003300*  03/09/07  NBE    TP-0315   VISTA EN BYTES DE LOS CONTADORES,   VG016   
003400*                   PARA EL DUMP DE DIAGNOSTICO                   VG016   
003500*  21/01/08  RBA    TP-0322   UMBRAL ALTO CORREGIDO A P66, ESTABA VG017   
003600*                   MAL CARGADO EN P67 DESDE TP-0252              VG017   
003700*-----------------------------------------------------------------        
003800 IDENTIFICATION DIVISION.                                                 
003900    PROGRAM-ID.    VENCARGA.                                              
004000    AUTHOR.        N. BERGE.                                              
004100    INSTALLATION.  DEPTO. DE SISTEMAS - ANALISIS DE VENTAS.               
004200    DATE-WRITTEN.  09/1988.                                               
004300    DATE-COMPILED.                                                        
004400    SECURITY.      USO INTERNO - DEPTO SISTEMAS.                          
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900        C01 IS TOP-OF-FORM.                                               
005000                                                                          
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300                                                                          
005400 SELECT ENT-VENTAS                                                        
005500        ASSIGN TO VENTRAN                                                 
005600        ORGANIZATION IS LINE SEQUENTIAL                                   
005700        FILE STATUS IS FS-VENTAS.                                         
005800                                                                          
005900 SELECT SAL-FILTRO                                                        
006000        ASSIGN TO VENFILT                                                 
006100        ORGANIZATION IS LINE SEQUENTIAL                                   
006200        FILE STATUS IS FS-FILTRO.                                         
006300                                                                          
006400 SELECT SAL-LIMPIO                                                        
006500        ASSIGN TO VENLIMP                                                 
006600        ORGANIZATION IS LINE SEQUENTIAL                                   
006700        FILE STATUS IS FS-LIMPIO.                                         
006800                                                                          
006900 SELECT SAL-ERRORES                                                       
007000        ASSIGN TO VENERR                                                  
007100        ORGANIZATION IS LINE SEQUENTIAL                                   
007200        FILE STATUS IS FS-ERRORES.                                        
007300                                                                          
007400*-----------------------------------------------------------------        
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700                                                                          
007800 FD  ENT-VENTAS.                                                          
007900 01  WS-FD-REG-VENTA                      PIC X(150).                     
008000                                                                          
008100 FD  SAL-FILTRO.                                                          
008200 01  WS-FD-REG-FILTRO                     PIC X(180).                     
008300                                                                          
008400 FD  SAL-LIMPIO.                                                          
008500 01  WS-FD-REG-LIMPIO                     PIC X(180).                     
008600                                                                          
008700 FD  SAL-ERRORES.                                                         
008800 01  WS-FD-REG-ERROR                      PIC X(206).                     
008900                                                                          
009000*-----------------------------------------------------------------        
009100 WORKING-STORAGE SECTION.                                                 
009200*    *** formato de la venta cruda y de la venta limpia                   
009300        COPY RAWTRN.                                                      
009400        COPY CLNTRN.                                                      
009500                                                                          
009600*    *** renglon de error, misma idea que el de MAESTARJ/TP02EJ01         
009700 01  WS-SAL-ERRORES-REG.                                                  
009800    05  WS-SAL-ERRORES-DATO                  PIC X(150).                  
009900    05  FILLER                          PIC X(01) VALUE SPACE.            
010000    05  WS-SAL-ERRORES-COD-ERR               PIC X(04).                   
010100    05  FILLER                          PIC X(01) VALUE SPACE.            
010200    05  WS-SAL-ERRORES-DES-ERR               PIC X(40).                   
010300    05  FILLER                                PIC X(10).                  
010400                                                                          
010500*-----------------------------------------------------------------        
010600*    ** FILE STATUS DE LOS 4 ARCHIVOS DEL PROGRAMA                        
010700*-----------------------------------------------------------------        
010800 01  FS-STATUS.                                                           
010900    05  FS-VENTAS                       PIC X(2).                         
011000        88  FS-VENTAS-OK                      VALUE '00'.                 
011100        88  FS-VENTAS-EOF                     VALUE '10'.                 
011200        88  FS-VENTAS-NFD                     VALUE '35'.                 
011300    05  FS-FILTRO                       PIC X(2).                         
011400        88  FS-FILTRO-OK                      VALUE '00'.                 
011500        88  FS-FILTRO-EOF                     VALUE '10'.                 
011600    05  FS-LIMPIO                       PIC X(2).                         
011700        88  FS-LIMPIO-OK                      VALUE '00'.                 
011800        88  FS-LIMPIO-EOF                     VALUE '10'.                 
011900    05  FS-ERRORES                      PIC X(2).                         
012000        88  FS-ERRORES-OK                     VALUE '00'.                 
012100        88  FS-ERRORES-EOF                    VALUE '10'.                 
012200                                                                          
012300*-----------------------------------------------------------------        
012400*    DECLARACION DE VARIABLES DEL PROGRAMA                                
012500*-----------------------------------------------------------------        
012600 01  WS-CONTADORES.                                                       
012700    05  WS-CANT-LEIDOS                  PIC 9(07) COMP VALUE ZERO.        
012800    05  WS-CANT-VALIDOS                 PIC 9(07) COMP VALUE ZERO.        
012900    05  WS-CANT-LIMPIOS                 PIC 9(07) COMP VALUE ZERO.        
013000    05  WS-CANT-ERRORES                 PIC 9(07) COMP VALUE ZERO.        
013100                                                                          
013200*    *** vista en bytes de los contadores, solo para el dump de           
013300*    *** diagnostico cuando el total de limpios+errores no cierra         
013400*    *** contra WS-CANT-VALIDOS                                           
013500 01  WS-CONTADORES-R REDEFINES WS-CONTADORES.                             
013600    05  WS-CONTADORES-BYTES            PIC X(04) OCCURS 4 TIMES.          
013700                                                                          
013800 01  WS-SW-FILA.                                                          
013900    05  WS-SW-FILA-VALIDA                PIC X(01) VALUE 'S'.             
014000        88  FILA-VALIDA                       VALUE 'S'.                  
014100        88  FILA-INVALIDA                     VALUE 'N'.                  
014200                                                                          
014300*    *** partes de la fecha de venta una vez separada por UNSTRING        
014400 01  WS-FECHA-PARTIDA.                                                    
014500    05  WS-FEC-ANIO-TXT                 PIC X(04).                        
014600    05  WS-FEC-MES-TXT                  PIC X(02).                        
014700    05  WS-FEC-DIA-TXT                  PIC X(02).                        
014800    05  WS-FEC-HORA-TXT                 PIC X(02).                        
014900    05  WS-FEC-MINUTO-TXT               PIC X(02).                        
015000    05  WS-FEC-SEGUNDO-TXT              PIC X(02).                        
015100        *** fecha en digitos puros, usada por VTVALFEC                    
015200 01  WS-FECHA-PARTIDA-R REDEFINES WS-FECHA-PARTIDA.                       
015300    05  WS-FEC-ANIO-DIG                 PIC 9(04).                        
015400    05  WS-FEC-MES-DIG                  PIC 9(02).                        
015500    05  WS-FEC-DIA-DIG                  PIC 9(02).                        
015600    05  WS-FEC-HORA-DIG                 PIC 9(02).                        
015700    05  WS-FEC-MINUTO-DIG               PIC 9(02).                        
015800    05  WS-FEC-SEGUNDO-DIG              PIC 9(02).                        
015900                                                                          
016000*    *** area pasada a VTVALFEC, mismo layout que su LK-VAL-FECHA         
016100 01  WS-AREA-FECHA.                                                       
016200    05  WS-FEC-ENTRADA.                                                   
016300        10  WS-FEC-ANIO-I                     PIC 9(04).                  
016400        10  WS-FEC-MES-I                      PIC 9(02).                  
016500        10  WS-FEC-DIA-I                      PIC 9(02).                  
016600    05  WS-FEC-SALIDA.                                                    
016700        10  WS-FEC-VALIDACION-O               PIC X(01).                  
016800            88  WS-FECHA-VALIDA                    VALUE 'S'.             
016900            88  WS-FECHA-INVALIDA                  VALUE 'N'.             
017000        10  WS-FEC-DIA-SEMANA-O               PIC 9(01).                  
017100        10  WS-FEC-MOTIVO-ERROR-O.                                        
017200            15  WS-FEC-COD-ERROR-O            PIC X(04).                  
017300            15  WS-FEC-DES-ERROR-O            PIC X(40).                  
017400                                                                          
017500*    *** precio de lista partido en entero/decimal para normalizar        
017600 01  WS-PRECIO-PARTIDO.                                                   
017700    05  WS-PRECIO-ENTERO-TXT             PIC X(09).                       
017800    05  WS-PRECIO-DECIMAL-TXT            PIC X(02).                       
017900 01  WS-PRECIO-COMBINADO              PIC X(11) VALUE SPACES.             
018000                                                                          
018100*    *** tabla en memoria de precios validos, ordenada antes de           
018200*    *** llamar a VTCALPCT; limite igual al de la subrutina               
018300 01  WS-TABLA-PRECIOS.                                                    
018400    05  WS-PRECIO-TABLA               PIC S9(09)V9(02) COMP               
018500                                          OCCURS 2000 TIMES.              
018600        *** vista en bytes de la tabla, dump de diagnostico               
018700 01  WS-TABLA-PRECIOS-R REDEFINES WS-TABLA-PRECIOS.                       
018800    05  WS-PRECIO-TABLA-BYTES         PIC X(04)                           
018900                                          OCCURS 2000 TIMES.              
019000 01  WS-PRECIO-TEMP                     PIC S9(09)V9(02) COMP.            
019100 77  WS-SUB-I                            PIC 9(05) COMP.                  
019200 77  WS-SUB-J                            PIC 9(05) COMP.                  
019300                                                                          
019400 01  WS-UMBRAL-BAJO                      PIC S9(09)V9(02) COMP.           
019500 01  WS-UMBRAL-ALTO                      PIC S9(09)V9(02) COMP.           
019600                                                                          
019700        *** area pasada a VTCALPCT (igual a LK-CALC-PERCENTIL)            
019800 01  WS-AREA-PERCENTIL.                                                   
019900    05  WS-PCT-CANT-VALORES              PIC 9(05) COMP.                  
020000    05  WS-PCT-PERCENTIL                 PIC 9(03)V9(02).                 
020100    05  WS-PCT-TABLA-VALORES.                                             
020200        10  WS-PCT-VALOR                 PIC S9(09)V9(02) COMP            
020300                                              OCCURS 2000 TIMES.          
020400    05  WS-PCT-RESULTADO                 PIC S9(09)V9(02).                
020500                                                                          
020600*-----------------------------------------------------------------        
020700 PROCEDURE DIVISION.                                                      
020800*-----------------------------------------------------------------        
020900        PERFORM 1000-INICIAR-PROGRAMA                                     
021000            THRU 1000-INICIAR-PROGRAMA-FIN.                               
021100                                                                          
021200        PERFORM 2000-PROCESAR-VENTAS                                      
021300            THRU 2000-PROCESAR-VENTAS-FIN                                 
021400           UNTIL FS-VENTAS-EOF.                                           
021500                                                                          
021600        PERFORM 2800-ORDENAR-PRECIOS                                      
021700            THRU 2800-ORDENAR-PRECIOS-FIN.                                
021800                                                                          
021900        PERFORM 2850-CALC-UMBRALES                                        
022000            THRU 2850-CALC-UMBRALES-FIN.                                  
022100                                                                          
022200        PERFORM 2900-REABRIR-PASADA-DOS                                   
022300            THRU 2900-REABRIR-PASADA-DOS-FIN.                             
022400                                                                          
022500        PERFORM 3000-SEGUNDA-PASADA                                       
022600            THRU 3000-SEGUNDA-PASADA-FIN                                  
022700           UNTIL FS-FILTRO-EOF.                                           
022800                                                                          
022900        PERFORM 4000-FINALIZAR-PROGRAMA                                   
023000            THRU 4000-FINALIZAR-PROGRAMA-FIN.                             
023100                                                                          
023200        PERFORM 4500-EJECUTAR-REPORTES                                    
023300            THRU 4500-EJECUTAR-REPORTES-FIN.                              
023400                                                                          
023500        DISPLAY 'VENCARGA - LEIDOS:   ' WS-CANT-LEIDOS.                   
023600        DISPLAY 'VENCARGA - VALIDOS:  ' WS-CANT-VALIDOS.                  
023700        DISPLAY 'VENCARGA - LIMPIOS:  ' WS-CANT-LIMPIOS.                  
023800        DISPLAY 'VENCARGA - ERRORES:  ' WS-CANT-ERRORES.                  
023900                                                                          
024000        STOP RUN.                                                         
024100                                                                          
024200*-----------------------------------------------------------------        
024300    1000-INICIAR-PROGRAMA.                                                
024400                                                                          
024500        PERFORM 1100-ABRIR-ARCHIVOS                                       
024600            THRU 1100-ABRIR-ARCHIVOS-FIN.                                 
024700                                                                          
024800        PERFORM 1200-INICIALIZAR-VARIABLES                                
024900            THRU 1200-INICIALIZAR-VARIABLES-FIN.                          
025000                                                                          
025100    1000-INICIAR-PROGRAMA-FIN.                                            
025200        EXIT.                                                             
025300                                                                          
025400*-----------------------------------------------------------------        
025500    1100-ABRIR-ARCHIVOS.                                                  
025600                                                                          
025700        PERFORM 1110-ABRIR-ENT-VENTAS                                     
025800            THRU 1110-ABRIR-ENT-VENTAS-FIN.                               
025900                                                                          
026000        PERFORM 1120-ABRIR-SAL-FILTRO                                     
026100            THRU 1120-ABRIR-SAL-FILTRO-FIN.                               
026200                                                                          
026300        PERFORM 1130-ABRIR-SAL-ERRORES                                    
026400            THRU 1130-ABRIR-SAL-ERRORES-FIN.                              
026500                                                                          
026600    1100-ABRIR-ARCHIVOS-FIN.                                              
026700        EXIT.                                                             
026800                                                                          
026900*-----------------------------------------------------------------        
027000    1110-ABRIR-ENT-VENTAS.                                                
027100                                                                          
027200        OPEN INPUT ENT-VENTAS.                                            
027300                                                                          
027400        EVALUATE TRUE                                                     
027500            WHEN FS-VENTAS-OK                                             
027600                 CONTINUE                                                 
027700            WHEN FS-VENTAS-NFD                                            
027800                 DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE VENTAS'           
027900                 DISPLAY 'FILE STATUS: ' FS-VENTAS                        
028000                 STOP RUN                                                 
028100            WHEN OTHER                                                    
028200                 DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE VENTAS'            
028300                 DISPLAY 'FILE STATUS: ' FS-VENTAS                        
028400*    *** si no abre el archivo de entrada detengo el proceso              
028500                 STOP RUN                                                 
028600        END-EVALUATE.                                                     
028700                                                                          
028800    1110-ABRIR-ENT-VENTAS-FIN.                                            
028900        EXIT.                                                             
029000                                                                          
029100*-----------------------------------------------------------------        
029200    1120-ABRIR-SAL-FILTRO.                                                
029300                                                                          
029400        OPEN OUTPUT SAL-FILTRO.                                           
029500                                                                          
029600        EVALUATE TRUE                                                     
029700            WHEN FS-FILTRO-OK                                             
029800                 CONTINUE                                                 
029900            WHEN OTHER                                                    
030000                 DISPLAY 'ERROR AL ABRIR EL ARCHIVO VENFILT'              
030100                 DISPLAY 'FILE STATUS: ' FS-FILTRO                        
030200                 STOP RUN                                                 
030300        END-EVALUATE.                                                     
030400                                                                          
030500    1120-ABRIR-SAL-FILTRO-FIN.                                            
030600        EXIT.                                                             
030700                                                                          
030800*-----------------------------------------------------------------        
030900    1130-ABRIR-SAL-ERRORES.                                               
031000                                                                          
031100        OPEN OUTPUT SAL-ERRORES.                                          
031200                                                                          
031300        EVALUATE TRUE                                                     
031400            WHEN FS-ERRORES-OK                                            
031500                 CONTINUE                                                 
031600            WHEN OTHER                                                    
031700                 DISPLAY 'ERROR AL ABRIR EL ARCHIVO VENERR'               
031800                 DISPLAY 'FILE STATUS: ' FS-ERRORES                       
031900                 STOP RUN                                                 
032000        END-EVALUATE.                                                     
032100                                                                          
032200    1130-ABRIR-SAL-ERRORES-FIN.                                           
032300        EXIT.                                                             
032400                                                                          
032500*-----------------------------------------------------------------        
032600    1200-INICIALIZAR-VARIABLES.                                           
032700                                                                          
032800        INITIALIZE WS-CONTADORES.                                         
032900        INITIALIZE WS-TABLA-PRECIOS.                                      
033000        MOVE SPACES            TO WS-PRECIO-COMBINADO.                    
033100                                                                          
033200    1200-INICIALIZAR-VARIABLES-FIN.                                       
033300        EXIT.                                                             
033400                                                                          
033500*-----------------------------------------------------------------        
033600*    PASADA 1: LEE, NORMALIZA, VALIDA Y ACUMULA PRECIOS                   
033700*-----------------------------------------------------------------        
033800    2000-PROCESAR-VENTAS.                                                 
033900                                                                          
034000        PERFORM 2200-LEER-VENTAS                                          
034100            THRU 2200-LEER-VENTAS-FIN.                                    
034200                                                                          
034300        IF NOT FS-VENTAS-EOF                                              
034400            SET FILA-VALIDA             TO TRUE                           
034500            PERFORM 2210-PARTIR-CAMPOS                                    
034600                THRU 2210-PARTIR-CAMPOS-FIN                               
034700            PERFORM 2300-NORMALIZAR-PRECIO                                
034800                THRU 2300-NORMALIZAR-PRECIO-FIN                           
034900            PERFORM 2310-FILTRAR-VALIDEZ                                  
035000                THRU 2310-FILTRAR-VALIDEZ-FIN                             
035100            PERFORM 2400-VALIDAR-FECHA                                    
035200                THRU 2400-VALIDAR-FECHA-FIN                               
035300            IF FILA-VALIDA                                                
035400                PERFORM 2500-CALCULAR-IMPORTE                             
035500                    THRU 2500-CALCULAR-IMPORTE-FIN                        
035600                PERFORM 2600-DERIVAR-TIEMPO                               
035700                    THRU 2600-DERIVAR-TIEMPO-FIN                          
035800                PERFORM 2700-ACUM-TABLA-PRECIO                            
035900                    THRU 2700-ACUM-TABLA-PRECIO-FIN                       
036000            ELSE                                                          
036100                PERFORM 2950-GRABAR-ERRORES                               
036200                    THRU 2950-GRABAR-ERRORES-FIN                          
036300            END-IF                                                        
036400        END-IF.                                                           
036500                                                                          
036600    2000-PROCESAR-VENTAS-FIN.                                             
036700        EXIT.                                                             
036800                                                                          
036900*-----------------------------------------------------------------        
037000    2200-LEER-VENTAS.                                                     
037100                                                                          
037200        READ ENT-VENTAS INTO WS-REG-ENT-VENTA.                            
037300                                                                          
037400        EVALUATE TRUE                                                     
037500            WHEN FS-VENTAS-OK                                             
037600                 ADD 1 TO WS-CANT-LEIDOS                                  
037700            WHEN FS-VENTAS-EOF                                            
037800                 CONTINUE                                                 
037900            WHEN OTHER                                                    
038000                 DISPLAY 'ERROR AL LEER EL ARCHIVO DE VENTAS'             
038100                 DISPLAY 'FILE STATUS: ' FS-VENTAS                        
038200                 STOP RUN                                                 
038300        END-EVALUATE.                                                     
038400                                                                          
038500    2200-LEER-VENTAS-FIN.                                                 
038600        EXIT.                                                             
038700                                                                          
038800*-----------------------------------------------------------------        
038900*    *** linea separada por comas, 8 campos segun RAWTRN                  
039000    2210-PARTIR-CAMPOS.                                                   
039100                                                                          
039200        UNSTRING WS-REG-ENT-VENTA DELIMITED BY ','                        
039300            INTO WS-ENT-NUM-FACTURA                                       
039400                 WS-ENT-COD-PRODUCTO                                      
039500                 WS-ENT-DESC-PRODUCTO                                     
039600                 WS-ENT-CANTIDAD                                          
039700                 WS-ENT-FECHA-FACTURA                                     
039800                 WS-ENT-PRECIO-UNIT-TXT                                   
039900                 WS-ENT-COD-CLIENTE                                       
040000                 WS-ENT-PAIS.                                             
040100                                                                          
040200    2210-PARTIR-CAMPOS-FIN.                                               
040300        EXIT.                                                             
040400                                                                          
040500*-----------------------------------------------------------------        
040600*    *** reemplaza coma decimal por punto y separa entero/decimal,        
040700*    *** sin recurrir a FUNCTION NUMVAL                                   
040800    2300-NORMALIZAR-PRECIO.                                               
040900                                                                          
041000        MOVE SPACES             TO WS-PRECIO-PARTIDO.                     
041100        INSPECT WS-ENT-PRECIO-UNIT-TXT                                    
041200            REPLACING ALL ',' BY '.'.                                     
041300                                                                          
041400        UNSTRING WS-ENT-PRECIO-UNIT-TXT DELIMITED BY '.'                  
041500            INTO WS-PRECIO-ENTERO-TXT                                     
041600                 WS-PRECIO-DECIMAL-TXT.                                   
041700                                                                          
041800        INSPECT WS-PRECIO-DECIMAL-TXT                                     
041900            REPLACING TRAILING SPACE BY '0'.                              
042000                                                                          
042100        MOVE SPACES             TO WS-PRECIO-COMBINADO.                   
042200        STRING WS-PRECIO-ENTERO-TXT   DELIMITED BY SPACE                  
042300               WS-PRECIO-DECIMAL-TXT  DELIMITED BY SIZE                   
042400          INTO WS-PRECIO-COMBINADO.                                       
042500                                                                          
042600*    *** el MOVE alinea los 2 ultimos digitos en la parte V9(02)          
042700        MOVE WS-PRECIO-COMBINADO TO WS-LIM-PRECIO-UNITARIO.               
042800                                                                          
042900    2300-NORMALIZAR-PRECIO-FIN.                                           
043000        EXIT.                                                             
043100                                                                          
043200*-----------------------------------------------------------------        
043300    2310-FILTRAR-VALIDEZ.                                                 
043400                                                                          
043500        IF FILA-VALIDA                                                    
043600            IF WS-ENT-CANTIDAD NOT > ZERO OR                              
043700               WS-LIM-PRECIO-UNITARIO NOT > ZERO                          
043800                SET FILA-INVALIDA   TO TRUE                               
043900                MOVE 'E100'         TO WS-SAL-ERRORES-COD-ERR             
044000                MOVE 'CANTIDAD O PRECIO UNITARIO NO POSITIVO'             
044100                                    TO WS-SAL-ERRORES-DES-ERR             
044200            END-IF                                                        
044300        END-IF.                                                           
044400                                                                          
044500    2310-FILTRAR-VALIDEZ-FIN.                                             
044600        EXIT.                                                             
044700                                                                          
044800*-----------------------------------------------------------------        
044900*    *** fecha 'DD/MM/AAAA HH:MM:SS', segundos opcionales; se             
045000*    *** valida con VTVALFEC (fecha y dia de semana ISO)                  
045100    2400-VALIDAR-FECHA.                                                   
045200                                                                          
045300        IF FILA-VALIDA                                                    
045400            MOVE SPACES          TO WS-FECHA-PARTIDA                      
045500            UNSTRING WS-ENT-FECHA-FACTURA                                 
045600                DELIMITED BY '/' OR ':' OR ' '                            
045700                INTO WS-FEC-DIA-TXT                                       
045800                     WS-FEC-MES-TXT                                       
045900                     WS-FEC-ANIO-TXT                                      
046000                     WS-FEC-HORA-TXT                                      
046100                     WS-FEC-MINUTO-TXT                                    
046200                     WS-FEC-SEGUNDO-TXT                                   
046300*        *** si la hora no trae segundos, UNSTRING los deja vacios        
046400            IF WS-FEC-SEGUNDO-TXT = SPACES                                
046500                MOVE '00'         TO WS-FEC-SEGUNDO-TXT                   
046600            END-IF                                                        
046700            MOVE WS-FEC-ANIO-DIG  TO WS-FEC-ANIO-I                        
046800            MOVE WS-FEC-MES-DIG   TO WS-FEC-MES-I                         
046900            MOVE WS-FEC-DIA-DIG   TO WS-FEC-DIA-I                         
047000            CALL 'VTVALFEC' USING WS-AREA-FECHA                           
047100*        *** fecha invalida es error fatal, no se descarta la fila        
047200            IF WS-FECHA-INVALIDA                                          
047300                DISPLAY 'FECHA DE FACTURA INVALIDA, SE ABORTA'            
047400                DISPLAY 'FACTURA: ' WS-ENT-NUM-FACTURA                    
047500                DISPLAY 'FECHA: '   WS-ENT-FECHA-FACTURA                  
047600                DISPLAY 'ERROR: '   WS-FEC-COD-ERROR-O SPACE              
047700                        WS-FEC-DES-ERROR-O                                
047800                STOP RUN                                                  
047900            END-IF                                                        
048000        END-IF.                                                           
048100                                                                          
048200    2400-VALIDAR-FECHA-FIN.                                               
048300        EXIT.                                                             
048400                                                                          
048500*-----------------------------------------------------------------        
048600    2500-CALCULAR-IMPORTE.                                                
048700                                                                          
048800        COMPUTE WS-LIM-IMPORTE ROUNDED =                                  
048900            WS-ENT-CANTIDAD * WS-LIM-PRECIO-UNITARIO.                     
049000                                                                          
049100    2500-CALCULAR-IMPORTE-FIN.                                            
049200        EXIT.                                                             
049300                                                                          
049400*-----------------------------------------------------------------        
049500*    *** mes/dia/hora derivados, dia de semana tomado de VTVALFEC         
049600    2600-DERIVAR-TIEMPO.                                                  
049700                                                                          
049800        MOVE WS-FEC-ANIO-DIG      TO WS-LIM-FEC-ANIO.                     
049900        MOVE WS-FEC-MES-DIG       TO WS-LIM-FEC-MES.                      
050000        MOVE WS-FEC-DIA-DIG       TO WS-LIM-FEC-DIA.                      
050100        MOVE WS-FEC-HORA-DIG      TO WS-LIM-FEC-HORA.                     
050200        MOVE WS-FEC-MINUTO-DIG    TO WS-LIM-FEC-MINUTO.                   
050300        MOVE WS-FEC-SEGUNDO-DIG   TO WS-LIM-FEC-SEGUNDO.                  
050400        MOVE WS-FEC-MES-DIG       TO WS-LIM-MES.                          
050500        MOVE WS-FEC-HORA-DIG      TO WS-LIM-HORA-VENTA.                   
050600        MOVE WS-FEC-DIA-SEMANA-O  TO WS-LIM-DIA-SEMANA.                   
050700                                                                          
050800    2600-DERIVAR-TIEMPO-FIN.                                              
050900        EXIT.                                                             
051000                                                                          
051100*-----------------------------------------------------------------        
051200*    *** acumula el precio en la tabla en memoria y graba el              
051300*    *** registro filtrado en VENFILT; la categoria de precio se          
051400*    *** completa en la segunda pasada, una vez conocidos los             
051500*    *** umbrales de todo el lote                                         
051600    2700-ACUM-TABLA-PRECIO.                                               
051700                                                                          
051800        ADD 1                  TO WS-CANT-VALIDOS.                        
051900        MOVE WS-LIM-PRECIO-UNITARIO TO                                    
052000             WS-PRECIO-TABLA (WS-CANT-VALIDOS).                           
052100                                                                          
052200        MOVE WS-ENT-NUM-FACTURA     TO WS-LIM-NUM-FACTURA.                
052300        MOVE WS-ENT-COD-PRODUCTO    TO WS-LIM-COD-PRODUCTO.               
052400        MOVE WS-ENT-DESC-PRODUCTO   TO WS-LIM-DESC-PRODUCTO.              
052500        MOVE WS-ENT-CANTIDAD        TO WS-LIM-CANTIDAD.                   
052600        MOVE SPACES                 TO WS-LIM-CATEGORIA-PRECIO.           
052700*    *** cliente en blanco se reduce a CERO; el descarte se decide        
052800*    *** en la segunda pasada, con la categoria ya asignada               
052900        IF WS-ENT-COD-CLIENTE = SPACES                                    
053000            MOVE ZERO               TO WS-LIM-COD-CLIENTE                 
053100        ELSE                                                              
053200            MOVE WS-ENT-COD-CLIENTE TO WS-LIM-COD-CLIENTE                 
053300        END-IF.                                                           
053400        MOVE WS-ENT-PAIS            TO WS-LIM-PAIS.                       
053500                                                                          
053600        MOVE WS-LIM-VENTA           TO WS-REG-LIM-VENTA.                  
053700        MOVE WS-REG-LIM-VENTA       TO WS-FD-REG-FILTRO.                  
053800        WRITE WS-FD-REG-FILTRO.                                           
053900                                                                          
054000    2700-ACUM-TABLA-PRECIO-FIN.                                           
054100        EXIT.                                                             
054200                                                                          
054300*-----------------------------------------------------------------        
054400    2950-GRABAR-ERRORES.                                                  
054500                                                                          
054600        MOVE WS-REG-ENT-VENTA       TO WS-SAL-ERRORES-DATO.               
054700        MOVE WS-SAL-ERRORES-REG     TO WS-FD-REG-ERROR.                   
054800        WRITE WS-FD-REG-ERROR.                                            
054900        ADD 1                       TO WS-CANT-ERRORES.                   
055000                                                                          
055100    2950-GRABAR-ERRORES-FIN.                                              
055200        EXIT.                                                             
055300                                                                          
055400*-----------------------------------------------------------------        
055500*    *** ORDENAMIENTO POR INTERCAMBIO (METODO DE LA BURBUJA) DE LA        
055600*    *** TABLA DE PRECIOS VALIDOS, REQUISITO DE VTCALPCT                  
055700*-----------------------------------------------------------------        
055800    2800-ORDENAR-PRECIOS.                                                 
055900                                                                          
056000        IF WS-CANT-VALIDOS > 1                                            
056100            PERFORM 2810-PASADA-ORDENAR                                   
056200                THRU 2810-PASADA-ORDENAR-FIN                              
056300               VARYING WS-SUB-I FROM 1 BY 1                               
056400                 UNTIL WS-SUB-I > WS-CANT-VALIDOS - 1                     
056500        END-IF.                                                           
056600                                                                          
056700    2800-ORDENAR-PRECIOS-FIN.                                             
056800        EXIT.                                                             
056900                                                                          
057000*-----------------------------------------------------------------        
057100    2810-PASADA-ORDENAR.                                                  
057200                                                                          
057300        PERFORM 2820-COMPARAR-INTERCAMBIAR                                
057400            THRU 2820-COMPARAR-INTERCAMBIAR-FIN                           
057500           VARYING WS-SUB-J FROM 1 BY 1                                   
057600             UNTIL WS-SUB-J > WS-CANT-VALIDOS - WS-SUB-I.                 
057700                                                                          
057800    2810-PASADA-ORDENAR-FIN.                                              
057900        EXIT.                                                             
058000                                                                          
058100*-----------------------------------------------------------------        
058200    2820-COMPARAR-INTERCAMBIAR.                                           
058300        IF WS-PRECIO-TABLA (WS-SUB-J) >                                   
058400           WS-PRECIO-TABLA (WS-SUB-J + 1)                                 
058500            MOVE WS-PRECIO-TABLA (WS-SUB-J)     TO WS-PRECIO-TEMP         
058600            MOVE WS-PRECIO-TABLA (WS-SUB-J + 1) TO                        
058700                 WS-PRECIO-TABLA (WS-SUB-J)                               
058800            MOVE WS-PRECIO-TEMP                 TO                        
058900                 WS-PRECIO-TABLA (WS-SUB-J + 1)                           
059000        END-IF.                                                           
059100                                                                          
059200    2820-COMPARAR-INTERCAMBIAR-FIN.                                       
059300        EXIT.                                                             
059400                                                                          
059500*-----------------------------------------------------------------        
059600*    *** UMBRALES P33/P66 PARA bas/moyen/premium, VTCALPCT                
059700*-----------------------------------------------------------------        
059800    2850-CALC-UMBRALES.                                                   
059900                                                                          
060000        MOVE WS-CANT-VALIDOS        TO WS-PCT-CANT-VALORES.               
060100        MOVE WS-TABLA-PRECIOS       TO WS-PCT-TABLA-VALORES.              
060200                                                                          
060300        MOVE 33.00                  TO WS-PCT-PERCENTIL.                  
060400        CALL 'VTCALPCT' USING WS-AREA-PERCENTIL.                          
060500        MOVE WS-PCT-RESULTADO       TO WS-UMBRAL-BAJO.                    
060600                                                                          
060700*    *** TP-0322: umbral alto es el percentil 66, no el 67                
060800        MOVE 66.00                  TO WS-PCT-PERCENTIL.                  
060900        CALL 'VTCALPCT' USING WS-AREA-PERCENTIL.                          
061000        MOVE WS-PCT-RESULTADO       TO WS-UMBRAL-ALTO.                    
061100                                                                          
061200        DISPLAY 'VENCARGA - UMBRAL BAJO (P33): ' WS-UMBRAL-BAJO.          
061300        DISPLAY 'VENCARGA - UMBRAL ALTO (P66): ' WS-UMBRAL-ALTO.          
061400                                                                          
061500    2850-CALC-UMBRALES-FIN.                                               
061600        EXIT.                                                             
061700                                                                          
061800*-----------------------------------------------------------------        
061900*    *** cierra VENFILT salida y reabre como entrada                      
062000*    *** para la segunda pasada; abre VENLIMP como salida final           
062100*-----------------------------------------------------------------        
062200    2900-REABRIR-PASADA-DOS.                                              
062300                                                                          
062400        CLOSE SAL-FILTRO.                                                 
062500        OPEN INPUT SAL-FILTRO.                                            
062600        IF NOT FS-FILTRO-OK                                               
062700            DISPLAY 'ERROR AL REABRIR VENFILT: ' FS-FILTRO                
062800            STOP RUN                                                      
062900        END-IF.                                                           
063000                                                                          
063100        OPEN OUTPUT SAL-LIMPIO.                                           
063200        IF NOT FS-LIMPIO-OK                                               
063300            DISPLAY 'ERROR AL ABRIR VENLIMP: ' FS-LIMPIO                  
063400            STOP RUN                                                      
063500        END-IF.                                                           
063600                                                                          
063700    2900-REABRIR-PASADA-DOS-FIN.                                          
063800        EXIT.                                                             
063900                                                                          
064000*-----------------------------------------------------------------        
064100*    PASADA 2: DESCARTA CLIENTE EN BLANCO, ASIGNA LA CATEGORIA            
064200*    DE PRECIO Y GRABA VENLIMP                                            
064300*-----------------------------------------------------------------        
064400    3000-SEGUNDA-PASADA.                                                  
064500                                                                          
064600        PERFORM 3100-LEER-FILTRO                                          
064700            THRU 3100-LEER-FILTRO-FIN.                                    
064800                                                                          
064900        IF NOT FS-FILTRO-EOF                                              
065000            SET FILA-VALIDA             TO TRUE                           
065100            PERFORM 3150-FILTRAR-CLIENTE                                  
065200                THRU 3150-FILTRAR-CLIENTE-FIN                             
065300            PERFORM 3200-ASIGNAR-CATEGORIA                                
065400                THRU 3200-ASIGNAR-CATEGORIA-FIN                           
065500            IF FILA-VALIDA                                                
065600                PERFORM 3300-GRABAR-LIMPIO                                
065700                    THRU 3300-GRABAR-LIMPIO-FIN                           
065800            ELSE                                                          
065900                PERFORM 3250-GRABAR-ERROR-CLIENTE                         
066000                    THRU 3250-GRABAR-ERROR-CLIENTE-FIN                    
066100            END-IF                                                        
066200        END-IF.                                                           
066300                                                                          
066400    3000-SEGUNDA-PASADA-FIN.                                              
066500        EXIT.                                                             
066600                                                                          
066700*-----------------------------------------------------------------        
066800    3100-LEER-FILTRO.                                                     
066900                                                                          
067000        READ SAL-FILTRO INTO WS-REG-LIM-VENTA.                            
067100                                                                          
067200        EVALUATE TRUE                                                     
067300            WHEN FS-FILTRO-OK                                             
067400                 MOVE WS-REG-LIM-VENTA  TO WS-LIM-VENTA                   
067500            WHEN FS-FILTRO-EOF                                            
067600                 CONTINUE                                                 
067700            WHEN OTHER                                                    
067800                 DISPLAY 'ERROR AL LEER EL ARCHIVO VENFILT'               
067900                 DISPLAY 'FILE STATUS: ' FS-FILTRO                        
068000                 STOP RUN                                                 
068100        END-EVALUATE.                                                     
068200                                                                          
068300    3100-LEER-FILTRO-FIN.                                                 
068400        EXIT.                                                             
068500                                                                          
068600*-----------------------------------------------------------------        
068700*    *** cliente anonimo (codigo reducido a CERO en la primera            
068800*    *** pasada) se descarta aqui, ya con la tabla de precios y           
068900*    *** los umbrales completos; de otro modo sesgaria P33/P66            
069000    3150-FILTRAR-CLIENTE.                                                 
069100                                                                          
069200        IF WS-LIM-COD-CLIENTE = ZERO                                      
069300            SET FILA-INVALIDA  TO TRUE                                    
069400            MOVE 'E200'        TO WS-SAL-ERRORES-COD-ERR                  
069500            MOVE 'CODIGO DE CLIENTE EN BLANCO'                            
069600                               TO WS-SAL-ERRORES-DES-ERR                  
069700        END-IF.                                                           
069800                                                                          
069900    3150-FILTRAR-CLIENTE-FIN.                                             
070000        EXIT.                                                             
070100                                                                          
070200*-----------------------------------------------------------------        
070300    3200-ASIGNAR-CATEGORIA.                                               
070400                                                                          
070500        EVALUATE TRUE                                                     
070600            WHEN WS-LIM-PRECIO-UNITARIO NOT > WS-UMBRAL-BAJO              
070700                 MOVE 'bas'        TO WS-LIM-CATEGORIA-PRECIO             
070800            WHEN WS-LIM-PRECIO-UNITARIO NOT > WS-UMBRAL-ALTO              
070900                 MOVE 'moyen'      TO WS-LIM-CATEGORIA-PRECIO             
071000            WHEN OTHER                                                    
071100                 MOVE 'premium'    TO WS-LIM-CATEGORIA-PRECIO             
071200        END-EVALUATE.                                                     
071300                                                                          
071400    3200-ASIGNAR-CATEGORIA-FIN.                                           
071500        EXIT.                                                             
071600                                                                          
071700*-----------------------------------------------------------------        
071800*    *** misma mecanica de 2950-GRABAR-ERRORES, pero la segunda           
071900*    *** pasada ya no tiene la linea cruda, solo el registro              
072000*    *** limpio (180 bytes, trunca al grabar en el dato de 150)           
072100    3250-GRABAR-ERROR-CLIENTE.                                            
072200                                                                          
072300        MOVE WS-REG-LIM-VENTA       TO WS-SAL-ERRORES-DATO.               
072400        MOVE WS-SAL-ERRORES-REG     TO WS-FD-REG-ERROR.                   
072500        WRITE WS-FD-REG-ERROR.                                            
072600        ADD 1                       TO WS-CANT-ERRORES.                   
072700                                                                          
072800    3250-GRABAR-ERROR-CLIENTE-FIN.                                        
072900        EXIT.                                                             
073000                                                                          
073100*-----------------------------------------------------------------        
073200    3300-GRABAR-LIMPIO.                                                   
073300                                                                          
073400        MOVE WS-LIM-VENTA           TO WS-REG-LIM-VENTA.                  
073500        MOVE WS-REG-LIM-VENTA       TO WS-FD-REG-LIMPIO.                  
073600        WRITE WS-FD-REG-LIMPIO.                                           
073700        ADD 1                       TO WS-CANT-LIMPIOS.                   
073800                                                                          
073900    3300-GRABAR-LIMPIO-FIN.                                               
074000        EXIT.                                                             
074100                                                                          
074200*-----------------------------------------------------------------        
074300    4000-FINALIZAR-PROGRAMA.                                              
074400                                                                          
074500        PERFORM 4200-CERRAR-ARCHIVOS                                      
074600            THRU 4200-CERRAR-ARCHIVOS-FIN.                                
074700                                                                          
074800    4000-FINALIZAR-PROGRAMA-FIN.                                          
074900        EXIT.                                                             
075000                                                                          
075100*-----------------------------------------------------------------        
075200    4200-CERRAR-ARCHIVOS.                                                 
075300                                                                          
075400        CLOSE ENT-VENTAS                                                  
075500              SAL-FILTRO                                                  
075600              SAL-LIMPIO                                                  
075700              SAL-ERRORES.                                                
075800                                                                          
075900        IF NOT FS-VENTAS-OK                                               
076000            DISPLAY 'ERROR AL CERRAR ARCHIVO VENTRAN: ' FS-VENTAS         
076100        END-IF.                                                           
076200                                                                          
076300        IF NOT FS-LIMPIO-OK                                               
076400            DISPLAY 'ERROR AL CERRAR ARCHIVO VENLIMP: ' FS-LIMPIO         
076500        END-IF.                                                           
076600                                                                          
076700        IF NOT FS-ERRORES-OK                                              
076800            DISPLAY 'ERROR AL CERRAR ARCHIVO VENERR: ' FS-ERRORES         
076900        END-IF.                                                           
077000                                                                          
077100    4200-CERRAR-ARCHIVOS-FIN.                                             
077200        EXIT.                                                             
077300                                                                          
077400*-----------------------------------------------------------------        
077500        *** VENLIMP YA CERRADO; CADA KPI LO REABRE POR SU CUENTA          
077600*    *** CUENTA, COMO UNA PASADA SECUENCIAL MAS                           
077700*-----------------------------------------------------------------        
077800    4500-EJECUTAR-REPORTES.                                               
077900                                                                          
078000        CALL 'VTINDGLB'.                                                  
078100        CALL 'VTANZPRD'.                                                  
078200        CALL 'VTRFMCLI'.                                                  
078300        CALL 'VTINDTMP'.                                                  
078400                                                                          
078500    4500-EJECUTAR-REPORTES-FIN.                                           
078600        EXIT.                                                             
