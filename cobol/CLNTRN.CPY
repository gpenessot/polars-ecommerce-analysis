000100*--------------------------------------------------------------*          
000200*   CLNTRN - REGISTRO DE VENTA LIMPIO/ENRIQUECIDO                *        
000300*   Formato del archivo de trabajo VENLIMP, escrito por          *        
000400*   VENCARGA y releido por VTINDGLB/VTANZPRD/VTRFMCLI/VTINDTMP.  *        
000500*--------------------------------------------------------------*          
000600 01  WS-REG-LIM-VENTA                       PIC X(180).                   
000700                                                                          
000800 01  WS-LIM-VENTA.                                                        
000900    05  WS-LIM-NUM-FACTURA                     PIC X(10).                 
001000    05  WS-LIM-COD-PRODUCTO                    PIC X(12).                 
001100    05  WS-LIM-DESC-PRODUCTO                   PIC X(35).                 
001200    05  WS-LIM-CANTIDAD                        PIC S9(07).                
001300*    *** fecha/hora de la venta ya interpretada (AAAAMMDD-HHMMSS)         
001400    05  WS-LIM-FECHA-VENTA.                                               
001500        10  WS-LIM-FEC-AAAAMMDD.                                          
001600            15  WS-LIM-FEC-ANIO                PIC 9(04).                 
001700            15  WS-LIM-FEC-MES                 PIC 9(02).                 
001800            15  WS-LIM-FEC-DIA                 PIC 9(02).                 
001900        10  WS-LIM-FEC-HHMMSS.                                            
002000            15  WS-LIM-FEC-HORA                PIC 9(02).                 
002100            15  WS-LIM-FEC-MINUTO               PIC 9(02).                
002200            15  WS-LIM-FEC-SEGUNDO              PIC 9(02).                
002300*    *** misma fecha vista como AAAA-MM-DD HH:MM:SS para impresion        
002400    05  WS-LIM-FECHA-VENTA-R REDEFINES WS-LIM-FECHA-VENTA.                
002500        10  WS-LIM-FVR-ANIO                    PIC 9(04).                 
002600        10  WS-LIM-FVR-MES                     PIC 9(02).                 
002700        10  WS-LIM-FVR-DIA                     PIC 9(02).                 
002800        10  WS-LIM-FVR-HORA                    PIC 9(02).                 
002900        10  WS-LIM-FVR-MINUTO                  PIC 9(02).                 
003000        10  WS-LIM-FVR-SEGUNDO                 PIC 9(02).                 
003100    05  WS-LIM-PRECIO-UNITARIO                 PIC S9(07)V9(02).          
003200    05  WS-LIM-IMPORTE                         PIC S9(09)V9(02).          
003300    05  WS-LIM-MES                             PIC 9(02).                 
003400*    *** ISO: 1=lunes ... 7=domingo                                       
003500    05  WS-LIM-DIA-SEMANA                      PIC 9(01).                 
003600    05  WS-LIM-HORA-VENTA                      PIC 9(02).                 
003700*    *** 'bas'/'moyen'/'premium' segun los umbrales de precio             
003800    05  WS-LIM-CATEGORIA-PRECIO                PIC X(07).                 
003900    05  WS-LIM-COD-CLIENTE                     PIC 9(07).                 
004000    05  WS-LIM-PAIS                            PIC X(20).                 
004100    05  FILLER                                 PIC X(10).                 
