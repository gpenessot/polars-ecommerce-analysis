000100*-----------------------------------------------------------------        
000200*  VTRFMCLI                                                               
000300*  ANALISIS DE CLIENTES - RECENCIA, FRECUENCIA, VALOR MONETARIO           
000400*-----------------------------------------------------------------        
000500*  AUTOR ORIGINAL. S. URQUIZA                                             
000600*  INSTALACION.    DEPTO. DE SISTEMAS - ANALISIS DE VENTAS                
000700*  ESCRITO.        08/1993                                                
000800*  COMPILADO.                                                             
000900*  SEGURIDAD.      USO INTERNO - DEPTO SISTEMAS                           
001000*-----------------------------------------------------------------        
001100*  HISTORIAL DE CAMBIOS                                                   
001200*  FECHA     AUTOR  TICKET    DESCRIPCION                                 
001300*  --------  -----  --------  --------------------                        
001400*  14/08/93  SUR    TP-0126   VERSION INICIAL, SOLO RECENCIA              
001500*  02/03/94  RBA    TP-0139   SE AGREGA FRECUENCIA Y VALOR        VR001   
001600*                   MONETARIO, PUNTAJE POR CUARTILES              VR001   
001700*  17/10/95  NBE    TP-0161   SEGMENTACION RFM (4 GRUPOS)         VR002   
001800*  21/04/97  CPE    TP-0184   ESTADISTICA POR SEGMENTO            VR003   
001900*  06/02/98  RBA    TP-0195   REVISION GENERAL PRE-Y2K            VR004   
002000*  19/11/98  RGA    Y2K-010   FECHA DE REFERENCIA A 4             VR005   
002100*                   DIGITOS DE ANIO                               VR005   
002200*  24/06/99  SUR    Y2K-018   PRUEBAS DE TRANSICION DE SIGLO      VR006   
002300*  08/09/04  CPE    TP-0263   SE INVOCA DESDE VENCARGA            VR007   
002400*  11/05/06  NBE    TP-0307   BYTES DE RESERVA EN TABLAS DE       VR008   
002500*                   CLIENTES Y SEGMENTOS                          VR008   
002600*  28/01/08  RBA    TP-0323   NOMBRE DE SEGMENTO CORREGIDO        VR009   
002700*                   CON TILDES, COMO LO PIDE EL INFORME           VR009   
002800*  06/02/08  CPE    TP-0326   FALTABA LA COLUMNA SEGMENT EN       VR010   
002900*                   EL ENCABEZADO DE CLIRFM                       VR010   
003000*-----------------------------------------------------------------        
003100 IDENTIFICATION DIVISION.                                                 
003200    PROGRAM-ID.    VTRFMCLI.                                              
003300    AUTHOR.        S. URQUIZA.                                            
003400    INSTALLATION.  DEPTO. DE SISTEMAS - ANALISIS DE VENTAS.               
003500    DATE-WRITTEN.  08/1993.                                               
003600    DATE-COMPILED.                                                        
003700    SECURITY.      USO INTERNO - DEPTO SISTEMAS.                          
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200        C01 IS TOP-OF-FORM.                                               
004300                                                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600                                                                          
004700 SELECT ENT-LIMPIO                                                        
004800        ASSIGN TO VENLIMP                                                 
004900        ORGANIZATION IS LINE SEQUENTIAL                                   
005000        FILE STATUS IS FS-LIMPIO.                                         
005100                                                                          
005200 SELECT SAL-CLIENTE                                                       
005300        ASSIGN TO CLIRFM                                                  
005400        ORGANIZATION IS LINE SEQUENTIAL                                   
005500        FILE STATUS IS FS-CLIENTE.                                        
005600                                                                          
005700*-----------------------------------------------------------------        
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000                                                                          
006100 FD  ENT-LIMPIO.                                                          
006200 01  WS-FD-REG-LIMPIO                     PIC X(180).                     
006300                                                                          
006400 FD  SAL-CLIENTE.                                                         
006500 01  WS-FD-REG-CLIENTE                    PIC X(74).                      
006600                                                                          
006700*-----------------------------------------------------------------        
006800 WORKING-STORAGE SECTION.                                                 
006900        COPY CLNTRN.                                                      
007000        COPY RPTOUT.                                                      
007100                                                                          
007200 01  FS-STATUS.                                                           
007300    05  FS-LIMPIO                       PIC X(2).                         
007400        88  FS-LIMPIO-OK                      VALUE '00'.                 
007500        88  FS-LIMPIO-EOF                     VALUE '10'.                 
007600    05  FS-CLIENTE                      PIC X(2).                         
007700        88  FS-CLIENTE-OK                     VALUE '00'.                 
007800    05  FILLER                          PIC X(02).                        
007900                                                                          
008000*-----------------------------------------------------------------        
008100*    *** RENGLONES LIMPIOS EN MEMORIA (SOLO LOS CAMPOS QUE HACEN          
008200*    *** FALTA PARA RFM); SE ORDENA POR CLIENTE PARA LA RUPTURA           
008300*-----------------------------------------------------------------        
008400 01  WS-TABLA-VENTAS.                                                     
008500    05  WS-VTA-ENTRADA OCCURS 20000 TIMES.                                
008600        10  WS-VTA-CLIENTE                   PIC 9(07).                   
008700        10  WS-VTA-FACTURA                   PIC X(10).                   
008800        10  WS-VTA-FEC-AAAAMMDD               PIC 9(08).                  
008900        10  WS-VTA-IMPORTE                   PIC S9(09)V9(02).            
009000                                                                          
009100*    *** vista en bytes de la tabla de ventas, dump manual                
009200 01  WS-TABLA-VENTAS-R REDEFINES WS-TABLA-VENTAS.                         
009300    05  WS-VTA-BYTES                         PIC X(27)                    
009400                                           OCCURS 20000 TIMES.            
009500                                                                          
009600 01  WS-VTA-ENTRADA-TEMP.                                                 
009700    05  WS-VTT-CLIENTE                       PIC 9(07).                   
009800    05  WS-VTT-FACTURA                       PIC X(10).                   
009900    05  WS-VTT-FEC-AAAAMMDD                   PIC 9(08).                  
010000    05  WS-VTT-IMPORTE                       PIC S9(09)V9(02).            
010100                                                                          
010200 77  WS-CANT-VENTAS                        PIC 9(05) COMP.                
010300 77  WS-SUB-I                              PIC 9(05) COMP.                
010400 77  WS-SUB-J                              PIC 9(05) COMP.                
010500                                                                          
010600*    *** fecha de referencia: la mas reciente de todo el archivo          
010700 01  WS-FECHA-REF-AAAAMMDD                  PIC 9(08).                    
010800 01  WS-FECHA-REF-R REDEFINES WS-FECHA-REF-AAAAMMDD.                      
010900    05  WS-FREF-ANIO                         PIC 9(04).                   
011000    05  WS-FREF-MES                          PIC 9(02).                   
011100    05  WS-FREF-DIA                          PIC 9(02).                   
011200 77  WS-DIA-REF                            PIC S9(07) COMP.               
011300                                                                          
011400*-----------------------------------------------------------------        
011500*    *** TABLA DE CLIENTES DISTINTOS (LIMITADA A 2000, IGUAL QUE          
011600*    *** LA TABLA DE ENTRADA DE VTCALPCT)                                 
011700*-----------------------------------------------------------------        
011800 01  WS-TABLA-CLIENTES.                                                   
011900    05  WS-CLI-ENTRADA OCCURS 2000 TIMES.                                 
012000        10  WS-CLI-COD-CLIENTE               PIC 9(07).                   
012100        10  WS-CLI-RECENCIA                  PIC S9(07) COMP.             
012200        10  WS-CLI-FRECUENCIA                PIC 9(05) COMP.              
012300        10  WS-CLI-MONETARIO                 PIC S9(11)V9(02).            
012400        10  WS-CLI-FEC-MAX-AAAAMMDD           PIC 9(08).                  
012500        10  WS-CLI-PUNTAJE-R                 PIC 9(01).                   
012600        10  WS-CLI-PUNTAJE-F                 PIC 9(01).                   
012700        10  WS-CLI-PUNTAJE-M                 PIC 9(01).                   
012800        10  WS-CLI-RFM-SCORE                 PIC X(03).                   
012900        10  WS-CLI-SEGMENTO                  PIC X(20).                   
013000        10  FILLER                           PIC X(04).                   
013100                                                                          
013200 77  WS-CANT-CLIENTES                      PIC 9(05) COMP.                
013300 77  WS-SUB-CLI                            PIC 9(05) COMP.                
013400                                                                          
013500*    *** acumuladores del cliente en curso; se reinician en               
013600*    *** cada ruptura de control                                          
013700 77  WS-CLI-MONETARIO-ACT                  PIC S9(11)V9(02).              
013800 01  WS-CLI-FEC-MAX-ACT                    PIC 9(08).                     
013900 01  WS-CLI-FEC-MAX-ACT-R                                                 
014000            REDEFINES WS-CLI-FEC-MAX-ACT.                                 
014100    05  WS-CFMA-ANIO                          PIC 9(04).                  
014200    05  WS-CFMA-MES                           PIC 9(02).                  
014300    05  WS-CFMA-DIA                           PIC 9(02).                  
014400                                                                          
014500*    *** facturas distintas vistas DENTRO del cliente actual;             
014600*    *** se reinicia en cada ruptura de control                           
014700 01  WS-FACTURAS-CLIENTE.                                                 
014800    05  WS-FACTURA-CLIENTE                  PIC X(10)                     
014900                                           OCCURS 1000 TIMES.             
015000 77  WS-CANT-FACTURAS-CLIENTE              PIC 9(04) COMP.                
015100 77  WS-SUB-FC                             PIC 9(04) COMP.                
015200 01  WS-SW-ENCONTRADO                      PIC X(01) VALUE 'N'.           
015300    88  CLAVE-ENCONTRADA                      VALUE 'S'.                  
015400    88  CLAVE-NO-ENCONTRADA                   VALUE 'N'.                  
015500                                                                          
015600*-----------------------------------------------------------------        
015700*    *** AREA DE TRABAJO DEL CALCULO DE DIA ABSOLUTO (ALGORITMO           
015800*    *** DEL CALENDARIO GREGORIANO, SIN FUNCIONES INTRINSECAS)            
015900*-----------------------------------------------------------------        
016000 01  WS-CALCDIA-ANIO                       PIC 9(04).                     
016100 01  WS-CALCDIA-MES                        PIC 9(02).                     
016200 01  WS-CALCDIA-DIA                        PIC 9(02).                     
016300 77  WS-CALCDIA-RESULTADO                  PIC S9(07) COMP.               
016400 77  WS-CALCDIA-BISIESTO                   PIC X(01).                     
016500    88  ANIO-BISIESTO                         VALUE 'S'.                  
016600 77  WS-CALCDIA-ACUM                       PIC S9(05) COMP.               
016700 77  WS-CALCDIA-COCIENTE                   PIC 9(04) COMP.                
016800 77  WS-CALCDIA-RESTO4                     PIC 9(02) COMP.                
016900 77  WS-CALCDIA-RESTO100                   PIC 9(02) COMP.                
017000 77  WS-CALCDIA-RESTO400                   PIC 9(03) COMP.                
017100                                                                          
017200*    *** dias acumulados antes de cada mes (anio no bisiesto)             
017300 01  WS-TABLA-DIAS-ACUM-MES.                                              
017400    05  WS-DIAS-ACUM-MES             PIC 9(03) COMP                       
017500                                           OCCURS 12 TIMES.               
017600                                                                          
017700*-----------------------------------------------------------------        
017800*    *** AREA PASADA A VTCALPCT (IGUAL A LK-CALC-PERCENTIL),              
017900*    *** REUTILIZADA PARA LAS TRES METRICAS R/F/M                         
018000*-----------------------------------------------------------------        
018100 01  WS-AREA-PERCENTIL.                                                   
018200    05  WS-PCT-CANT-VALORES              PIC 9(05) COMP.                  
018300    05  WS-PCT-PERCENTIL                 PIC 9(03)V9(02).                 
018400    05  WS-PCT-TABLA-VALORES.                                             
018500        10  WS-PCT-VALOR                 PIC S9(09)V9(02) COMP            
018600                                           OCCURS 2000 TIMES.             
018700    05  WS-PCT-RESULTADO                 PIC S9(09)V9(02).                
018800                                                                          
018900 77  WS-Q1-RECENCIA                        PIC S9(09)V9(02) COMP.         
019000 77  WS-Q2-RECENCIA                        PIC S9(09)V9(02) COMP.         
019100 77  WS-Q3-RECENCIA                        PIC S9(09)V9(02) COMP.         
019200 77  WS-Q1-FRECUENCIA                      PIC S9(09)V9(02) COMP.         
019300 77  WS-Q2-FRECUENCIA                      PIC S9(09)V9(02) COMP.         
019400 77  WS-Q3-FRECUENCIA                      PIC S9(09)V9(02) COMP.         
019500 77  WS-Q1-MONETARIO                       PIC S9(09)V9(02) COMP.         
019600 77  WS-Q2-MONETARIO                       PIC S9(09)V9(02) COMP.         
019700 77  WS-Q3-MONETARIO                       PIC S9(09)V9(02) COMP.         
019800 77  WS-VALOR-METRICA                      PIC S9(09)V9(02) COMP.         
019900                                                                          
020000*-----------------------------------------------------------------        
020100*    *** ESTADISTICA POR SEGMENTO (4 SEGMENTOS FIJOS); SOLO SE            
020200*    *** MUESTRA POR CONSOLA, NO TIENE ARCHIVO DE SALIDA                  
020300*-----------------------------------------------------------------        
020400 01  WS-TABLA-SEGMENTOS.                                                  
020500    05  WS-SEG-ENTRADA OCCURS 4 TIMES.                                    
020600        10  WS-SEG-NOMBRE                    PIC X(20).                   
020700        10  WS-SEG-CANT-CLIENTES             PIC 9(07).                   
020800        10  WS-SEG-SUMA-MONETARIO            PIC S9(11)V9(02).            
020900        10  WS-SEG-PANIER-MOYEN              PIC S9(09)V9(02).            
021000        10  FILLER                           PIC X(02).                   
021100 01  WS-SEG-ENTRADA-TEMP.                                                 
021200    05  WS-SGT-NOMBRE                        PIC X(20).                   
021300    05  WS-SGT-CANT-CLIENTES                 PIC 9(07).                   
021400    05  WS-SGT-SUMA-MONETARIO                PIC S9(11)V9(02).            
021500    05  WS-SGT-PANIER-MOYEN                  PIC S9(09)V9(02).            
021600    05  FILLER                               PIC X(02).                   
021700 77  WS-SUB-SEG                            PIC 9(01) COMP.                
021800                                                                          
021900*-----------------------------------------------------------------        
022000 PROCEDURE DIVISION.                                                      
022100*-----------------------------------------------------------------        
022200        PERFORM 1000-INICIAR-PROGRAMA                                     
022300            THRU 1000-INICIAR-PROGRAMA-FIN.                               
022400                                                                          
022500        PERFORM 2000-CARGAR-VENTAS                                        
022600            THRU 2000-CARGAR-VENTAS-FIN                                   
022700           UNTIL FS-LIMPIO-EOF.                                           
022800                                                                          
022900        PERFORM 2800-ORDENAR-VENTAS                                       
023000            THRU 2800-ORDENAR-VENTAS-FIN.                                 
023100                                                                          
023200        PERFORM 2850-CALC-DIA-REF                                         
023300            THRU 2850-CALC-DIA-REF-FIN.                                   
023400                                                                          
023500        PERFORM 3000-PROCESAR-CLIENTES                                    
023600            THRU 3000-PROCESAR-CLIENTES-FIN                               
023700           VARYING WS-SUB-I FROM 1 BY 1                                   
023800             UNTIL WS-SUB-I > WS-CANT-VENTAS.                             
023900                                                                          
024000        IF WS-CANT-VENTAS > ZERO                                          
024100            PERFORM 3800-FINALIZAR-ULTIMO-CLIENTE                         
024200                THRU 3800-FINALIZAR-ULTIMO-CLIENTE-FIN                    
024300        END-IF.                                                           
024400                                                                          
024500        PERFORM 5000-CUARTILES-RECENCIA                                   
024600            THRU 5000-CUARTILES-RECENCIA-FIN.                             
024700        PERFORM 5100-CUARTILES-FRECUENCIA                                 
024800            THRU 5100-CUARTILES-FRECUENCIA-FIN.                           
024900        PERFORM 5200-CUARTILES-MONETARIO                                  
025000            THRU 5200-CUARTILES-MONETARIO-FIN.                            
025100                                                                          
025200        PERFORM 6000-ASIGNAR-PUNTAJES                                     
025300            THRU 6000-ASIGNAR-PUNTAJES-FIN                                
025400           VARYING WS-SUB-CLI FROM 1 BY 1                                 
025500             UNTIL WS-SUB-CLI > WS-CANT-CLIENTES.                         
025600                                                                          
025700        PERFORM 6500-GRABAR-CLIENTES                                      
025800            THRU 6500-GRABAR-CLIENTES-FIN.                                
025900                                                                          
026000        PERFORM 7000-CALC-SEGMENTOS                                       
026100            THRU 7000-CALC-SEGMENTOS-FIN.                                 
026200        PERFORM 7500-ORDENAR-SEGMENTOS                                    
026300            THRU 7500-ORDENAR-SEGMENTOS-FIN.                              
026400        PERFORM 7600-MOSTRAR-SEGMENTOS                                    
026500            THRU 7600-MOSTRAR-SEGMENTOS-FIN.                              
026600                                                                          
026700        PERFORM 8000-FINALIZAR-PROGRAMA                                   
026800            THRU 8000-FINALIZAR-PROGRAMA-FIN.                             
026900                                                                          
027000        DISPLAY 'VTRFMCLI - LINEAS CARGADAS:  ' WS-CANT-VENTAS.           
027100        DISPLAY 'VTRFMCLI - CLIENTES DISTINTOS:' WS-CANT-CLIENTES.        
027200                                                                          
027300        GOBACK.                                                           
027400                                                                          
027500*-----------------------------------------------------------------        
027600    1000-INICIAR-PROGRAMA.                                                
027700                                                                          
027800        OPEN INPUT ENT-LIMPIO.                                            
027900        IF NOT FS-LIMPIO-OK                                               
028000            DISPLAY 'ERROR AL ABRIR VENLIMP: ' FS-LIMPIO                  
028100            STOP RUN                                                      
028200        END-IF.                                                           
028300                                                                          
028400        OPEN OUTPUT SAL-CLIENTE.                                          
028500        IF NOT FS-CLIENTE-OK                                              
028600            DISPLAY 'ERROR AL ABRIR CLIRFM: ' FS-CLIENTE                  
028700            STOP RUN                                                      
028800        END-IF.                                                           
028900                                                                          
029000        MOVE ZERO              TO WS-CANT-VENTAS.                         
029100        MOVE ZERO              TO WS-CANT-CLIENTES.                       
029200        MOVE ZERO              TO WS-FECHA-REF-AAAAMMDD.                  
029300        PERFORM 1100-CARGAR-DIAS-ACUM-MES                                 
029400            THRU 1100-CARGAR-DIAS-ACUM-MES-FIN.                           
029500                                                                          
029600        MOVE 'Champions'           TO WS-SEG-NOMBRE (1).                  
029700        MOVE 'Clients Loyaux'      TO WS-SEG-NOMBRE (2).                  
029800        MOVE 'Clients Potentiels'  TO WS-SEG-NOMBRE (3).                  
029900        MOVE 'Clients à Réactiver' TO WS-SEG-NOMBRE (4).                  
030000        INITIALIZE WS-SEG-CANT-CLIENTES (1)                               
030100                   WS-SEG-CANT-CLIENTES (2)                               
030200                   WS-SEG-CANT-CLIENTES (3)                               
030300                   WS-SEG-CANT-CLIENTES (4)                               
030400                   WS-SEG-SUMA-MONETARIO (1)                              
030500                   WS-SEG-SUMA-MONETARIO (2)                              
030600                   WS-SEG-SUMA-MONETARIO (3)                              
030700                   WS-SEG-SUMA-MONETARIO (4).                             
030800                                                                          
030900    1000-INICIAR-PROGRAMA-FIN.                                            
031000        EXIT.                                                             
031100                                                                          
031200*-----------------------------------------------------------------        
031300*    *** 0,31,59,90,120,151,181,212,243,273,304,334 dias antes de         
031400*    *** cada mes en un anio comun                                        
031500    1100-CARGAR-DIAS-ACUM-MES.                                            
031600                                                                          
031700        MOVE 000 TO WS-DIAS-ACUM-MES (1).                                 
031800        MOVE 031 TO WS-DIAS-ACUM-MES (2).                                 
031900        MOVE 059 TO WS-DIAS-ACUM-MES (3).                                 
032000        MOVE 090 TO WS-DIAS-ACUM-MES (4).                                 
032100        MOVE 120 TO WS-DIAS-ACUM-MES (5).                                 
032200        MOVE 151 TO WS-DIAS-ACUM-MES (6).                                 
032300        MOVE 181 TO WS-DIAS-ACUM-MES (7).                                 
032400        MOVE 212 TO WS-DIAS-ACUM-MES (8).                                 
032500        MOVE 243 TO WS-DIAS-ACUM-MES (9).                                 
032600        MOVE 273 TO WS-DIAS-ACUM-MES (10).                                
032700        MOVE 304 TO WS-DIAS-ACUM-MES (11).                                
032800        MOVE 334 TO WS-DIAS-ACUM-MES (12).                                
032900                                                                          
033000    1100-CARGAR-DIAS-ACUM-MES-FIN.                                        
033100        EXIT.                                                             
033200                                                                          
033300*-----------------------------------------------------------------        
033400    2000-CARGAR-VENTAS.                                                   
033500                                                                          
033600        READ ENT-LIMPIO INTO WS-REG-LIM-VENTA.                            
033700                                                                          
033800        EVALUATE TRUE                                                     
033900            WHEN FS-LIMPIO-OK                                             
034000                 MOVE WS-REG-LIM-VENTA TO WS-LIM-VENTA                    
034100                 PERFORM 2200-ACUM-CARGA                                  
034200                     THRU 2200-ACUM-CARGA-FIN                             
034300            WHEN FS-LIMPIO-EOF                                            
034400                 CONTINUE                                                 
034500            WHEN OTHER                                                    
034600                 DISPLAY 'ERROR AL LEER VENLIMP: ' FS-LIMPIO              
034700                 STOP RUN                                                 
034800        END-EVALUATE.                                                     
034900                                                                          
035000    2000-CARGAR-VENTAS-FIN.                                               
035100        EXIT.                                                             
035200                                                                          
035300*-----------------------------------------------------------------        
035400    2200-ACUM-CARGA.                                                      
035500                                                                          
035600        IF WS-CANT-VENTAS < 20000                                         
035700            ADD 1                 TO WS-CANT-VENTAS                       
035800            MOVE WS-LIM-COD-CLIENTE     TO                                
035900                 WS-VTA-CLIENTE (WS-CANT-VENTAS)                          
036000            MOVE WS-LIM-NUM-FACTURA     TO                                
036100                 WS-VTA-FACTURA (WS-CANT-VENTAS)                          
036200            MOVE WS-LIM-FEC-AAAAMMDD    TO                                
036300                 WS-VTA-FEC-AAAAMMDD (WS-CANT-VENTAS)                     
036400            MOVE WS-LIM-IMPORTE         TO                                
036500                 WS-VTA-IMPORTE (WS-CANT-VENTAS)                          
036600            IF WS-VTA-FEC-AAAAMMDD (WS-CANT-VENTAS) >                     
036700               WS-FECHA-REF-AAAAMMDD                                      
036800                MOVE WS-VTA-FEC-AAAAMMDD (WS-CANT-VENTAS) TO              
036900                     WS-FECHA-REF-AAAAMMDD                                
037000            END-IF                                                        
037100        ELSE                                                              
037200            DISPLAY 'VTRFMCLI - TABLA DE VENTAS LLENA'                    
037300        END-IF.                                                           
037400                                                                          
037500    2200-ACUM-CARGA-FIN.                                                  
037600        EXIT.                                                             
037700                                                                          
037800*-----------------------------------------------------------------        
037900*    *** ORDENAMIENTO POR INTERCAMBIO DE LA TABLA DE VENTAS POR           
038000*    *** CODIGO DE CLIENTE, REQUISITO PARA LA RUPTURA DE CONTROL          
038100    2800-ORDENAR-VENTAS.                                                  
038200                                                                          
038300        IF WS-CANT-VENTAS > 1                                             
038400            PERFORM 2810-PASADA-ORDENAR                                   
038500                THRU 2810-PASADA-ORDENAR-FIN                              
038600               VARYING WS-SUB-I FROM 1 BY 1                               
038700                 UNTIL WS-SUB-I > WS-CANT-VENTAS - 1                      
038800        END-IF.                                                           
038900                                                                          
039000    2800-ORDENAR-VENTAS-FIN.                                              
039100        EXIT.                                                             
039200                                                                          
039300*-----------------------------------------------------------------        
039400    2810-PASADA-ORDENAR.                                                  
039500                                                                          
039600        PERFORM 2820-COMPARAR-INTERCAMBIAR                                
039700            THRU 2820-COMPARAR-INTERCAMBIAR-FIN                           
039800           VARYING WS-SUB-J FROM 1 BY 1                                   
039900             UNTIL WS-SUB-J > WS-CANT-VENTAS - WS-SUB-I.                  
040000                                                                          
040100    2810-PASADA-ORDENAR-FIN.                                              
040200        EXIT.                                                             
040300                                                                          
040400*-----------------------------------------------------------------        
040500    2820-COMPARAR-INTERCAMBIAR.                                           
040600                                                                          
040700        IF WS-VTA-CLIENTE (WS-SUB-J) >                                    
040800           WS-VTA-CLIENTE (WS-SUB-J + 1)                                  
040900            MOVE WS-VTA-ENTRADA (WS-SUB-J)     TO                         
041000                 WS-VTA-ENTRADA-TEMP                                      
041100            MOVE WS-VTA-ENTRADA (WS-SUB-J + 1) TO                         
041200                 WS-VTA-ENTRADA (WS-SUB-J)                                
041300            MOVE WS-VTA-ENTRADA-TEMP           TO                         
041400                 WS-VTA-ENTRADA (WS-SUB-J + 1)                            
041500        END-IF.                                                           
041600                                                                          
041700    2820-COMPARAR-INTERCAMBIAR-FIN.                                       
041800        EXIT.                                                             
041900                                                                          
042000*-----------------------------------------------------------------        
042100    2850-CALC-DIA-REF.                                                    
042200                                                                          
042300        MOVE WS-FREF-ANIO     TO WS-CALCDIA-ANIO.                         
042400        MOVE WS-FREF-MES      TO WS-CALCDIA-MES.                          
042500        MOVE WS-FREF-DIA      TO WS-CALCDIA-DIA.                          
042600        PERFORM 2900-CALC-DIA-ABSOLUTO                                    
042700            THRU 2900-CALC-DIA-ABSOLUTO-FIN.                              
042800        MOVE WS-CALCDIA-RESULTADO TO WS-DIA-REF.                          
042900                                                                          
043000        DISPLAY 'VTRFMCLI - FECHA DE REFERENCIA: '                        
043100                WS-FECHA-REF-AAAAMMDD.                                    
043200                                                                          
043300    2850-CALC-DIA-REF-FIN.                                                
043400        EXIT.                                                             
043500                                                                          
043600*-----------------------------------------------------------------        
043700*    *** DIA ABSOLUTO DESDE UNA FECHA GREGORIANA (ANIO/MES/DIA EN         
043800*    *** WS-CALCDIA-xxx), SIN RECURRIR A NINGUNA FUNCTION                 
043900    2900-CALC-DIA-ABSOLUTO.                                               
044000                                                                          
044100        SET ANIO-BISIESTO TO FALSE.                                       
044200        DIVIDE WS-CALCDIA-ANIO BY 4   GIVING                              
044300               WS-CALCDIA-COCIENTE REMAINDER WS-CALCDIA-RESTO4.           
044400        DIVIDE WS-CALCDIA-ANIO BY 100 GIVING                              
044500               WS-CALCDIA-COCIENTE REMAINDER WS-CALCDIA-RESTO100.         
044600        DIVIDE WS-CALCDIA-ANIO BY 400 GIVING                              
044700               WS-CALCDIA-COCIENTE REMAINDER WS-CALCDIA-RESTO400.         
044800        IF (WS-CALCDIA-RESTO4 = 0 AND WS-CALCDIA-RESTO100 NOT = 0)        
044900           OR WS-CALCDIA-RESTO400 = 0                                     
045000            SET ANIO-BISIESTO TO TRUE                                     
045100        END-IF.                                                           
045200                                                                          
045300        MOVE WS-DIAS-ACUM-MES (WS-CALCDIA-MES) TO WS-CALCDIA-ACUM.        
045400        IF ANIO-BISIESTO AND WS-CALCDIA-MES > 2                           
045500            ADD 1                 TO WS-CALCDIA-ACUM                      
045600        END-IF.                                                           
045700                                                                          
045800        COMPUTE WS-CALCDIA-RESULTADO =                                    
045900            (365 * WS-CALCDIA-ANIO)                                       
046000            + (WS-CALCDIA-ANIO / 4)                                       
046100            - (WS-CALCDIA-ANIO / 100)                                     
046200            + (WS-CALCDIA-ANIO / 400)                                     
046300            + WS-CALCDIA-ACUM                                             
046400            + WS-CALCDIA-DIA.                                             
046500                                                                          
046600    2900-CALC-DIA-ABSOLUTO-FIN.                                           
046700        EXIT.                                                             
046800                                                                          
046900*-----------------------------------------------------------------        
047000*    *** RECORRE LA TABLA YA ORDENADA POR CLIENTE, ACUMULA EN EL          
047100*    *** CLIENTE ACTUAL Y ROMPE CONTROL CUANDO CAMBIA EL CODIGO           
047200    3000-PROCESAR-CLIENTES.                                               
047300                                                                          
047400        IF WS-SUB-I > 1                                                   
047500            IF WS-VTA-CLIENTE (WS-SUB-I) NOT =                            
047600               WS-VTA-CLIENTE (WS-SUB-I - 1)                              
047700                PERFORM 3200-FINALIZAR-CLIENTE                            
047800                    THRU 3200-FINALIZAR-CLIENTE-FIN                       
047900            END-IF                                                        
048000        END-IF.                                                           
048100                                                                          
048200        PERFORM 3300-ACUM-CLIENTE                                         
048300            THRU 3300-ACUM-CLIENTE-FIN.                                   
048400                                                                          
048500    3000-PROCESAR-CLIENTES-FIN.                                           
048600        EXIT.                                                             
048700                                                                          
048800*-----------------------------------------------------------------        
048900    3200-FINALIZAR-CLIENTE.                                               
049000                                                                          
049100        IF WS-CANT-CLIENTES < 2000                                        
049200            ADD 1                     TO WS-CANT-CLIENTES                 
049300            MOVE WS-VTA-CLIENTE (WS-SUB-I - 1) TO                         
049400                 WS-CLI-COD-CLIENTE (WS-CANT-CLIENTES)                    
049500            MOVE WS-CLI-MONETARIO-ACT   TO                                
049600                 WS-CLI-MONETARIO (WS-CANT-CLIENTES)                      
049700            MOVE WS-CANT-FACTURAS-CLIENTE TO                              
049800                 WS-CLI-FRECUENCIA (WS-CANT-CLIENTES)                     
049900            MOVE WS-CLI-FEC-MAX-ACT     TO                                
050000                 WS-CLI-FEC-MAX-AAAAMMDD (WS-CANT-CLIENTES)               
050100            MOVE WS-CFMA-ANIO           TO WS-CALCDIA-ANIO                
050200            MOVE WS-CFMA-MES            TO WS-CALCDIA-MES                 
050300            MOVE WS-CFMA-DIA            TO WS-CALCDIA-DIA                 
050400            PERFORM 2900-CALC-DIA-ABSOLUTO                                
050500                THRU 2900-CALC-DIA-ABSOLUTO-FIN                           
050600            COMPUTE WS-CLI-RECENCIA (WS-CANT-CLIENTES) =                  
050700                WS-DIA-REF - WS-CALCDIA-RESULTADO                         
050800        ELSE                                                              
050900            DISPLAY 'VTRFMCLI - TABLA DE CLIENTES LLENA'                  
051000        END-IF.                                                           
051100                                                                          
051200        MOVE ZERO                      TO WS-CLI-MONETARIO-ACT.           
051300        MOVE ZERO                      TO WS-CLI-FEC-MAX-ACT.             
051400        MOVE ZERO                 TO WS-CANT-FACTURAS-CLIENTE.            
051500                                                                          
051600    3200-FINALIZAR-CLIENTE-FIN.                                           
051700        EXIT.                                                             
051800                                                                          
051900*-----------------------------------------------------------------        
052000    3300-ACUM-CLIENTE.                                                    
052100                                                                          
052200        ADD WS-VTA-IMPORTE (WS-SUB-I)   TO WS-CLI-MONETARIO-ACT.          
052300                                                                          
052400        IF WS-VTA-FEC-AAAAMMDD (WS-SUB-I) > WS-CLI-FEC-MAX-ACT            
052500            MOVE WS-VTA-FEC-AAAAMMDD (WS-SUB-I) TO                        
052600                 WS-CLI-FEC-MAX-ACT                                       
052700        END-IF.                                                           
052800                                                                          
052900        SET CLAVE-NO-ENCONTRADA TO TRUE.                                  
053000        PERFORM 3310-BUSCAR-FACTURA-CLIENTE                               
053100            THRU 3310-BUSCAR-FACTURA-CLIENTE-FIN                          
053200           VARYING WS-SUB-FC FROM 1 BY 1                                  
053300             UNTIL WS-SUB-FC > WS-CANT-FACTURAS-CLIENTE                   
053400                OR CLAVE-ENCONTRADA.                                      
053500        IF CLAVE-NO-ENCONTRADA                                            
053600            IF WS-CANT-FACTURAS-CLIENTE < 1000                            
053700                ADD 1             TO WS-CANT-FACTURAS-CLIENTE             
053800                MOVE WS-VTA-FACTURA (WS-SUB-I) TO                         
053900                     WS-FACTURA-CLIENTE (WS-CANT-FACTURAS-CLIENTE)        
054000            END-IF                                                        
054100        END-IF.                                                           
054200                                                                          
054300    3300-ACUM-CLIENTE-FIN.                                                
054400        EXIT.                                                             
054500                                                                          
054600*-----------------------------------------------------------------        
054700    3310-BUSCAR-FACTURA-CLIENTE.                                          
054800                                                                          
054900        IF WS-FACTURA-CLIENTE (WS-SUB-FC) =                               
055000           WS-VTA-FACTURA (WS-SUB-I)                                      
055100            SET CLAVE-ENCONTRADA  TO TRUE                                 
055200        END-IF.                                                           
055300                                                                          
055400    3310-BUSCAR-FACTURA-CLIENTE-FIN.                                      
055500        EXIT.                                                             
055600                                                                          
055700*-----------------------------------------------------------------        
055800*    *** EL ULTIMO CLIENTE NUNCA VE SU PROPIA RUPTURA; SE CIERRA          
055900*    *** A MANO UNA VEZ TERMINADA LA TABLA                                
056000    3800-FINALIZAR-ULTIMO-CLIENTE.                                        
056100                                                                          
056200        IF WS-CANT-CLIENTES < 2000                                        
056300            ADD 1                     TO WS-CANT-CLIENTES                 
056400            MOVE WS-VTA-CLIENTE (WS-CANT-VENTAS) TO                       
056500                 WS-CLI-COD-CLIENTE (WS-CANT-CLIENTES)                    
056600            MOVE WS-CLI-MONETARIO-ACT   TO                                
056700                 WS-CLI-MONETARIO (WS-CANT-CLIENTES)                      
056800            MOVE WS-CANT-FACTURAS-CLIENTE TO                              
056900                 WS-CLI-FRECUENCIA (WS-CANT-CLIENTES)                     
057000            MOVE WS-CLI-FEC-MAX-ACT     TO                                
057100                 WS-CLI-FEC-MAX-AAAAMMDD (WS-CANT-CLIENTES)               
057200            MOVE WS-CFMA-ANIO           TO WS-CALCDIA-ANIO                
057300            MOVE WS-CFMA-MES            TO WS-CALCDIA-MES                 
057400            MOVE WS-CFMA-DIA            TO WS-CALCDIA-DIA                 
057500            PERFORM 2900-CALC-DIA-ABSOLUTO                                
057600                THRU 2900-CALC-DIA-ABSOLUTO-FIN                           
057700            COMPUTE WS-CLI-RECENCIA (WS-CANT-CLIENTES) =                  
057800                WS-DIA-REF - WS-CALCDIA-RESULTADO                         
057900        END-IF.                                                           
058000                                                                          
058100    3800-FINALIZAR-ULTIMO-CLIENTE-FIN.                                    
058200        EXIT.                                                             
058300                                                                          
058400*-----------------------------------------------------------------        
058500    5000-CUARTILES-RECENCIA.                                              
058600                                                                          
058700        MOVE WS-CANT-CLIENTES       TO WS-PCT-CANT-VALORES.               
058800        PERFORM 5010-CARGAR-VALOR-RECENCIA                                
058900            THRU 5010-CARGAR-VALOR-RECENCIA-FIN                           
059000           VARYING WS-SUB-CLI FROM 1 BY 1                                 
059100             UNTIL WS-SUB-CLI > WS-CANT-CLIENTES.                         
059200        PERFORM 5020-ORDENAR-VALORES                                      
059300            THRU 5020-ORDENAR-VALORES-FIN.                                
059400                                                                          
059500        MOVE 25.00          TO WS-PCT-PERCENTIL.                          
059600        CALL 'VTCALPCT' USING WS-AREA-PERCENTIL.                          
059700        MOVE WS-PCT-RESULTADO       TO WS-Q1-RECENCIA.                    
059800        MOVE 50.00          TO WS-PCT-PERCENTIL.                          
059900        CALL 'VTCALPCT' USING WS-AREA-PERCENTIL.                          
060000        MOVE WS-PCT-RESULTADO       TO WS-Q2-RECENCIA.                    
060100        MOVE 75.00          TO WS-PCT-PERCENTIL.                          
060200        CALL 'VTCALPCT' USING WS-AREA-PERCENTIL.                          
060300        MOVE WS-PCT-RESULTADO       TO WS-Q3-RECENCIA.                    
060400                                                                          
060500        DISPLAY 'VTRFMCLI - CUARTILES RECENCIA Q1/Q2/Q3: '                
060600                WS-Q1-RECENCIA ' / ' WS-Q2-RECENCIA                       
060700                ' / ' WS-Q3-RECENCIA.                                     
060800                                                                          
060900    5000-CUARTILES-RECENCIA-FIN.                                          
061000        EXIT.                                                             
061100                                                                          
061200*-----------------------------------------------------------------        
061300    5010-CARGAR-VALOR-RECENCIA.                                           
061400                                                                          
061500        MOVE WS-CLI-RECENCIA (WS-SUB-CLI) TO                              
061600             WS-PCT-VALOR (WS-SUB-CLI).                                   
061700                                                                          
061800    5010-CARGAR-VALOR-RECENCIA-FIN.                                       
061900        EXIT.                                                             
062000                                                                          
062100*-----------------------------------------------------------------        
062200*    *** ORDENAMIENTO POR INTERCAMBIO DE WS-PCT-VALOR, TABLA QUE          
062300*    *** SE LE VA A PASAR A VTCALPCT (PIDE ORDEN ASCENDENTE)              
062400    5020-ORDENAR-VALORES.                                                 
062500                                                                          
062600        IF WS-CANT-CLIENTES > 1                                           
062700            PERFORM 5030-PASADA-ORDENAR-VALOR                             
062800                THRU 5030-PASADA-ORDENAR-VALOR-FIN                        
062900               VARYING WS-SUB-I FROM 1 BY 1                               
063000                 UNTIL WS-SUB-I > WS-CANT-CLIENTES - 1                    
063100        END-IF.                                                           
063200                                                                          
063300    5020-ORDENAR-VALORES-FIN.                                             
063400        EXIT.                                                             
063500                                                                          
063600*-----------------------------------------------------------------        
063700    5030-PASADA-ORDENAR-VALOR.                                            
063800                                                                          
063900        PERFORM 5040-COMPARAR-INTERCAMBIAR-VALOR                          
064000            THRU 5040-COMPARAR-INTERCAMBIAR-VALOR-FIN                     
064100           VARYING WS-SUB-J FROM 1 BY 1                                   
064200             UNTIL WS-SUB-J > WS-CANT-CLIENTES - WS-SUB-I.                
064300                                                                          
064400    5030-PASADA-ORDENAR-VALOR-FIN.                                        
064500        EXIT.                                                             
064600                                                                          
064700*-----------------------------------------------------------------        
064800    5040-COMPARAR-INTERCAMBIAR-VALOR.                                     
064900                                                                          
065000        IF WS-PCT-VALOR (WS-SUB-J) > WS-PCT-VALOR (WS-SUB-J + 1)          
065100            MOVE WS-PCT-VALOR (WS-SUB-J)     TO WS-VALOR-METRICA          
065200            MOVE WS-PCT-VALOR (WS-SUB-J + 1) TO                           
065300                 WS-PCT-VALOR (WS-SUB-J)                                  
065400            MOVE WS-VALOR-METRICA             TO                          
065500                 WS-PCT-VALOR (WS-SUB-J + 1)                              
065600        END-IF.                                                           
065700                                                                          
065800    5040-COMPARAR-INTERCAMBIAR-VALOR-FIN.                                 
065900        EXIT.                                                             
066000                                                                          
066100*-----------------------------------------------------------------        
066200    5100-CUARTILES-FRECUENCIA.                                            
066300                                                                          
066400        MOVE WS-CANT-CLIENTES       TO WS-PCT-CANT-VALORES.               
066500        PERFORM 5110-CARGAR-VALOR-FRECUENCIA                              
066600            THRU 5110-CARGAR-VALOR-FRECUENCIA-FIN                         
066700           VARYING WS-SUB-CLI FROM 1 BY 1                                 
066800             UNTIL WS-SUB-CLI > WS-CANT-CLIENTES.                         
066900        PERFORM 5020-ORDENAR-VALORES                                      
067000            THRU 5020-ORDENAR-VALORES-FIN.                                
067100                                                                          
067200        MOVE 25.00          TO WS-PCT-PERCENTIL.                          
067300        CALL 'VTCALPCT' USING WS-AREA-PERCENTIL.                          
067400        MOVE WS-PCT-RESULTADO       TO WS-Q1-FRECUENCIA.                  
067500        MOVE 50.00          TO WS-PCT-PERCENTIL.                          
067600        CALL 'VTCALPCT' USING WS-AREA-PERCENTIL.                          
067700        MOVE WS-PCT-RESULTADO       TO WS-Q2-FRECUENCIA.                  
067800        MOVE 75.00          TO WS-PCT-PERCENTIL.                          
067900        CALL 'VTCALPCT' USING WS-AREA-PERCENTIL.                          
068000        MOVE WS-PCT-RESULTADO       TO WS-Q3-FRECUENCIA.                  
068100                                                                          
068200        DISPLAY 'VTRFMCLI - CUARTILES FRECUENCIA Q1/Q2/Q3: '              
068300                WS-Q1-FRECUENCIA ' / ' WS-Q2-FRECUENCIA                   
068400                ' / ' WS-Q3-FRECUENCIA.                                   
068500                                                                          
068600    5100-CUARTILES-FRECUENCIA-FIN.                                        
068700        EXIT.                                                             
068800                                                                          
068900*-----------------------------------------------------------------        
069000    5110-CARGAR-VALOR-FRECUENCIA.                                         
069100                                                                          
069200        MOVE WS-CLI-FRECUENCIA (WS-SUB-CLI) TO                            
069300             WS-PCT-VALOR (WS-SUB-CLI).                                   
069400                                                                          
069500    5110-CARGAR-VALOR-FRECUENCIA-FIN.                                     
069600        EXIT.                                                             
069700                                                                          
069800*-----------------------------------------------------------------        
069900    5200-CUARTILES-MONETARIO.                                             
070000                                                                          
070100        MOVE WS-CANT-CLIENTES       TO WS-PCT-CANT-VALORES.               
070200        PERFORM 5210-CARGAR-VALOR-MONETARIO                               
070300            THRU 5210-CARGAR-VALOR-MONETARIO-FIN                          
070400           VARYING WS-SUB-CLI FROM 1 BY 1                                 
070500             UNTIL WS-SUB-CLI > WS-CANT-CLIENTES.                         
070600        PERFORM 5020-ORDENAR-VALORES                                      
070700            THRU 5020-ORDENAR-VALORES-FIN.                                
070800                                                                          
070900        MOVE 25.00          TO WS-PCT-PERCENTIL.                          
071000        CALL 'VTCALPCT' USING WS-AREA-PERCENTIL.                          
071100        MOVE WS-PCT-RESULTADO       TO WS-Q1-MONETARIO.                   
071200        MOVE 50.00          TO WS-PCT-PERCENTIL.                          
071300        CALL 'VTCALPCT' USING WS-AREA-PERCENTIL.                          
071400        MOVE WS-PCT-RESULTADO       TO WS-Q2-MONETARIO.                   
071500        MOVE 75.00          TO WS-PCT-PERCENTIL.                          
071600        CALL 'VTCALPCT' USING WS-AREA-PERCENTIL.                          
071700        MOVE WS-PCT-RESULTADO       TO WS-Q3-MONETARIO.                   
071800                                                                          
071900        DISPLAY 'VTRFMCLI - CUARTILES MONETARIO Q1/Q2/Q3: '               
072000                WS-Q1-MONETARIO ' / ' WS-Q2-MONETARIO                     
072100                ' / ' WS-Q3-MONETARIO.                                    
072200                                                                          
072300    5200-CUARTILES-MONETARIO-FIN.                                         
072400        EXIT.                                                             
072500                                                                          
072600*-----------------------------------------------------------------        
072700    5210-CARGAR-VALOR-MONETARIO.                                          
072800                                                                          
072900        MOVE WS-CLI-MONETARIO (WS-SUB-CLI) TO                             
073000             WS-PCT-VALOR (WS-SUB-CLI).                                   
073100                                                                          
073200    5210-CARGAR-VALOR-MONETARIO-FIN.                                      
073300        EXIT.                                                             
073400                                                                          
073500*-----------------------------------------------------------------        
073600*    *** PUNTAJE DE RECENCIA: A MENOR VALOR, MEJOR PUNTAJE;               
073700*    *** FRECUENCIA Y MONETARIO: A MAYOR VALOR, MEJOR PUNTAJE             
073800    6000-ASIGNAR-PUNTAJES.                                                
073900                                                                          
074000        EVALUATE TRUE                                                     
074100            WHEN WS-CLI-RECENCIA (WS-SUB-CLI) >= WS-Q3-RECENCIA           
074200                 MOVE 1 TO WS-CLI-PUNTAJE-R (WS-SUB-CLI)                  
074300            WHEN WS-CLI-RECENCIA (WS-SUB-CLI) >= WS-Q2-RECENCIA           
074400                 MOVE 2 TO WS-CLI-PUNTAJE-R (WS-SUB-CLI)                  
074500            WHEN WS-CLI-RECENCIA (WS-SUB-CLI) >= WS-Q1-RECENCIA           
074600                 MOVE 3 TO WS-CLI-PUNTAJE-R (WS-SUB-CLI)                  
074700            WHEN OTHER                                                    
074800                 MOVE 4 TO WS-CLI-PUNTAJE-R (WS-SUB-CLI)                  
074900        END-EVALUATE.                                                     
075000                                                                          
075100        EVALUATE TRUE                                                     
075200            WHEN WS-CLI-FRECUENCIA (WS-SUB-CLI)                           
075300                     <= WS-Q1-FRECUENCIA                                  
075400                 MOVE 1 TO WS-CLI-PUNTAJE-F (WS-SUB-CLI)                  
075500            WHEN WS-CLI-FRECUENCIA (WS-SUB-CLI)                           
075600                     <= WS-Q2-FRECUENCIA                                  
075700                 MOVE 2 TO WS-CLI-PUNTAJE-F (WS-SUB-CLI)                  
075800            WHEN WS-CLI-FRECUENCIA (WS-SUB-CLI)                           
075900                     <= WS-Q3-FRECUENCIA                                  
076000                 MOVE 3 TO WS-CLI-PUNTAJE-F (WS-SUB-CLI)                  
076100            WHEN OTHER                                                    
076200                 MOVE 4 TO WS-CLI-PUNTAJE-F (WS-SUB-CLI)                  
076300        END-EVALUATE.                                                     
076400                                                                          
076500        EVALUATE TRUE                                                     
076600            WHEN WS-CLI-MONETARIO (WS-SUB-CLI) <= WS-Q1-MONETARIO         
076700                 MOVE 1 TO WS-CLI-PUNTAJE-M (WS-SUB-CLI)                  
076800            WHEN WS-CLI-MONETARIO (WS-SUB-CLI) <= WS-Q2-MONETARIO         
076900                 MOVE 2 TO WS-CLI-PUNTAJE-M (WS-SUB-CLI)                  
077000            WHEN WS-CLI-MONETARIO (WS-SUB-CLI) <= WS-Q3-MONETARIO         
077100                 MOVE 3 TO WS-CLI-PUNTAJE-M (WS-SUB-CLI)                  
077200            WHEN OTHER                                                    
077300                 MOVE 4 TO WS-CLI-PUNTAJE-M (WS-SUB-CLI)                  
077400        END-EVALUATE.                                                     
077500                                                                          
077600        MOVE WS-CLI-PUNTAJE-R (WS-SUB-CLI) TO                             
077700             WS-CLI-RFM-SCORE (WS-SUB-CLI) (1:1).                         
077800        MOVE WS-CLI-PUNTAJE-F (WS-SUB-CLI) TO                             
077900             WS-CLI-RFM-SCORE (WS-SUB-CLI) (2:1).                         
078000        MOVE WS-CLI-PUNTAJE-M (WS-SUB-CLI) TO                             
078100             WS-CLI-RFM-SCORE (WS-SUB-CLI) (3:1).                         
078200                                                                          
078300        PERFORM 6100-ASIGNAR-SEGMENTO                                     
078400            THRU 6100-ASIGNAR-SEGMENTO-FIN.                               
078500                                                                          
078600    6000-ASIGNAR-PUNTAJES-FIN.                                            
078700        EXIT.                                                             
078800                                                                          
078900*-----------------------------------------------------------------        
079000    6100-ASIGNAR-SEGMENTO.                                                
079100                                                                          
079200        EVALUATE TRUE                                                     
079300            WHEN WS-CLI-PUNTAJE-R (WS-SUB-CLI) >= 3 AND                   
079400                 WS-CLI-PUNTAJE-F (WS-SUB-CLI) >= 3 AND                   
079500                 WS-CLI-PUNTAJE-M (WS-SUB-CLI) >= 3                       
079600                 MOVE 'Champions' TO WS-CLI-SEGMENTO (WS-SUB-CLI)         
079700            WHEN WS-CLI-PUNTAJE-R (WS-SUB-CLI) <= 2 AND                   
079800                 WS-CLI-PUNTAJE-F (WS-SUB-CLI) >= 3 AND                   
079900                 WS-CLI-PUNTAJE-M (WS-SUB-CLI) >= 3                       
080000                 MOVE 'Clients Loyaux' TO                                 
080100                      WS-CLI-SEGMENTO (WS-SUB-CLI)                        
080200            WHEN WS-CLI-PUNTAJE-R (WS-SUB-CLI) <= 2 AND                   
080300                 WS-CLI-PUNTAJE-F (WS-SUB-CLI) <= 2 AND                   
080400                 WS-CLI-PUNTAJE-M (WS-SUB-CLI) >= 3                       
080500                 MOVE 'Clients Potentiels' TO                             
080600                      WS-CLI-SEGMENTO (WS-SUB-CLI)                        
080700            WHEN OTHER                                                    
080800                 MOVE 'Clients à Réactiver' TO                            
080900                      WS-CLI-SEGMENTO (WS-SUB-CLI)                        
081000        END-EVALUATE.                                                     
081100                                                                          
081200    6100-ASIGNAR-SEGMENTO-FIN.                                            
081300        EXIT.                                                             
081400                                                                          
081500*-----------------------------------------------------------------        
081600    6500-GRABAR-CLIENTES.                                                 
081700                                                                          
081800        MOVE 'CUSTOMERID,RECENCY,FREQUENCY,MONETARY,R,F,M,RFM,            
081900-    'SEGMENT'                                                            
082000            TO WS-FD-REG-CLIENTE.                                         
082100        WRITE WS-FD-REG-CLIENTE.                                          
082200                                                                          
082300        PERFORM 6510-GRABAR-FILA-CLIENTE                                  
082400            THRU 6510-GRABAR-FILA-CLIENTE-FIN                             
082500           VARYING WS-SUB-CLI FROM 1 BY 1                                 
082600             UNTIL WS-SUB-CLI > WS-CANT-CLIENTES.                         
082700                                                                          
082800    6500-GRABAR-CLIENTES-FIN.                                             
082900        EXIT.                                                             
083000                                                                          
083100*-----------------------------------------------------------------        
083200    6510-GRABAR-FILA-CLIENTE.                                             
083300                                                                          
083400        MOVE WS-CLI-COD-CLIENTE (WS-SUB-CLI) TO                           
083500             WS-SCL-COD-CLIENTE.                                          
083600        MOVE WS-CLI-RECENCIA (WS-SUB-CLI)    TO WS-SCL-RECENCIA.          
083700        MOVE WS-CLI-FRECUENCIA (WS-SUB-CLI)  TO WS-SCL-FRECUENCIA.        
083800        MOVE WS-CLI-MONETARIO (WS-SUB-CLI)   TO                           
083900             WS-SCL-VALOR-MONETARIO.                                      
084000        MOVE WS-CLI-PUNTAJE-R (WS-SUB-CLI)   TO WS-SCL-PUNTAJE-R.         
084100        MOVE WS-CLI-PUNTAJE-F (WS-SUB-CLI)   TO WS-SCL-PUNTAJE-F.         
084200        MOVE WS-CLI-PUNTAJE-M (WS-SUB-CLI)   TO WS-SCL-PUNTAJE-M.         
084300        MOVE WS-CLI-RFM-SCORE (WS-SUB-CLI)   TO WS-SCL-RFM-SCORE.         
084400        MOVE WS-CLI-SEGMENTO (WS-SUB-CLI)    TO                           
084500             WS-SCL-RFM-SEGMENTO.                                         
084600                                                                          
084700        MOVE WS-SAL-CLIENTE        TO WS-FD-REG-CLIENTE.                  
084800        WRITE WS-FD-REG-CLIENTE.                                          
084900                                                                          
085000    6510-GRABAR-FILA-CLIENTE-FIN.                                         
085100        EXIT.                                                             
085200                                                                          
085300*-----------------------------------------------------------------        
085400    7000-CALC-SEGMENTOS.                                                  
085500                                                                          
085600        PERFORM 7100-ACUM-UN-CLIENTE-SEGMENTO                             
085700            THRU 7100-ACUM-UN-CLIENTE-SEGMENTO-FIN                        
085800           VARYING WS-SUB-CLI FROM 1 BY 1                                 
085900             UNTIL WS-SUB-CLI > WS-CANT-CLIENTES.                         
086000                                                                          
086100        PERFORM 7200-CALC-PANIER-MOYEN                                    
086200            THRU 7200-CALC-PANIER-MOYEN-FIN                               
086300           VARYING WS-SUB-SEG FROM 1 BY 1                                 
086400             UNTIL WS-SUB-SEG > 4.                                        
086500                                                                          
086600    7000-CALC-SEGMENTOS-FIN.                                              
086700        EXIT.                                                             
086800                                                                          
086900*-----------------------------------------------------------------        
087000    7100-ACUM-UN-CLIENTE-SEGMENTO.                                        
087100                                                                          
087200        EVALUATE WS-CLI-SEGMENTO (WS-SUB-CLI)                             
087300            WHEN 'Champions'            MOVE 1 TO WS-SUB-SEG              
087400            WHEN 'Clients Loyaux'       MOVE 2 TO WS-SUB-SEG              
087500            WHEN 'Clients Potentiels'   MOVE 3 TO WS-SUB-SEG              
087600            WHEN OTHER                  MOVE 4 TO WS-SUB-SEG              
087700        END-EVALUATE.                                                     
087800                                                                          
087900        ADD 1 TO WS-SEG-CANT-CLIENTES (WS-SUB-SEG).                       
088000        ADD WS-CLI-MONETARIO (WS-SUB-CLI) TO                              
088100            WS-SEG-SUMA-MONETARIO (WS-SUB-SEG).                           
088200                                                                          
088300    7100-ACUM-UN-CLIENTE-SEGMENTO-FIN.                                    
088400        EXIT.                                                             
088500                                                                          
088600*-----------------------------------------------------------------        
088700    7200-CALC-PANIER-MOYEN.                                               
088800                                                                          
088900        IF WS-SEG-CANT-CLIENTES (WS-SUB-SEG) > ZERO                       
089000            COMPUTE WS-SEG-PANIER-MOYEN (WS-SUB-SEG) ROUNDED =            
089100                WS-SEG-SUMA-MONETARIO (WS-SUB-SEG) /                      
089200                WS-SEG-CANT-CLIENTES (WS-SUB-SEG)                         
089300        END-IF.                                                           
089400                                                                          
089500    7200-CALC-PANIER-MOYEN-FIN.                                           
089600        EXIT.                                                             
089700                                                                          
089800*-----------------------------------------------------------------        
089900*    *** SOLO 4 SEGMENTOS; SE ORDENAN A MANO POR CANTIDAD DE              
090000*    *** CLIENTES DESCENDENTE, SIN LAZO DE ORDENAMIENTO GENERICO          
090100    7500-ORDENAR-SEGMENTOS.                                               
090200                                                                          
090300        PERFORM 7510-PASADA-ORDENAR-SEGMENTOS                             
090400            THRU 7510-PASADA-ORDENAR-SEGMENTOS-FIN                        
090500           VARYING WS-SUB-I FROM 1 BY 1                                   
090600             UNTIL WS-SUB-I > 3.                                          
090700                                                                          
090800    7500-ORDENAR-SEGMENTOS-FIN.                                           
090900        EXIT.                                                             
091000                                                                          
091100*-----------------------------------------------------------------        
091200    7510-PASADA-ORDENAR-SEGMENTOS.                                        
091300                                                                          
091400        PERFORM 7520-COMPARAR-INTERCAMBIAR-SEG                            
091500            THRU 7520-COMPARAR-INTERCAMBIAR-SEG-FIN                       
091600           VARYING WS-SUB-J FROM 1 BY 1                                   
091700             UNTIL WS-SUB-J > 4 - WS-SUB-I.                               
091800                                                                          
091900    7510-PASADA-ORDENAR-SEGMENTOS-FIN.                                    
092000        EXIT.                                                             
092100                                                                          
092200*-----------------------------------------------------------------        
092300    7520-COMPARAR-INTERCAMBIAR-SEG.                                       
092400                                                                          
092500        IF WS-SEG-CANT-CLIENTES (WS-SUB-J) <                              
092600           WS-SEG-CANT-CLIENTES (WS-SUB-J + 1)                            
092700            MOVE WS-SEG-ENTRADA (WS-SUB-J)     TO                         
092800                 WS-SEG-ENTRADA-TEMP                                      
092900            MOVE WS-SEG-ENTRADA (WS-SUB-J + 1) TO                         
093000                 WS-SEG-ENTRADA (WS-SUB-J)                                
093100            MOVE WS-SEG-ENTRADA-TEMP           TO                         
093200                 WS-SEG-ENTRADA (WS-SUB-J + 1)                            
093300        END-IF.                                                           
093400                                                                          
093500    7520-COMPARAR-INTERCAMBIAR-SEG-FIN.                                   
093600        EXIT.                                                             
093700                                                                          
093800*-----------------------------------------------------------------        
093900    7600-MOSTRAR-SEGMENTOS.                                               
094000                                                                          
094100        DISPLAY 'VTRFMCLI - ESTADISTICA POR SEGMENTO:'.                   
094200        PERFORM 7610-MOSTRAR-UN-SEGMENTO                                  
094300            THRU 7610-MOSTRAR-UN-SEGMENTO-FIN                             
094400           VARYING WS-SUB-SEG FROM 1 BY 1                                 
094500             UNTIL WS-SUB-SEG > 4.                                        
094600                                                                          
094700    7600-MOSTRAR-SEGMENTOS-FIN.                                           
094800        EXIT.                                                             
094900                                                                          
095000*-----------------------------------------------------------------        
095100    7610-MOSTRAR-UN-SEGMENTO.                                             
095200                                                                          
095300        DISPLAY '  ' WS-SEG-NOMBRE (WS-SUB-SEG)                           
095400                ' CLIENTES=' WS-SEG-CANT-CLIENTES (WS-SUB-SEG)            
095500                ' PANIER_MOYEN=' WS-SEG-PANIER-MOYEN (WS-SUB-SEG).        
095600                                                                          
095700    7610-MOSTRAR-UN-SEGMENTO-FIN.                                         
095800        EXIT.                                                             
095900                                                                          
096000*-----------------------------------------------------------------        
096100    8000-FINALIZAR-PROGRAMA.                                              
096200                                                                          
096300        CLOSE ENT-LIMPIO                                                  
096400              SAL-CLIENTE.                                                
096500                                                                          
096600        IF NOT FS-CLIENTE-OK                                              
096700            DISPLAY 'ERROR AL CERRAR CLIRFM: ' FS-CLIENTE                 
096800        END-IF.                                                           
096900                                                                          
097000    8000-FINALIZAR-PROGRAMA-FIN.                                          
097100        EXIT.                                                             
