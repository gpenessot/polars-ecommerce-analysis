000100*--------------------------------------------------------------*          
000200*   RAWTRN - REGISTRO DE VENTA (ARCHIVO DE ENTRADA CRUDO)       *         
000300*   Linea de texto separada por comas, 8 campos por registro.   *         
000400*   Usado por VENCARGA para el UNSTRING de VENTRAN y como       *         
000500*   vista tipada del renglon una vez partido en campos.         *         
000600*--------------------------------------------------------------*          
000700 01  WS-REG-ENT-VENTA                       PIC X(150).                   
000800                                                                          
000900 01  WS-ENT-VENTA.                                                        
001000    05  WS-ENT-NUM-FACTURA                     PIC X(10).                 
001100    05  WS-ENT-COD-PRODUCTO                    PIC X(12).                 
001200    05  WS-ENT-DESC-PRODUCTO                   PIC X(35).                 
001300    05  WS-ENT-CANTIDAD                        PIC S9(07).                
001400    05  WS-ENT-FECHA-FACTURA                   PIC X(19).                 
001500*    *** precio de lista sin normalizar, coma o punto decimal             
001600    05  WS-ENT-PRECIO-UNIT-TXT                 PIC X(12).                 
001700*    *** texto sin editar; si viene en blanco es cliente anonimo          
001800    05  WS-ENT-COD-CLIENTE                     PIC X(07).                 
001900    05  WS-ENT-PAIS                            PIC X(20).                 
002000    05  FILLER                                 PIC X(08).                 
