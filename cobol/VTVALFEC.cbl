000100*----------------------------------------------------------------         
000200* VTVALFEC                                                       *        
000300* RUTINA DE VALIDACION DE FECHA DE VENTA Y CALC ISO              *        
000400*----------------------------------------------------------------         
000500* AUTOR ORIGINAL. R. BALSIMELLI                                  *        
000600* INSTALACION.    DEPTO. DE SISTEMAS - ANAL. VENTAS              *        
000700* ESCRITO.        08/1989                                        *        
000800* COMPILADO.                                                     *        
000900* SEGURIDAD.      USO INTERNO - DEPTO SISTEMAS                   *        
001000*----------------------------------------------------------------         
001100* HISTORIAL DE CAMBIOS                                           *        
001200* FECHA     AUTOR  TICKET    DESCRIPCION                         *        
001300* --------  -----  --------  --------------------                *        
001400* 08/12/89  RBA    TP-0012   VERSION INICIAL                     *        
001500*  03/04/90  RBA    TP-0041   SE COMPLETA VALIDACION DE DIA/MES   VF001   
001600*  19/07/90  CPE    TP-0055   CONTROL DE ANIO BISIESTO            VF002   
001700*  22/11/91  NBE    TP-0098   SE AGREGA CALCULO DIA SEMANA ISO    VF003   
001800*  14/02/92  RGA    TP-0110   CONGRUENCIA DE ZELLER EN DIA SEM.   VF004   
001900*  30/09/93  SUR    TP-0133   MENSAJES DE ERROR DESCRIPTIVOS      VF005   
002000*  11/05/94  RBA    TP-0150   REDEFINES PARA DESGLOSE DE SIGLO    VF006   
002100*  02/03/95  CPE    TP-0161   AJUSTE LIMITE SUPERIOR DE ANIO      VF007   
002200*  17/01/98  NBE    TP-0190   REVISION GENERAL PRE-Y2K            VF008   
002300*  09/11/98  RGA    Y2K-002   AMPLIACION DE ANIO A 4 DIGITOS      VF009   
002400*  21/06/99  SUR    Y2K-017   PRUEBAS DE TRANSICION DE SIGLO      VF010   
002500*  05/08/01  RBA    TP-0240   SE RECIBE FECHA YA PARTIDA POR      VF011   
002600*                   VENCARGA (ANIO/MES/DIA) EN VEZ DE TEXTO       VF011   
002700*  28/02/04  CPE    TP-0265   NUEVO ERROR PARA DIA FUERA DE MES   VF012   
002800*  13/10/07  NBE    TP-0301   LIMPIEZA DE COMENTARIOS OBSOLETOS   VF013   
002900*----------------------------------------------------------------         
003000 IDENTIFICATION DIVISION.                                                 
003100    PROGRAM-ID.    VTVALFEC.                                              
003200    AUTHOR.        R. BALSIMELLI.                                         
003300    INSTALLATION.  DEPTO. DE SISTEMAS - ANALISIS DE VENTAS.               
003400    DATE-WRITTEN.  08/1989.                                               
003500    DATE-COMPILED.                                                        
003600    SECURITY.      USO INTERNO - DEPTO SISTEMAS.                          
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100        C01 IS TOP-OF-FORM.                                               
004200                                                                          
004300 DATA DIVISION.                                                           
004400 WORKING-STORAGE SECTION.                                                 
004500                                                                          
004600*    *** desglose del anio en siglo/anio-corto, usado por zeller          
004700*    *** en 1400-CALC-DIA-SEMANA (evita una division de mas)              
004800 01  WS-ANIO-TRABAJO                        PIC 9(04).                    
004900 01  WS-ANIO-DESGLOSE REDEFINES WS-ANIO-TRABAJO.                          
005000    05  WS-ANIO-SIGLO                          PIC 9(02).                 
005100    05  WS-ANIO-CORTO                          PIC 9(02).                 
005200                                                                          
005300 01  WS-MES-TRABAJO                         PIC 9(02) COMP.               
005400 01  WS-MES-AJUSTADO                        PIC 9(02) COMP.               
005500 01  WS-DIA-TRABAJO                         PIC 9(02) COMP.               
005600 01  WS-H-ZELLER                            PIC S9(04) COMP.              
005700 01  WS-TEMP-CALC                           PIC S9(04) COMP.              
005800 01  WS-RESTO-CALC                          PIC S9(04) COMP.              
005900 01  WS-COCIENTE-CALC                       PIC S9(04) COMP.              
006000                                                                          
006100*    *** tabla fija de dias por mes (WS-DIAS-MAX-MES es la vista          
006200*    *** indexada por subindice usada en 1300-VALIDAR-DIA)                
006300 01  WS-TABLA-DIAS-MES.                                                   
006400    05  WS-DIAS-ENE                            PIC 9(02) VALUE 31.        
006500    05  WS-DIAS-FEB                            PIC 9(02) VALUE 28.        
006600    05  WS-DIAS-MAR                            PIC 9(02) VALUE 31.        
006700    05  WS-DIAS-ABR                            PIC 9(02) VALUE 30.        
006800    05  WS-DIAS-MAY                            PIC 9(02) VALUE 31.        
006900    05  WS-DIAS-JUN                            PIC 9(02) VALUE 30.        
007000    05  WS-DIAS-JUL                            PIC 9(02) VALUE 31.        
007100    05  WS-DIAS-AGO                            PIC 9(02) VALUE 31.        
007200    05  WS-DIAS-SEP                            PIC 9(02) VALUE 30.        
007300    05  WS-DIAS-OCT                            PIC 9(02) VALUE 31.        
007400    05  WS-DIAS-NOV                            PIC 9(02) VALUE 30.        
007500    05  WS-DIAS-DIC                            PIC 9(02) VALUE 31.        
007600 01  WS-TABLA-DIAS-MES-R REDEFINES WS-TABLA-DIAS-MES.                     
007700    05  WS-DIAS-MAX-MES              PIC 9(02) OCCURS 12 TIMES.           
007800                                                                          
007900 01  WS-SW-BISIESTO                         PIC X(01) VALUE 'N'.          
008000    88  ANIO-BISIESTO                          VALUE 'S'.                 
008100    88  ANIO-NO-BISIESTO                       VALUE 'N'.                 
008200                                                                          
008300*    *** mensaje de error; el grupo se redefine como texto corrido        
008400*    *** para moverlo de una vez a la salida LINKAGE                      
008500 01  WS-MOTIVO-ERROR.                                                     
008600    05  WS-COD-ERROR                      PIC X(04) VALUE SPACES.         
008700    05  WS-DES-ERROR                      PIC X(40) VALUE SPACES.         
008800 01  WS-MOTIVO-ERROR-R REDEFINES WS-MOTIVO-ERROR.                         
008900    05  WS-MOTIVO-ERROR-TEXTO                  PIC X(44).                 
009000                                                                          
009100 LINKAGE SECTION.                                                         
009200 01  LK-VAL-FECHA.                                                        
009300    05  LK-ENTRADA.                                                       
009400        10  LK-FEC-ANIO-I                       PIC 9(04).                
009500        10  LK-FEC-MES-I                        PIC 9(02).                
009600        10  LK-FEC-DIA-I                        PIC 9(02).                
009700    05  LK-SALIDA.                                                        
009800        10  LK-VALIDACION-O                     PIC X(01).                
009900            88  FECHA-VALIDA                    VALUE 'S'.                
010000            88  FECHA-INVALIDA                  VALUE 'N'.                
010100        10  LK-DIA-SEMANA-O                     PIC 9(01).                
010200        10  LK-MOTIVO-ERROR-O.                                            
010300            15  LK-COD-ERROR-O                  PIC X(04).                
010400            15  LK-DES-ERROR-O                  PIC X(40).                
010500                                                                          
010600 PROCEDURE DIVISION USING LK-VAL-FECHA.                                   
010700*----------------------------------------------------------------*        
010800    1000-VALIDAR-FECHA.                                                   
010900*    *** punto de entrada unico del subprograma                           
011000        MOVE 'S'                TO LK-VALIDACION-O.                       
011100        MOVE SPACES             TO LK-MOTIVO-ERROR-O.                     
011200        MOVE LK-FEC-ANIO-I       TO WS-ANIO-TRABAJO.                      
011300        MOVE LK-FEC-MES-I        TO WS-MES-TRABAJO.                       
011400        MOVE LK-FEC-DIA-I        TO WS-DIA-TRABAJO.                       
011500        PERFORM 1100-VALIDAR-ANIO                                         
011600            THRU 1100-VALIDAR-ANIO-EXIT.                                  
011700        IF FECHA-VALIDA                                                   
011800            PERFORM 1200-VALIDAR-MES                                      
011900                THRU 1200-VALIDAR-MES-EXIT.                               
012000        IF FECHA-VALIDA                                                   
012100            PERFORM 1300-VALIDAR-DIA                                      
012200                THRU 1300-VALIDAR-DIA-EXIT.                               
012300        IF FECHA-VALIDA                                                   
012400            PERFORM 1400-CALC-DIA-SEMANA                                  
012500                THRU 1400-CALC-DIA-SEMANA-EXIT.                           
012600        IF FECHA-INVALIDA                                                 
012700            MOVE WS-MOTIVO-ERROR-TEXTO TO LK-MOTIVO-ERROR-O.              
012800        GOBACK.                                                           
012900                                                                          
013000    1100-VALIDAR-ANIO.                                                    
013100*    *** anio fuera de 1900-2079 se considera dato basura                 
013200        IF WS-ANIO-TRABAJO < 1900 OR WS-ANIO-TRABAJO > 2079               
013300            SET FECHA-INVALIDA   TO TRUE                                  
013400            MOVE 'E010'          TO WS-COD-ERROR                          
013500            MOVE 'ANIO DE VENTA FUERA DE RANGO ACEPTADO'                  
013600                                 TO WS-DES-ERROR.                         
013700    1100-VALIDAR-ANIO-EXIT.                                               
013800        EXIT.                                                             
013900                                                                          
014000    1200-VALIDAR-MES.                                                     
014100        IF WS-MES-TRABAJO < 01 OR WS-MES-TRABAJO > 12                     
014200            SET FECHA-INVALIDA   TO TRUE                                  
014300            MOVE 'E020'          TO WS-COD-ERROR                          
014400            MOVE 'MES DE VENTA FUERA DE RANGO 01-12'                      
014500                                 TO WS-DES-ERROR.                         
014600    1200-VALIDAR-MES-EXIT.                                                
014700        EXIT.                                                             
014800                                                                          
014900    1300-VALIDAR-DIA.                                                     
015000        PERFORM 1310-MARCAR-BISIESTO                                      
015100            THRU 1310-MARCAR-BISIESTO-EXIT.                               
015200        IF ANIO-BISIESTO AND WS-MES-TRABAJO = 02                          
015300            IF WS-DIA-TRABAJO < 01 OR WS-DIA-TRABAJO > 29                 
015400                SET FECHA-INVALIDA TO TRUE                                
015500                MOVE 'E031'      TO WS-COD-ERROR                          
015600                MOVE 'DIA FUERA DE RANGO PARA FEBRERO BISIESTO'           
015700                                 TO WS-DES-ERROR                          
015800            END-IF                                                        
015900        ELSE                                                              
016000            IF WS-DIA-TRABAJO < 01 OR                                     
016100               WS-DIA-TRABAJO > WS-DIAS-MAX-MES (WS-MES-TRABAJO)          
016200                SET FECHA-INVALIDA TO TRUE                                
016300                MOVE 'E030'      TO WS-COD-ERROR                          
016400                MOVE 'DIA DE VENTA FUERA DE RANGO DEL MES'                
016500                                 TO WS-DES-ERROR                          
016600            END-IF                                                        
016700        END-IF.                                                           
016800    1300-VALIDAR-DIA-EXIT.                                                
016900        EXIT.                                                             
017000                                                                          
017100    1310-MARCAR-BISIESTO.                                                 
017200        SET ANIO-NO-BISIESTO     TO TRUE.                                 
017300        DIVIDE WS-ANIO-TRABAJO BY 4                                       
017400            GIVING WS-COCIENTE-CALC                                       
017500            REMAINDER WS-RESTO-CALC.                                      
017600        IF WS-RESTO-CALC = ZERO                                           
017700            SET ANIO-BISIESTO    TO TRUE                                  
017800            DIVIDE WS-ANIO-TRABAJO BY 100                                 
017900                GIVING WS-COCIENTE-CALC                                   
018000                REMAINDER WS-RESTO-CALC                                   
018100            IF WS-RESTO-CALC = ZERO                                       
018200                SET ANIO-NO-BISIESTO TO TRUE                              
018300                DIVIDE WS-ANIO-TRABAJO BY 400                             
018400                    GIVING WS-COCIENTE-CALC                               
018500                    REMAINDER WS-RESTO-CALC                               
018600                IF WS-RESTO-CALC = ZERO                                   
018700                    SET ANIO-BISIESTO TO TRUE                             
018800                END-IF                                                    
018900            END-IF                                                        
019000        END-IF.                                                           
019100    1310-MARCAR-BISIESTO-EXIT.                                            
019200        EXIT.                                                             
019300                                                                          
019400    1400-CALC-DIA-SEMANA.                                                 
019500*    *** congruencia de zeller - enero/febrero cuentan como 13/14         
019600*    *** del anio anterior; sin FUNCTIONs, solo DIVIDE y COMPUTE          
019700        IF WS-MES-TRABAJO < 03                                            
019800            COMPUTE WS-MES-AJUSTADO = WS-MES-TRABAJO + 12                 
019900            COMPUTE WS-ANIO-TRABAJO = WS-ANIO-TRABAJO - 1                 
020000        ELSE                                                              
020100            MOVE WS-MES-TRABAJO  TO WS-MES-AJUSTADO                       
020200        END-IF.                                                           
020300        COMPUTE WS-TEMP-CALC =                                            
020400            (13 * (WS-MES-AJUSTADO + 1)) / 5.                             
020500        COMPUTE WS-H-ZELLER =                                             
020600            WS-DIA-TRABAJO + WS-TEMP-CALC + WS-ANIO-CORTO +               
020700            (WS-ANIO-CORTO / 4) + (WS-ANIO-SIGLO / 4) +                   
020800            (5 * WS-ANIO-SIGLO).                                          
020900        DIVIDE WS-H-ZELLER BY 7                                           
021000            GIVING WS-COCIENTE-CALC                                       
021100            REMAINDER WS-RESTO-CALC.                                      
021200*    *** h: 0=SAB 1=DOM 2=LUN... se traduce a ISO 1=LUN...7=DOM           
021300        COMPUTE WS-TEMP-CALC = WS-RESTO-CALC + 5.                         
021400        DIVIDE WS-TEMP-CALC BY 7                                          
021500            GIVING WS-COCIENTE-CALC                                       
021600            REMAINDER WS-RESTO-CALC.                                      
021700        COMPUTE LK-DIA-SEMANA-O = WS-RESTO-CALC + 1.                      
021800    1400-CALC-DIA-SEMANA-EXIT.                                            
021900        EXIT.                                                             
